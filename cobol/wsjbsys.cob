000010*****************************************************
000020*                                                   *
000030*   System Wide Literals, Error Msgs & Defaults    *
000040*        For The JobScraps Repository System       *
000050*                                                   *
000060*****************************************************
000070* 04/11/85 vbc - Created - split off of wsjbcfg so the
000080*                constants are not duplicated per pgm.
000090* 02/12/85 vbc - Added JB-Like-Wild & JB-Comment-Char for
000100*                the purge/preview pattern matcher.
000110* 19/01/91 vbc - Added JB-Global-Dflt block for U7 config
000120*                builder fixed defaults.
000130* 08/02/92 vbc - Renumbered SY msgs to follow SYSnnn scheme
000140*                after clash with existing SY table.
000150*
000160 01  JB-Sys-Name            pic x(32) value
000170     "JobScraps Repository System".
000180*
000190 01  JB-Constants.
000200     03  JB-Like-Wild        pic x     value "%".
000210     03  JB-Comment-Char     pic x     value "#".
000220     03  JB-Dflt-Min-Salary  pic 9(10) value 70000.
000230     03  JB-Dflt-Max-Salary  pic 9(10) value 90000.
000240     03  JB-Dflt-Base-Batch  pic 9(4)  value 1.
000250     03  JB-Dflt-Top-Patt    pic 99    value 25.
000260     03  JB-Dflt-Top-Co      pic 99    value 20.
000270     03  JB-Dflt-Top-Qry     pic 99    value 15.
000280     03  JB-Dflt-Top-Ovl     pic 99    value 15.
000290*
000300 01  JB-Global-Dflt.
000310     03  JB-GD-Desc-Format   pic x(8)  value "markdown".
000320     03  JB-GD-Enforce-Ann   pic x     value "Y".
000330     03  JB-GD-Verbosity     pic 9     value 2.
000340     03  JB-GD-Distance      pic 99    value 25.
000350     03  filler              pic x(9).
000360*
000370 01  JB-Error-Messages.
000380     03  SYS001  pic x(40) value
000390         "SYS001 Required file not present".
000400     03  SYS002  pic x(40) value
000410         "SYS002 Invalid file status on open".
000420     03  SYS003  pic x(40) value
000430         "SYS003 End of job - totals follow".
000440     03  JB001   pic x(40) value
000450         "JB001 Incoming postings file missing".
000460     03  JB002   pic x(40) value
000470         "JB002 Master job file missing".
000480     03  JB003   pic x(40) value
000490         "JB003 Pattern file missing - no deletes".
000500     03  JB004   pic x(40) value
000510         "JB004 Invalid cutoff date - no deletes".
000520     03  JB005   pic x(40) value
000530         "JB005 Delete-id file missing".
