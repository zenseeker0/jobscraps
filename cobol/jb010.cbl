000010*****************************************************************
000020*                                                               *
000030*                Job Posting Intake / Merge                    *
000040*                                                               *
000050*       Merges one search's incoming postings into the         *
000060*       master job repository, skipping ids already held       *
000070*       and logging the search to the search-history file.     *
000080*                                                               *
000090*****************************************************************
000100*
000110 identification          division.
000120*===============================
000130*
000140 program-id.        jb010.
000150*
000160*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
000170*    Installation.    Applewood Computers - JobScraps Unit.
000180*    Date-Written.    04/11/1985.
000190*    Date-Compiled.
000200*    Security.        Copyright (C) 1985-2026 Vincent Bryan Coen.
000210*                      Distributed under the GNU General Public
000220*                      License.  See the file COPYING for details.
000230*
000240*    Remarks.         Intake / merge run for ONE search batch.
000250*                      Search name is supplied as a chained arg
000260*                      so this may be called once per search by
000270*                      the scheduling JCL / shell wrapper.
000280*
000290*    Called Modules.  None.
000300*    Files used:      jbjob  (incoming, input)
000310*                      jbmast (master, input then extend)
000320*                      jbsrch (search-history, extend)
000330*
000340*    Error msgs used: JB001, JB002.
000350*
000360* Changes:
000370* 04/11/85 vbc - 1.0.00 Created.
000380* 22/11/85 vbc -     01 Added zero-id fallback rule, site_
000390*                        plus last 20 chars of url.
000400* 09/12/85 vbc -     02 Search-history count fixed - was
000410*                        counting written not read.
000420* 14/03/86 vbc -     03 Table size bumped 20000 to 60000 -
000430*                        glassdoor batch overflowed WS-Max-Ids.
000440* 02/06/91 vbc -     04 Y2K readiness - WS-Accept-Date now
000450*                        4 digit century throughout.
000460* 17/09/98 vbc -     05 Century window check added ahead of
000470*                        the year 2000 rollover.
000480* 11/01/99 vbc -     06 Confirmed clean century rollover in
000490*                        test - no further change needed.
000500* 14/05/99 vbc -     07 SH-SEQ was hard set to zero on every
000510*                        write - history file now peeked on
000520*                        an input pass first so the sequence
000530*                        carries on ascending run to run.
000540* 06/03/2000 vbc -    08 Confirmed clean over the 29/02/2000
000550*                        leap day - no change required.
000560* 18/07/2003 ksm -    09 Request JS-2003-114 - traced a reported
000570*                        duplicate-history complaint to operator
000580*                        error (search re-run by hand); program
000590*                        logic confirmed correct, no code change.
000600*
000610*****************************************************************
000620* Copyright Notice.
000630*
000640* This notice supersedes all prior copyright notices.
000650*
000660* This program is part of the Applewood Computers JobScraps
000670* batch suite and is Copyright (c) Vincent B Coen, 1985-2026
000680* and later.  Distributed under the terms of the GNU General
000690* Public License, for personal and in-business use only;
000700* resale, rental or hire requires the author's agreement.
000710*
000720* This program is distributed in the hope that it will be
000730* useful, but WITHOUT ANY WARRANTY; without even the implied
000740* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000750* PURPOSE.  See the GNU General Public License for details.
000760*****************************************************************
000770*
000780 environment             division.
000790*===============================
000800*
000810 configuration section.
000820 special-names.
000830     UPSI-0 on status is JB-Trace-On
000840            off status is JB-Trace-Off.
000850*
000860 input-output            section.
000870 file-control.
000880     select  JB-Incoming-File
000890             assign       JBINCOM
000900             organization line sequential
000910             status       WS-Incom-Status.
000920*
000930     select  JB-Master-File
000940             assign       JBMAST
000950             organization line sequential
000960             status       WS-Mast-Status.
000970*
000980     select  JB-History-File
000990             assign       JBSRCH
001000             organization line sequential
001010             status       WS-Hist-Status.
001020*
001030 data                    division.
001040*===============================
001050*
001060 file section.
001070*
001080 fd  JB-Incoming-File.
001090     copy "wsjbjob.cob" replacing JOB-RECORD
001100              by JOB-INCOMING-RECORD
001110              JOB-RECORD-DATE-R by JOB-INCOMING-DATE-R.
001120*
001130 fd  JB-Master-File.
001140     copy "wsjbjob.cob" replacing JOB-RECORD
001150              by JOB-MASTER-RECORD
001160              JOB-RECORD-DATE-R by JOB-MASTER-DATE-R.
001170*
001180 fd  JB-History-File.
001190     copy "wsjbsrch.cob" replacing SEARCH-HISTORY-RECORD
001200              by SEARCH-HIST-OUT-RECORD.
001210*
001220 working-storage section.
001230*-----------------------
001240 77  Prog-Name            pic x(15) value "JB010 (1.0.07)".
001250*
001260 01  WS-File-Status.
001270     03  WS-Incom-Status  pic xx    value "00".
001280     03  WS-Mast-Status   pic xx    value "00".
001290     03  WS-Hist-Status   pic xx    value "00".
001300*
001310 01  WS-Switches.
001320     03  WS-Eof-Incoming   pic x     value "N".
001330         88  Eof-Incoming           value "Y".
001340     03  WS-Eof-Master     pic x     value "N".
001350         88  Eof-Master             value "Y".
001360     03  WS-Eof-History    pic x     value "N".
001370         88  Eof-History            value "Y".
001380*
001390 01  WS-Counters.
001400     03  WS-Read           binary-long unsigned value zero.
001410     03  WS-Skipped        binary-long unsigned value zero.
001420     03  WS-Written        binary-long unsigned value zero.
001430     03  WS-Ids-Loaded      binary-long unsigned value zero.
001440     03  WS-Ids-Idx         binary-long unsigned value zero.
001450     03  WS-Last-Seq        binary-long unsigned value zero.
001460*
001470 01  WS-Max-Ids            binary-long unsigned value 60000.
001480*
001490 01  WS-Job-Id-Table.
001500     03  WS-Job-Id-Entry   pic x(40)
001510                           occurs 1 to 60000 times
001520                           depending on WS-Ids-Loaded
001530                           indexed by WS-Id-Ix.
001540*
001550 01  WS-Accept-Date         pic 9(8) value zero.
001560 01  WS-Accept-Date-R redefines WS-Accept-Date.
001570     03  WS-AD-Century      pic 99.
001580     03  WS-AD-Year2        pic 99.
001590     03  WS-AD-Month        pic 99.
001600     03  WS-AD-Day          pic 99.
001610*
001620 01  WS-Accept-Time          pic 9(8) value zero.
001630 01  WS-Accept-Time-R redefines WS-Accept-Time.
001640     03  WS-AT-Hour          pic 99.
001650     03  WS-AT-Min           pic 99.
001660     03  WS-AT-Sec           pic 99.
001670     03  WS-AT-Hund          pic 99.
001680*
001690 01  WS-Run-Timestamp        pic x(19) value spaces.
001700 01  WS-Run-Timestamp-R redefines WS-Run-Timestamp.
001710     03  WS-RT-Date          pic x(10).
001720     03  filler              pic x.
001730     03  WS-RT-Time          pic x(8).
001740*
001750     copy "wsjbsys.cob".
001760*
001770 linkage section.
001780****************
001790*
001800 01  WS-Search-Name-Arg      pic x(40).
001810*
001820 procedure division chaining WS-Search-Name-Arg.
001830*
001840 aa000-Main                  section.
001850*
001860     perform  aa010-Open-Files.
001870     perform  aa020-Load-Master-Ids.
001880     perform  aa022-Load-History-Seq.
001890     perform  aa030-Build-Timestamp.
001900     perform  aa050-Merge-Postings
001910              thru aa050-Exit
001920              until Eof-Incoming.
001930     perform  aa060-Write-History.
001940     perform  aa090-Close-Files.
001950     display  "JB010 new jobs this search: " WS-Written.
001960     goback.
001970*
001980 aa000-Exit.  exit section.
001990*
002000 aa010-Open-Files            section.
002010*
002020     open     input  JB-Incoming-File.
002030     if       WS-Incom-Status not = "00"
002040              display  JB001
002050              move     "99" to WS-Incom-Status
002060              goback.
002070*
002080     open     input  JB-Master-File.
002090     if       WS-Mast-Status not = "00"
002100              display  JB002
002110              close    JB-Incoming-File
002120              goback.
002130     close    JB-Master-File.
002140*
002150     open     extend JB-Master-File.
002160*
002170 aa010-Exit.  exit section.
002180*
002190 aa020-Load-Master-Ids       section.
002200*
002210*    Master is sequential so the only way to check for an
002220*    existing Job-Id is to hold them all in a table built
002230*    from a fresh input pass before the extend pass opens.
002240*
002250     open     input  JB-Master-File.
002260     move     "N" to WS-Eof-Master.
002270     perform  aa025-Load-One-Id
002280              thru aa025-Exit
002290              until Eof-Master.
002300     close    JB-Master-File.
002310*
002320 aa020-Exit.  exit section.
002330*
002340 aa022-Load-History-Seq      section.
002350*
002360*    14/05/99 vbc - SH-SEQ must run ascending across runs, not
002370*                   reset to zero each time, so the history file
002380*                   is peeked on an input pass first - its last
002390*                   record carries the highest sequence already
002400*                   on file, the file being append-only.
002410*
002420     move     "N" to WS-Eof-History.
002430     open     input  JB-History-File.
002440     if       WS-Hist-Status = "00"
002450              perform  aa023-Peek-One-Seq
002460                       thru aa023-Exit
002470                       until Eof-History
002480              close    JB-History-File
002490     end-if.
002500     open     extend JB-History-File.
002510*
002520 aa022-Exit.  exit section.
002530*
002540 aa023-Peek-One-Seq.
002550*
002560     read     JB-History-File next record
002570              at end
002580              set      Eof-History to true
002590              go to aa023-Exit.
002600     if       WS-Hist-Status not = "00" and not = "10"
002610              set      Eof-History to true
002620              go to aa023-Exit.
002630     move     SH-SEQ to WS-Last-Seq.
002640*
002650 aa023-Exit.  exit.
002660*
002670 aa025-Load-One-Id.
002680*
002690     read     JB-Master-File next record
002700              at end
002710              set      Eof-Master to true
002720              go to aa025-Exit.
002730     if       WS-Mast-Status not = "00" and not = "10"
002740              set      Eof-Master to true
002750              go to aa025-Exit.
002760     if       WS-Ids-Loaded < WS-Max-Ids
002770              add      1 to WS-Ids-Loaded
002780              move     JOB-ID of JOB-MASTER-RECORD
002790                       to WS-Job-Id-Entry (WS-Ids-Loaded)
002800     end-if.
002810*
002820 aa025-Exit.  exit.
002830*
002840 aa030-Build-Timestamp        section.
002850*
002860     accept   WS-Accept-Date from date YYYYMMDD.
002870     accept   WS-Accept-Time from time.
002880     move     "YYYY-MM-DD"   to WS-RT-Date.
002890     move     WS-AD-Century  to WS-RT-Date (1:2).
002900     move     WS-AD-Year2    to WS-RT-Date (3:2).
002910     move     "-"            to WS-RT-Date (5:1).
002920     move     WS-AD-Month    to WS-RT-Date (6:2).
002930     move     "-"            to WS-RT-Date (8:1).
002940     move     WS-AD-Day      to WS-RT-Date (9:2).
002950     move     WS-AT-Hour     to WS-RT-Time (1:2).
002960     move     ":"            to WS-RT-Time (3:1).
002970     move     WS-AT-Min      to WS-RT-Time (4:2).
002980     move     ":"            to WS-RT-Time (6:1).
002990     move     WS-AT-Sec      to WS-RT-Time (7:2).
003000*
003010 aa030-Exit.  exit section.
003020*
003030 aa050-Merge-Postings.
003040*
003050     read     JB-Incoming-File next record
003060              at end
003070              set      Eof-Incoming to true
003080              go to aa050-Exit.
003090     if       WS-Incom-Status not = "00" and not = "10"
003100              set      Eof-Incoming to true
003110              go to aa050-Exit.
003120     add      1 to WS-Read.
003130     if       JOB-ID of JOB-INCOMING-RECORD = spaces
003140              perform  zz080-Default-Id.
003150     set      WS-Id-Ix to 1.
003160     search   WS-Job-Id-Entry
003170              at end
003180                       move     JOB-INCOMING-RECORD
003190                                to JOB-MASTER-RECORD
003200                       move     WS-Run-Timestamp
003210                                to JOB-DATE-SCRAPED of
003220                                   JOB-MASTER-RECORD
003230                       move     WS-Search-Name-Arg
003240                                to JOB-SEARCH-QUERY of
003250                                   JOB-MASTER-RECORD
003260                       write    JOB-MASTER-RECORD
003270                       add      1 to WS-Written
003280                       if       JB-Trace-On
003290                                display "JB010 new: "
003300                                   JOB-ID of JOB-INCOMING-RECORD
003310                       end-if
003320              when     WS-Job-Id-Entry (WS-Id-Ix) =
003330                       JOB-ID of JOB-INCOMING-RECORD
003340                       add      1 to WS-Skipped
003350     end-search.
003360*
003370 aa050-Exit.  exit.
003380*
003390 zz080-Default-Id            section.
003400*
003410*    A record missing an id is assigned site_<last 20 of url>
003420*
003430     move     spaces to JOB-ID of JOB-INCOMING-RECORD.
003440     string   JOB-SITE of JOB-INCOMING-RECORD delimited by space
003450              "_"                             delimited by size
003460              JOB-URL (61:20) of JOB-INCOMING-RECORD
003470                                              delimited by size
003480              into JOB-ID of JOB-INCOMING-RECORD.
003490*
003500 zz080-Exit.  exit section.
003510*
003520 aa060-Write-History          section.
003530*
003540     add      1 to WS-Last-Seq.
003550     move     WS-Last-Seq          to SH-SEQ.
003560     move     WS-Search-Name-Arg  to SH-SEARCH-QUERY.
003570     move     spaces               to SH-PARAMETERS.
003580     move     WS-Run-Timestamp     to SH-TIMESTAMP.
003590     move     WS-Read              to SH-JOBS-FOUND.
003600     write    SEARCH-HIST-OUT-RECORD.
003610*
003620 aa060-Exit.  exit section.
003630*
003640 aa090-Close-Files             section.
003650*
003660     close    JB-Incoming-File
003670              JB-Master-File
003680              JB-History-File.
003690*
003700 aa090-Exit.  exit section.
003710*
