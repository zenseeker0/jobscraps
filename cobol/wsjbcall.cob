000010*****************************************************
000020*                                                   *
000030*   Inter Program Calling Data For The JB Series   *
000040*     Used by jb040 to drive jb020 and jb030       *
000050*                                                   *
000060*****************************************************
000070* 14/03/87 vbc - Calling-Data style lifted from the main
000080*                ACAS system call block, trimmed to the
000090*                fields this batch suite needs.
000100* 09/01/92 vbc - Added JB-CD-Min-Sal / Max-Sal for the
000110*                salary rule thresholds passed by jb040.
000120* 02/02/93 vbc - Added JB-CD-Cutoff for the date rule and
000130*                JB-CD-Pattern-File for company / title.
000140*
000150 01  WS-JB-Calling-Data.
000160     03  JB-CD-Called        pic x(8).
000170     03  JB-CD-Caller        pic x(8).
000180     03  JB-CD-Rule          pic x.
000190         88  JB-CD-Rule-Salary         value "1".
000200         88  JB-CD-Rule-Company        value "2".
000210         88  JB-CD-Rule-Title          value "3".
000220         88  JB-CD-Rule-Date           value "4".
000230         88  JB-CD-Rule-Ids            value "5".
000240     03  JB-CD-Mode           pic x.
000250         88  JB-CD-Mode-Auto           value "A".
000260         88  JB-CD-Mode-Manual         value "M".
000270     03  JB-CD-Min-Sal        pic 9(10).
000280     03  JB-CD-Max-Sal        pic 9(10).
000290     03  JB-CD-Cutoff         pic x(10).
000300     03  JB-CD-Pattern-File   pic x(40).
000310     03  JB-CD-Deleted        binary-long unsigned.
000320     03  JB-CD-Remaining      binary-long unsigned.
000330     03  JB-CD-Return-Code    pic 99.
000340     03  filler               pic x(10).
000350*
