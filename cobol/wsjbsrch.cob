000010*****************************************************
000020*                                                   *
000030*  Record Definition For The Search History File  *
000040*      Uses Sh-Seq as an ascending sequence key    *
000050*****************************************************
000060*  File size 191 bytes (190 data + 1 filler pad).
000070*
000080* 05/11/85 vbc - Created.
000090* 22/11/85 vbc - Sh-Jobs-Found widened 9(4) to 9(5) - one
000100*                search on indeed returned over 9999.
000110*
000120 01  SEARCH-HISTORY-RECORD.
000130     03  SH-SEQ                 pic 9(6).
000140     03  SH-SEARCH-QUERY         pic x(40).
000150     03  SH-PARAMETERS            pic x(120).
000160     03  SH-TIMESTAMP               pic x(19).
000170     03  SH-JOBS-FOUND                pic 9(5).
000180     03  filler                         pic x.
000190*
