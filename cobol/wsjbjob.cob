000010*****************************************************
000020*                                                   *
000030*   Record Definition For The Master Job Posting   *
000040*              File (and incoming file)            *
000050*      Uses Job-Id as the unique key on intake     *
000060*****************************************************
000070*  File size 394 bytes (393 data + 1 filler pad).
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 04/11/85 vbc - Created.
000120* 21/11/85 vbc - Job-Currency added, was missing from v1.
000130* 08/11/86 vbc - Split Job-Date-Scraped into a redefine
000140*                giving direct access to the date and the
000150*                time part for the purge-by-date rule.
000160* 14/01/92 vbc - Job-Description-Flag added - full text is
000170*                not carried into the batch extract.
000180*
000190 01  JOB-RECORD.
000200     03  JOB-ID                 pic x(40).
000210     03  JOB-SITE               pic x(12).
000220     03  JOB-URL                pic x(80).
000230     03  JOB-TITLE              pic x(60).
000240     03  JOB-COMPANY            pic x(40).
000250     03  JOB-LOCATION           pic x(40).
000260     03  JOB-DATE-POSTED        pic x(10).
000270     03  JOB-TYPE               pic x(15).
000280     03  JOB-SALARY-INTERVAL    pic x(8).
000290     03  JOB-MIN-AMOUNT         pic s9(10)v99.
000300     03  JOB-MAX-AMOUNT         pic s9(10)v99.
000310     03  JOB-CURRENCY           pic x(3).
000320     03  JOB-IS-REMOTE          pic x.
000330         88  JOB-REMOTE-YES     value "Y".
000340         88  JOB-REMOTE-NO      value "N".
000350     03  JOB-DESCRIPTION-FLAG   pic x.
000360         88  JOB-HAS-DESCRIPTION value "Y".
000370     03  JOB-SEARCH-QUERY       pic x(40).
000380     03  JOB-DATE-SCRAPED       pic x(19).
000390     03  filler                 pic x.
000400*
000410 01  JOB-RECORD-DATE-R redefines JOB-RECORD.
000420     03  filler                 pic x(373).
000430     03  JDS-Date               pic x(10).
000440     03  filler                 pic x.
000450     03  JDS-Time               pic x(8).
000460     03  filler                 pic x.
000470*
