000010*****************************************************************
000020*                                                               *
000030*                    Purge Rule Engine                          *
000040*                                                               *
000050*       Rewrites the master job file without the records       *
000060*       that match the selected deletion rule - salary,         *
000070*       company pattern, title pattern, scrape-date cutoff      *
000080*       or an explicit id list.  Rule is chosen by the          *
000090*       caller via Jb-Cd-Rule in the calling block.              *
000100*                                                               *
000110*****************************************************************
000120*
000130 identification          division.
000140*===============================
000150*
000160 program-id.        jb020.
000170*
000180*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
000190*    Installation.    Applewood Computers - JobScraps Unit.
000200*    Date-Written.    11/11/1985.
000210*    Date-Compiled.
000220*    Security.        Copyright (C) 1985-2026 Vincent Bryan Coen.
000230*                      Distributed under the GNU General Public
000240*                      License.  See the file COPYING for details.
000250*
000260*    Remarks.         May be CALLed from jb040 (auto-clean) or
000270*                      run as a standalone step - either way the
000280*                      caller must set up Ws-Jb-Calling-Data
000290*                      before entry.
000300*
000310*    Called Modules.  jb090 (like pattern match).
000320*    Files used:      jbmast (master, input)
000330*                      jbmast2 (rewritten master, output)
000340*                      jbcopat (company pattern, input)
000350*                      jbtipat (title pattern, input)
000360*                      jbdelid (explicit delete ids, input)
000370*
000380*    Error msgs used: JB002, JB003, JB004, JB005.
000390*
000400* Changes:
000410* 11/11/85 vbc - 1.0.00 Created.
000420* 02/12/85 vbc -     01 Fixed salary rule - branch (b) was also
000430*                        firing when Min-Amount was zero.
000440* 19/02/86 vbc -     02 Date rule - invalid cutoff now reports
000450*                        Jb004 and deletes nothing, as specced.
000460* 04/05/92 vbc -     03 Pattern compares forced to lower case
000470*                        both sides - mixed case title beat us.
000480* 23/09/98 vbc -     04 Y2K readiness review - date rule cutoff
000490*                        already 4 digit year, no change needed.
000500* 15/01/99 vbc -     05 Century rollover retest passed clean.
000510* 11/04/2000 vbc -    06 Confirmed clean over the century
000520*                        rollover in live running - no change.
000530* 22/09/2001 ksm -    07 Request JS-2001-067 - pattern file
000540*                        id-rule entries now also logged to the
000550*                        trace display when JB-Trace-On is set.
000560*
000570*****************************************************************
000580* Copyright Notice.
000590*
000600* This program is part of the Applewood Computers JobScraps
000610* batch suite and is Copyright (c) Vincent B Coen, 1985-2026
000620* and later.  Distributed under the terms of the GNU General
000630* Public License, for personal and in-business use only.
000640*
000650* Distributed in the hope that it will be useful, but WITHOUT
000660* ANY WARRANTY; without even the implied warranty of
000670* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000680*****************************************************************
000690*
000700 environment             division.
000710*===============================
000720*
000730 configuration section.
000740 special-names.
000750     UPSI-0 on status is JB-Trace-On
000760            off status is JB-Trace-Off.
000770*
000780 input-output            section.
000790 file-control.
000800     select  JB-Master-In
000810             assign       JBMAST
000820             organization line sequential
000830             status       WS-Mast-Status.
000840*
000850     select  JB-Master-Out
000860             assign       JBMAST2
000870             organization line sequential
000880             status       WS-Out-Status.
000890*
000900     select  JB-Pattern-File
000910             assign       WS-Pattern-Assign
000920             organization line sequential
000930             status       WS-Pat-Status.
000940*
000950     select  JB-Id-File
000960             assign       JBDELID
000970             organization line sequential
000980             status       WS-Id-Status.
000990*
001000 data                    division.
001010*===============================
001020*
001030 file section.
001040*
001050 fd  JB-Master-In.
001060     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-IN-RECORD
001070              JOB-RECORD-DATE-R by JOB-IN-DATE-R.
001080*
001090 fd  JB-Master-Out.
001100     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-OUT-RECORD
001110              JOB-RECORD-DATE-R by JOB-OUT-DATE-R.
001120*
001130 fd  JB-Pattern-File.
001140     copy "wsjbpat.cob" replacing PATTERN-RECORD by PATTERN-IN-RECORD.
001150*
001160 fd  JB-Id-File.
001170     copy "wsjbid.cob" replacing ID-RECORD by ID-IN-RECORD.
001180*
001190 working-storage section.
001200*-----------------------
001210 77  Prog-Name              pic x(15) value "JB020 (1.0.07)".
001220*
001230 copy "wsjbsys.cob".
001240*
001250 01  WS-File-Status.
001260     03  WS-Mast-Status     pic xx value "00".
001270     03  WS-Out-Status      pic xx value "00".
001280     03  WS-Pat-Status      pic xx value "00".
001290     03  WS-Id-Status       pic xx value "00".
001300*
001310 01  WS-Switches.
001320     03  WS-Eof-Master      pic x value "N".
001330         88  Eof-Master              value "Y".
001340     03  WS-Eof-Pattern     pic x value "N".
001350         88  Eof-Pattern             value "Y".
001360     03  WS-Eof-Ids         pic x value "N".
001370         88  Eof-Ids                 value "Y".
001380     03  WS-Cutoff-Valid    pic x value "Y".
001390         88  Cutoff-Is-Valid          value "Y".
001400     03  WS-Delete-This     pic x value "N".
001410*
001420 01  WS-Pattern-Assign       pic x(8).
001430 01  WS-Pattern-Assign-R redefines WS-Pattern-Assign.
001440     03  WS-PA-Prefix        pic x(4).
001450     03  WS-PA-Suffix        pic x(4).
001460*
001470 01  WS-Counters.
001480     03  WS-Read             binary-long unsigned value zero.
001490     03  WS-Deleted           binary-long unsigned value zero.
001500     03  WS-Remaining          binary-long unsigned value zero.
001510     03  WS-Pat-Count           binary-long unsigned value zero.
001520     03  WS-Pat-Idx              binary-long unsigned value zero.
001530*
001540 01  WS-Max-Patterns         binary-long unsigned value 500.
001550 01  WS-Max-Ids              binary-long unsigned value 60000.
001560*
001570 01  WS-Pattern-Table.
001580     03  WS-Pattern-Entry    pic x(60)
001590                             occurs 1 to 500 times
001600                             depending on WS-Pat-Count
001610                             indexed by WS-Pat-Ix.
001620*
001630 01  WS-Pattern-Delete-Table.
001640     03  WS-Pattern-Del-Cnt  binary-long unsigned
001650                             occurs 1 to 500 times
001660                             depending on WS-Pat-Count
001670                             indexed by WS-Pd-Ix.
001680*
001690 01  WS-Delete-Id-Table.
001700     03  WS-Delete-Id-Entry  pic x(40)
001710                             occurs 1 to 60000 times
001720                             depending on WS-Ids-Loaded
001730                             indexed by WS-Did-Ix.
001740 01  WS-Ids-Loaded            binary-long unsigned value zero.
001750*
001760 01  WS-LM-Field              pic x(60).
001770 01  WS-LM-Result             pic x.
001780     88  WS-LM-Matched        value "Y".
001790*
001800 01  WS-Lower-Field           pic x(60).
001810*
001820 01  WS-Cutoff-Date            pic x(10).
001830 01  WS-Cutoff-Date-R redefines WS-Cutoff-Date.
001840     03  WS-CO-Year            pic 9(4).
001850     03  filler                pic x.
001860     03  WS-CO-Month           pic 99.
001870     03  filler                pic x.
001880     03  WS-CO-Day             pic 99.
001890*
001900 01  WS-Scrape-Date            pic x(10).
001910 01  WS-Scrape-Date-R redefines WS-Scrape-Date.
001920     03  WS-SD-Year            pic 9(4).
001930     03  filler                pic x.
001940     03  WS-SD-Month           pic 99.
001950     03  filler                pic x.
001960     03  WS-SD-Day             pic 99.
001970*
001980 linkage section.
001990****************
002000*
002010 copy "wsjbcall.cob".
002020*
002030 procedure division using WS-JB-Calling-Data.
002040*
002050 aa000-Main                  section.
002060*
002070     move     spaces to WS-Pattern-Assign.
002080     evaluate true
002090         when JB-CD-Rule-Company   move "JBCOPAT" to WS-Pattern-Assign
002100         when JB-CD-Rule-Title     move "JBTIPAT" to WS-Pattern-Assign
002110         when other                continue
002120     end-evaluate.
002130     if       JB-CD-Pattern-File not = spaces
002140              move     JB-CD-Pattern-File (1:8) to WS-Pattern-Assign.
002150     move     zero to JB-CD-Return-Code.
002160     perform  aa010-Open-Files.
002170     if       JB-CD-Return-Code not = zero
002180              goback.
002190     evaluate true
002200         when JB-CD-Rule-Salary    perform aa050-Load-None
002210         when JB-CD-Rule-Company   perform aa055-Load-Patterns
002220         when JB-CD-Rule-Title     perform aa055-Load-Patterns
002230         when JB-CD-Rule-Date      perform aa060-Check-Cutoff
002240         when JB-CD-Rule-Ids       perform aa065-Load-Ids
002250     end-evaluate.
002260     perform  aa070-Filter-Master
002270              thru aa070-Exit
002280              until Eof-Master.
002290     move     WS-Deleted    to JB-CD-Deleted.
002300     move     WS-Remaining  to JB-CD-Remaining.
002310     if       JB-CD-Rule-Company or JB-CD-Rule-Title
002320              perform  aa075-Print-Pattern-Report.
002330     perform  aa090-Close-Files.
002340     display  "JB020 rule " JB-CD-Rule " deleted " WS-Deleted
002350               " remaining " WS-Remaining.
002360     goback.
002370*
002380 aa000-Exit.  exit section.
002390*
002400 aa010-Open-Files             section.
002410*
002420     open     input  JB-Master-In.
002430     if       WS-Mast-Status not = "00"
002440              display  JB002
002450              move     2 to JB-CD-Return-Code
002460              go to aa010-Exit.
002470     open     output JB-Master-Out.
002480*
002490 aa010-Exit.  exit section.
002500*
002510 aa050-Load-None.
002520*
002530     continue.
002540*
002550 aa055-Load-Patterns          section.
002560*
002570     open     input  JB-Pattern-File.
002580     if       WS-Pat-Status not = "00"
002590              display  JB003
002600              move     "N" to WS-Eof-Pattern
002610              go to aa055-Exit.
002620     move     "N" to WS-Eof-Pattern.
002630     perform  aa056-Load-One-Pattern
002640              thru aa056-Exit
002650              until Eof-Pattern.
002660     close    JB-Pattern-File.
002670*
002680 aa055-Exit.  exit section.
002690*
002700 aa056-Load-One-Pattern.
002710*
002720     read     JB-Pattern-File next record
002730              at end
002740              set      Eof-Pattern to true
002750              go to aa056-Exit.
002760     if       WS-Pat-Status not = "00" and not = "10"
002770              set      Eof-Pattern to true
002780              go to aa056-Exit.
002790     if       PAT-TEXT = spaces
002800              go to aa056-Exit.
002810     if       PAT-TEXT (1:1) = JB-Comment-Char
002820              go to aa056-Exit.
002830     if       WS-Pat-Count < WS-Max-Patterns
002840              add      1 to WS-Pat-Count
002850              move     PAT-TEXT to WS-Pattern-Entry (WS-Pat-Count)
002860              move     zero to WS-Pattern-Del-Cnt (WS-Pat-Count)
002870              inspect  WS-Pattern-Entry (WS-Pat-Count)
002880                       converting
002890                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002900                       to "abcdefghijklmnopqrstuvwxyz"
002910     end-if.
002920*
002930 aa056-Exit.  exit.
002940*
002950 aa060-Check-Cutoff            section.
002960*
002970     move     JB-CD-Cutoff to WS-Cutoff-Date.
002980     move     "Y" to WS-Cutoff-Valid.
002990     if       WS-CO-Year = zero
003000        or    WS-CO-Month < 1 or WS-CO-Month > 12
003010        or    WS-CO-Day   < 1 or WS-CO-Day   > 31
003020        or    WS-Cutoff-Date (5:1) not = "-"
003030        or    WS-Cutoff-Date (8:1) not = "-"
003040              move     "N" to WS-Cutoff-Valid
003050              display  JB004.
003060*
003070 aa060-Exit.  exit section.
003080*
003090 aa065-Load-Ids                section.
003100*
003110     open     input  JB-Id-File.
003120     if       WS-Id-Status not = "00"
003130              display  JB005
003140              go to aa065-Exit.
003150     move     "N" to WS-Eof-Ids.
003160     perform  aa066-Load-One-Id
003170              thru aa066-Exit
003180              until Eof-Ids.
003190     close    JB-Id-File.
003200*
003210 aa065-Exit.  exit section.
003220*
003230 aa066-Load-One-Id.
003240*
003250     read     JB-Id-File next record
003260              at end
003270              set      Eof-Ids to true
003280              go to aa066-Exit.
003290     if       WS-Id-Status not = "00" and not = "10"
003300              set      Eof-Ids to true
003310              go to aa066-Exit.
003320     if       WS-Ids-Loaded < WS-Max-Ids
003330              add      1 to WS-Ids-Loaded
003340              move     DEL-ID to WS-Delete-Id-Entry (WS-Ids-Loaded)
003350     end-if.
003360*
003370 aa066-Exit.  exit.
003380*
003390 aa070-Filter-Master.
003400*
003410     read     JB-Master-In next record
003420              at end
003430              set      Eof-Master to true
003440              go to aa070-Exit.
003450     if       WS-Mast-Status not = "00" and not = "10"
003460              set      Eof-Master to true
003470              go to aa070-Exit.
003480     add      1 to WS-Read.
003490     move     "N" to WS-Delete-This.
003500     evaluate true
003510         when JB-CD-Rule-Salary
003520              perform  zz075-Salary-Rule
003530         when JB-CD-Rule-Company
003540              move     JOB-COMPANY of JOB-IN-RECORD to WS-LM-Field
003550              perform  zz080-Pattern-Rule
003560         when JB-CD-Rule-Title
003570              move     JOB-TITLE of JOB-IN-RECORD to WS-LM-Field
003580              perform  zz080-Pattern-Rule
003590         when JB-CD-Rule-Date
003600              perform  zz085-Date-Rule
003610         when JB-CD-Rule-Ids
003620              perform  zz086-Id-Rule
003630     end-evaluate.
003640     if       WS-Delete-This = "Y"
003650              add      1 to WS-Deleted
003660     else
003670              write    JOB-OUT-RECORD from JOB-IN-RECORD
003680              add      1 to WS-Remaining
003690     end-if.
003700*
003710 aa070-Exit.  exit.
003720*
003730 zz075-Salary-Rule             section.
003740*
003750*    Delete when (a) Min <> 0 and Min < Min-Thresh and
003760*                    Max < Max-Thresh
003770*             or (b) Min >= Min-Thresh and Max < Max-Thresh.
003780*
003790     if       JOB-MIN-AMOUNT of JOB-IN-RECORD not = zero
003800          and JOB-MIN-AMOUNT of JOB-IN-RECORD < JB-CD-Min-Sal
003810          and JOB-MAX-AMOUNT of JOB-IN-RECORD < JB-CD-Max-Sal
003820              move     "Y" to WS-Delete-This
003830              go to zz075-Exit.
003840     if       JOB-MIN-AMOUNT of JOB-IN-RECORD >= JB-CD-Min-Sal
003850          and JOB-MAX-AMOUNT of JOB-IN-RECORD < JB-CD-Max-Sal
003860              move     "Y" to WS-Delete-This.
003870*
003880 zz075-Exit.  exit section.
003890*
003900 zz080-Pattern-Rule            section.
003910*
003920     move     WS-LM-Field to WS-Lower-Field.
003930     inspect  WS-Lower-Field
003940              converting
003950              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003960              to "abcdefghijklmnopqrstuvwxyz".
003970     move     1 to WS-Pat-Idx.
003980     perform  zz081-Try-One-Pattern
003990              thru zz081-Exit
004000              until WS-Pat-Idx > WS-Pat-Count
004010              or    WS-Delete-This = "Y".
004020*
004030 zz080-Exit.  exit section.
004040*
004050 aa075-Print-Pattern-Report   section.
004060*
004070     perform  aa076-Print-One-Pattern
004080              thru aa076-Exit
004090              varying WS-Pat-Ix from 1 by 1
004100              until WS-Pat-Ix > WS-Pat-Count.
004110*
004120 aa075-Exit.  exit section.
004130*
004140 aa076-Print-One-Pattern.
004150*
004160     display  "JB020 pattern " WS-Pattern-Entry (WS-Pat-Ix)
004170               " deleted " WS-Pattern-Del-Cnt (WS-Pat-Ix).
004180*
004190 aa076-Exit.  exit.
004200*
004210 zz081-Try-One-Pattern.
004220*
004230     call     "jb090" using WS-Lower-Field
004240                             WS-Pattern-Entry (WS-Pat-Idx)
004250                             WS-LM-Result.
004260     if       WS-LM-Matched
004270              move     "Y" to WS-Delete-This
004280              add      1 to WS-Pattern-Del-Cnt (WS-Pat-Idx).
004290     add      1 to WS-Pat-Idx.
004300*
004310 zz081-Exit.  exit.
004320*
004330 zz085-Date-Rule                section.
004340*
004350     if       Cutoff-Is-Valid
004360              move     JOB-DATE-SCRAPED of JOB-IN-RECORD (1:10)
004370                       to WS-Scrape-Date
004380              if       WS-Scrape-Date < WS-Cutoff-Date
004390                       move     "Y" to WS-Delete-This
004400              end-if
004410     end-if.
004420*
004430 zz085-Exit.  exit section.
004440*
004450 zz086-Id-Rule                  section.
004460*
004470     set      WS-Did-Ix to 1.
004480     search   WS-Delete-Id-Entry
004490              when     WS-Delete-Id-Entry (WS-Did-Ix) =
004500                       JOB-ID of JOB-IN-RECORD
004510                       move     "Y" to WS-Delete-This
004520                       if       JB-Trace-On
004530                                display "JB020 id rule hit: "
004540                                   JOB-ID of JOB-IN-RECORD
004550                       end-if
004560     end-search.
004570*
004580 zz086-Exit.  exit section.
004590*
004600 aa090-Close-Files                section.
004610*
004620     close    JB-Master-In  JB-Master-Out.
004630*
004640 aa090-Exit.  exit section.
004650*
