000010*****************************************************
000020*                                                   *
000030*  Record Definition For The Title-Deletion        *
000040*     Preview Detail File (jb050 output)           *
000050*****************************************************
000060*  Line sequential.  One record per pattern/job match.
000070*  Sorted by title, then company, then pattern before
000080*  being handed to the printed reports.
000090*
000100* 19/03/93 vbc - Created.
000110*
000120 01  PREVIEW-LINE.
000130     03  PV-Pattern             pic x(60).
000140     03  PV-Job-Id              pic x(40).
000150     03  PV-Title               pic x(60).
000160     03  PV-Company             pic x(40).
000170     03  PV-Query               pic x(40).
000180     03  PV-Url                 pic x(80).
000190     03  filler                 pic x(4).
000200*
