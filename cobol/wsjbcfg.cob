000010*****************************************************
000020*                                                   *
000030*   Record Definition For The Search Config File  *
000040*       Built by jb070, echoed by jb080 logs       *
000050*****************************************************
000060*  File size 318 bytes (312 data + 6 filler pad).
000070*  Global defaults that do not vary by search are held
000080*  separately in Jb-Global-Dflt (wsjbsys), not repeated
000090*  on every row of this file.
000100*
000110* 04/11/89 vbc - Created from the old ad-hoc param sheet
000120*                kept by the search-scheduling clerk.
000130* 01/02/90 vbc - Sc-Google-Search-Term added - google site
000140*                needs its own query text, not the shared
000150*                Sc-Search-Term.
000160* 09/02/91 vbc - Sc-Linkedin-Fetch-Desc added.
000170*
000180 01  SEARCH-CONFIG-RECORD.
000190     03  SC-NAME                  pic x(40).
000200     03  SC-ENABLED               pic x.
000210         88  SC-IS-ENABLED        value "Y".
000220     03  SC-SITE-NAMES            pic x(60).
000230     03  SC-SEARCH-TERM           pic x(60).
000240     03  SC-LOCATION              pic x(40).
000250     03  SC-IS-REMOTE             pic x.
000260     03  SC-HOURS-OLD             pic 9(4).
000270     03  SC-RESULTS-WANTED        pic 9(5).
000280     03  SC-COUNTRY-INDEED        pic x(20).
000290     03  SC-LINKEDIN-FETCH-DESC   pic x.
000300     03  SC-GOOGLE-SEARCH-TERM    pic x(80).
000310     03  filler                   pic x(6).
000320*
000330 01  SC-RECORD-FLAG-R redefines SEARCH-CONFIG-RECORD.
000340     03  filler                   pic x(40).
000350     03  SC-FLAG-BYTE             pic x.
000360     03  filler                   pic x(264).
000370*
