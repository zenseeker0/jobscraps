000010*****************************************************
000020*                                                   *
000030*   Record Definition For The Run-Log Summary     *
000040*     Written Tab Separated By jb080 Parser       *
000050*****************************************************
000060*  Tab separated on output - this layout is the working
000070*  storage image built before the tabs are inserted.
000080*
000090* 14/11/90 vbc - Created.
000100* 03/02/91 vbc - Added the Ls-Params group so a summary
000110*                line carries the same search parameters
000120*                jb070 would have written to the config.
000122* 11/09/96 vbc - Ls-Enabled added - every logged search was
000124*                actually run, so it is always reported "Y",
000126*                but the column was missing from the layout.
000130*
000140 01  LOG-SUMMARY-RECORD.
000150     03  LS-BATCH                pic 9(4).
000160     03  LS-START-TS               pic x(19).
000170     03  LS-END-TS                    pic x(19).
000180     03  LS-FOUND-JOBS                  pic 9(5).
000190     03  LS-NEW-JOBS                       pic 9(5).
000200     03  LS-NAME                             pic x(40).
000205     03  LS-ENABLED              pic x.
000210     03  LS-PARAMS.
000220         05  LS-SITE-NAMES           pic x(60).
000230         05  LS-SEARCH-TERM          pic x(60).
000240         05  LS-LOCATION             pic x(40).
000250         05  LS-IS-REMOTE            pic x.
000260         05  LS-HOURS-OLD            pic 9(4).
000270         05  LS-RESULTS-WANTED       pic 9(5).
000280         05  LS-COUNTRY-INDEED       pic x(20).
000290         05  LS-LINKEDIN-FETCH-DESC  pic x.
000300         05  LS-GOOGLE-SEARCH-TERM   pic x(80).
000310     03  filler                   pic x(8).
000320*
