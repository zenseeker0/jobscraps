000010*****************************************************
000020*                                                   *
000030*  Record Definition For Company / Title Pattern   *
000040*         Files Used By The Purge Engine           *
000050*****************************************************
000060*  Line sequential. Blank and "#" lead lines are skipped
000070*  by the reading program, not by this layout.
000080*
000090* 06/11/85 vbc - Created.
000100*
000110 01  PATTERN-RECORD.
000120     03  PAT-TEXT                pic x(60).
000130     03  filler                   pic x(4).
000140*
