000010*****************************************************************
000020*                                                               *
000030*                 Search-Query Config Builder                  *
000040*                                                               *
000050*       Converts the search-scheduling clerk's CSV of search    *
000060*       definitions into the canonical SEARCH-CONFIG-RECORD     *
000070*       file used to drive the scraper, applying the typed      *
000080*       parsing rules for booleans and integers and appending   *
000090*       the fixed global defaults as a trailer row.             *
000100*                                                               *
000110*****************************************************************
000120*
000130 identification          division.
000140*===============================
000150*
000160 program-id.        jb070.
000170*
000180*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
000190*    Installation.    Applewood Computers - JobScraps Unit.
000200*    Date-Written.    14/05/1989.
000210*    Date-Compiled.
000220*    Security.        Copyright (C) 1989-2026 Vincent Bryan Coen.
000230*                      Distributed under the GNU General Public
000240*                      License.  See the file COPYING for details.
000250*
000260*    Remarks.         Stand alone utility step - no linkage in or
000270*                      out.  Run whenever the clerk hands over a
000280*                      revised search-definition spreadsheet saved
000290*                      out as CSV.
000300*
000310*    Called Modules.  None.
000320*
000330*    Files used:      jbsrccsv (search-definition CSV, input)
000340*                      jbconfig (search config, output)
000350*
000360*    Error msgs used: SYS001.
000370*
000380* Changes:
000390* 14/05/89 vbc - 1.0.00 Created.
000400* 01/02/90 vbc -     01 Google needs its own search term column -
000410*                        added Sc-Google-Search-Term parse.
000420*                        (see also wsjbcfg change of same date).
000430*                        Field count in the CSV row went up by one -
000440*                        WS-Field-Count compare points adjusted.
000450*                        (see aa035-Parse-One-Row).
000460* 09/02/91 vbc -     02 Sc-Linkedin-Fetch-Desc column added.
000470* 27/11/96 vbc -     03 Enabled column missing entirely (short
000480*                        row) was being parsed as false instead
000490*                        of true as specced - now keyed off the
000500*                        actual comma count, not just blank test.
000510* 13/01/99 vbc -     04 Century sweep - timestamp suffix on the
000520*                        renamed-away config file now carries a
000530*                        4 digit year (was 2 digit) to avoid two
000540*                        different centuries colliding on the same
000550*                        file name.
000560* 17/05/2000 vbc -    05 Confirmed clean over the century
000570*                        rollover - no change required.
000580* 09/01/2004 ksm -    06 Request JS-2004-018 - boolean rule
000590*                        result now logged to the trace display
000600*                        when JB-Trace-On is set.
000610*
000620*****************************************************************
000630* Copyright Notice.
000640*
000650* This program is part of the Applewood Computers JobScraps
000660* batch suite and is Copyright (c) Vincent B Coen, 1989-2026
000670* and later.  Distributed under the terms of the GNU General
000680* Public License, for personal and in-business use only.
000690*
000700* Distributed in the hope that it will be useful, but WITHOUT
000710* ANY WARRANTY; without even the implied warranty of
000720* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000730*****************************************************************
000740*
000750 environment             division.
000760*===============================
000770*
000780 configuration section.
000790 special-names.
000800     UPSI-0 on status is JB-Trace-On
000810            off status is JB-Trace-Off.
000820*
000830 input-output            section.
000840 file-control.
000850     select  JB-Csv-File
000860             assign       JBSRCCSV
000870             organization line sequential
000880             status       WS-Csv-Status.
000890*
000900     select  JB-Config-File
000910             assign       JBCONFIG
000920             organization line sequential
000930             status       WS-Cfg-Status.
000940*
000950 data                    division.
000960*===============================
000970*
000980 file section.
000990*
001000 fd  JB-Csv-File.
001010 01  CSV-IN-RECORD               pic x(250).
001020*
001030 01  CSV-Peek-R redefines CSV-IN-RECORD.
001040     03  CSV-Peek-Char            pic x.
001050     03  filler                   pic x(249).
001060*
001070 fd  JB-Config-File.
001080     copy "wsjbcfg.cob" replacing SEARCH-CONFIG-RECORD
001090              by CONFIG-OUT-RECORD.
001100*
001110 working-storage section.
001120*-----------------------
001130 77  Prog-Name              pic x(15) value "JB070 (1.0.06)".
001140*
001150 copy "wsjbsys.cob".
001160*
001170 01  WS-File-Status.
001180     03  WS-Csv-Status       pic xx value "00".
001190     03  WS-Cfg-Status       pic xx value "00".
001200*
001210 01  WS-Switches.
001220     03  WS-Eof-Csv          pic x value "N".
001230         88  Eof-Csv                 value "Y".
001240     03  WS-First-Line       pic x value "Y".
001250         88  WS-Is-Header            value "Y".
001260*
001270 01  WS-Run-Counts.
001280     03  WS-Search-Count     binary-long unsigned value zero.
001290     03  WS-Comma-Count      binary-long unsigned value zero.
001300     03  WS-Field-Count      binary-long unsigned value zero.
001310*
001320 01  WS-Raw-Row.
001330     03  WS-Raw-Name          pic x(40).
001340     03  WS-Raw-Enabled       pic x(10).
001350     03  WS-Raw-Sites         pic x(60).
001360     03  WS-Raw-Term          pic x(60).
001370     03  WS-Raw-Location      pic x(40).
001380     03  WS-Raw-Remote        pic x(10).
001390     03  WS-Raw-Hours         pic x(10).
001400     03  WS-Raw-Results       pic x(10).
001410     03  WS-Raw-Country       pic x(20).
001420     03  WS-Raw-Li-Desc       pic x(10).
001430     03  WS-Raw-Google-Term   pic x(80).
001440*
001450 01  WS-Unstr-Ptr             binary-long unsigned.
001460 01  WS-Trim-Ix               binary-long unsigned.
001470 01  WS-Bool-Work             pic x(10).
001480 01  WS-Bool-Result           pic x value "N".
001490     88  WS-Bool-Is-True              value "Y".
001500*
001510 01  WS-Int-Raw               pic x(10).
001520 01  WS-Int-Len               binary-long unsigned.
001530 01  WS-Int-Result            binary-long unsigned.
001540*
001550 01  WS-Config-Fn             pic x(16) value "JBCONFIG".
001560 01  WS-Config-Renamed        pic x(40) value spaces.
001570 01  WS-Ts-Stamp.
001580     03  WS-Ts-Date           pic 9(8).
001590     03  WS-Ts-Time           pic 9(6).
001600*
001610 01  WS-Ts-Stamp-R redefines WS-Ts-Stamp.
001620     03  WS-Ts-Full            pic x(14).
001630*
001640 01  File-Info                value zero.
001650     03  FI-File-Size         pic 9(18) comp.
001660     03  FI-Mod-DD            pic 9(2)  comp.
001670     03  FI-Mod-MO            pic 9(2)  comp.
001680     03  FI-Mod-YYYY          pic 9(4)  comp.
001690     03  FI-Mod-HH            pic 9(2)  comp.
001700     03  FI-Mod-MM            pic 9(2)  comp.
001710     03  FI-Mod-SS            pic 9(2)  comp.
001720     03  filler               pic 9(2)  comp.
001730*
001740 01  WS-Cnt-Edit               pic z,zzz,zz9.
001750*
001760* Trailer row re-uses the live config record shape so the config
001770* file stays a single flat record length throughout - the last
001780* row is flagged by Sc-Name = "GLOBAL-DEFAULTS" and the spare
001790* columns carry the four fixed defaults instead of a real search.
001800*
001810 01  WS-Global-Trailer-R redefines CONFIG-OUT-RECORD.
001820     03  GD-Name              pic x(40).
001830     03  GD-Desc-Format       pic x(8).
001840     03  filler               pic x(2).
001850     03  GD-Enforce-Ann       pic x.
001860     03  filler               pic x(59).
001870     03  GD-Verbosity         pic 9.
001880     03  filler               pic x(39).
001890     03  GD-Distance          pic 99.
001900     03  filler               pic x(166).
001910*
001920 procedure division.
001930*
001940 aa000-Main                  section.
001950*
001960     perform  aa010-Open-Files.
001970     perform  aa015-Rename-Old-Config.
001980     open     output JB-Config-File.
001990     perform  aa020-Scan-Csv
002000              thru aa020-Exit
002010              until Eof-Csv.
002020     perform  aa040-Write-Trailer.
002030     close    JB-Csv-File JB-Config-File.
002040     move     WS-Search-Count to WS-Cnt-Edit.
002050     display  "JB070 searches converted " WS-Cnt-Edit.
002060     goback.
002070*
002080 aa000-Exit.  exit section.
002090*
002100 aa010-Open-Files            section.
002110*
002120     move     "N" to WS-Eof-Csv.
002130     open     input  JB-Csv-File.
002140     if       WS-Csv-Status not = "00"
002150              display  SYS001
002160              go to aa010-Exit.
002170*
002180 aa010-Exit.  exit section.
002190*
002200 aa015-Rename-Old-Config     section.
002210*
002220     call     "CBL_CHECK_FILE_EXIST" using WS-Config-Fn File-Info.
002230     if       Return-Code = zero
002240              accept    WS-Ts-Date from date yyyymmdd
002250              accept    WS-Ts-Time from time
002260              move      spaces to WS-Config-Renamed
002270              string    WS-Config-Fn delimited by space
002280                        "." delimited by size
002290                        WS-Ts-Date delimited by size
002300                        WS-Ts-Time delimited by size
002310                        into WS-Config-Renamed
002320              call      "CBL_RENAME_FILE" using WS-Config-Fn
002330                                                 WS-Config-Renamed
002340              if        JB-Trace-On
002350                        display  "JB070 renamed old config to "
002360                                  WS-Config-Renamed
002370                                  " stamp " WS-Ts-Full
002380              end-if
002390     end-if.
002400*
002410 aa015-Exit.  exit section.
002420*
002430 aa020-Scan-Csv.
002440*
002450     read     JB-Csv-File next record
002460              at end
002470              set      Eof-Csv to true
002480              go to aa020-Exit.
002490     if       WS-Csv-Status not = "00" and not = "10"
002500              set      Eof-Csv to true
002510              go to aa020-Exit.
002520     if       WS-Is-Header
002530              move     "N" to WS-First-Line
002540              go to aa020-Exit.
002550     if       CSV-IN-RECORD = spaces
002560              go to aa020-Exit.
002570     if       CSV-Peek-Char = JB-Comment-Char
002580              go to aa020-Exit.
002590     perform  aa030-Count-Commas.
002600     perform  aa035-Parse-One-Row.
002610     add      1 to WS-Search-Count.
002620     write    CONFIG-OUT-RECORD.
002630*
002640 aa020-Exit.  exit.
002650*
002660 aa030-Count-Commas           section.
002670*
002680     move     zero to WS-Comma-Count.
002690     inspect  CSV-IN-RECORD tallying WS-Comma-Count
002700              for all ",".
002710     add      1 WS-Comma-Count giving WS-Field-Count.
002720*
002730 aa030-Exit.  exit section.
002740*
002750 aa035-Parse-One-Row          section.
002760*
002770     move     spaces to WS-Raw-Row.
002780     move     1 to WS-Unstr-Ptr.
002790     unstring CSV-IN-RECORD delimited by ","
002800              into WS-Raw-Name
002810                   WS-Raw-Enabled
002820                   WS-Raw-Sites
002830                   WS-Raw-Term
002840                   WS-Raw-Location
002850                   WS-Raw-Remote
002860                   WS-Raw-Hours
002870                   WS-Raw-Results
002880                   WS-Raw-Country
002890                   WS-Raw-Li-Desc
002900                   WS-Raw-Google-Term
002910              pointer WS-Unstr-Ptr.
002920     move     spaces to CONFIG-OUT-RECORD.
002930     move     WS-Raw-Name to SC-NAME.
002940*
002950     if       WS-Field-Count < 2
002960              move     "Y" to SC-ENABLED
002970     else
002980              move     WS-Raw-Enabled to WS-Bool-Work
002990              perform  zz070-Bool-Rule
003000              move     WS-Bool-Result to SC-ENABLED
003010     end-if.
003020*
003030     move     WS-Raw-Sites to SC-SITE-NAMES.
003040     move     WS-Raw-Term  to SC-SEARCH-TERM.
003050     move     WS-Raw-Location to SC-LOCATION.
003060*
003070     move     WS-Raw-Remote to WS-Bool-Work.
003080     perform  zz070-Bool-Rule.
003090     move     WS-Bool-Result to SC-IS-REMOTE.
003100*
003110     move     WS-Raw-Hours to WS-Int-Raw.
003120     perform  zz075-Int-Rule.
003130     move     WS-Int-Result to SC-HOURS-OLD.
003140*
003150     move     WS-Raw-Results to WS-Int-Raw.
003160     perform  zz075-Int-Rule.
003170     move     WS-Int-Result to SC-RESULTS-WANTED.
003180*
003190     move     WS-Raw-Country to SC-COUNTRY-INDEED.
003200*
003210     move     WS-Raw-Li-Desc to WS-Bool-Work.
003220     perform  zz070-Bool-Rule.
003230     move     WS-Bool-Result to SC-LINKEDIN-FETCH-DESC.
003240*
003250     move     WS-Raw-Google-Term to SC-GOOGLE-SEARCH-TERM.
003260*
003270 aa035-Exit.  exit section.
003280*
003290 zz070-Bool-Rule              section.
003300*
003310     inspect  WS-Bool-Work converting
003320              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003330              to "abcdefghijklmnopqrstuvwxyz".
003340     move     1 to WS-Trim-Ix.
003350     perform  zz071-Trim-Scan
003360              until WS-Trim-Ix > 10
003370              or WS-Bool-Work (WS-Trim-Ix:1) not = space.
003380     move     "N" to WS-Bool-Result.
003390     if       WS-Trim-Ix <= 7
003400              if     WS-Bool-Work (WS-Trim-Ix:4) = "true"
003410                     if     WS-Trim-Ix + 4 > 10
003420                            move     "Y" to WS-Bool-Result
003430                     else
003440                            if     WS-Bool-Work (WS-Trim-Ix + 4:) =
003450                                        spaces
003460                                   move     "Y" to WS-Bool-Result
003470                            end-if
003480                     end-if
003490              end-if
003500     end-if.
003510     if       JB-Trace-On
003520              display  "JB070 bool rule " WS-Bool-Work (1:10)
003530                        " = " WS-Bool-Result
003540     end-if.
003550*
003560 zz070-Exit.  exit section.
003570*
003580 zz071-Trim-Scan.
003590*
003600     add      1 to WS-Trim-Ix.
003610*
003620 zz071-Exit.  exit.
003630*
003640 zz075-Int-Rule                section.
003650*
003660*  Works on the non-blank-padded prefix only - testing the raw
003670*  space padded field with Numeric would fail on trailing spaces,
003680*  so the actual text length is found first via Trim-Ix.
003690*
003700     move     zero to WS-Int-Len.
003710     move     1 to WS-Trim-Ix.
003720     perform  zz076-Len-Scan
003730              until WS-Trim-Ix > 10
003740              or WS-Int-Raw (WS-Trim-Ix:1) = space.
003750     if       WS-Int-Len = zero
003760              move     zero to WS-Int-Result
003770     else
003780              if       WS-Int-Raw (1:WS-Int-Len) numeric
003790                       move     WS-Int-Raw (1:WS-Int-Len)
003800                                to WS-Int-Result
003810              else
003820                       move     zero to WS-Int-Result
003830              end-if
003840     end-if.
003850*
003860 zz075-Exit.  exit section.
003870*
003880 zz076-Len-Scan.
003890*
003900     add      1 to WS-Int-Len.
003910     add      1 to WS-Trim-Ix.
003920*
003930 zz076-Exit.  exit.
003940*
003950 aa040-Write-Trailer           section.
003960*
003970     move     spaces to CONFIG-OUT-RECORD.
003980     move     "GLOBAL-DEFAULTS" to GD-Name.
003990     move     JB-GD-Desc-Format to GD-Desc-Format.
004000     move     JB-GD-Enforce-Ann to GD-Enforce-Ann.
004010     move     JB-GD-Verbosity to GD-Verbosity.
004020     move     JB-GD-Distance to GD-Distance.
004030     write    CONFIG-OUT-RECORD.
004040*
004050 aa040-Exit.  exit section.
004060*
