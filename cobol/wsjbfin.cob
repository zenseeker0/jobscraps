000010*****************************************************
000020*                                                   *
000030*    Working Storage For End Of Job Run Totals     *
000040*                                                   *
000050*****************************************************
000060* 24 bytes.  Shared by all JB-series batch reports so a
000070*  single "totals so far" block can be passed about.
000080*
000090* 29/10/86 vbc - Created.
000100* 15/12/91 vbc - Added JB-Fin-Pct for removal pct reports.
000110* 22/08/98 vbc - JB-Fin-Pct widened Z9.9 to ZZ9.9 - a run
000120*                that strips every record off a small master
000130*                reaches 100.0 pct and was truncating.
000140*
000150 01  JB-Final-Totals.
000160     03  JB-Fin-Read         binary-long unsigned value zero.
000170     03  JB-Fin-Skipped       binary-long unsigned value zero.
000180     03  JB-Fin-Written       binary-long unsigned value zero.
000190     03  JB-Fin-Deleted       binary-long unsigned value zero.
000200     03  JB-Fin-Remaining     binary-long unsigned value zero.
000210     03  JB-Fin-Pct           pic zz9.9.
000220     03  filler               pic x(3).
000230*
