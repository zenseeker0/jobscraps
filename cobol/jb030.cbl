000010*****************************************************************
000020*                                                               *
000030*                  Duplicate Resolution Engine                  *
000040*                                                               *
000050*       Groups the master file by (title, company) and picks   *
000060*       one survivor per group using the 8 step rule below -    *
000070*       manual mode writes the losers to the delete-id file,    *
000080*       auto mode calls jb020 to remove them there and then.    *
000090*                                                               *
000100*****************************************************************
000110*
000120 identification          division.
000130*===============================
000140*
000150 program-id.        jb030.
000160*
000170*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
000180*    Installation.    Applewood Computers - JobScraps Unit.
000190*    Date-Written.    18/11/1985.
000200*    Date-Compiled.
000210*    Security.        Copyright (C) 1985-2026 Vincent Bryan Coen.
000220*                      Distributed under the GNU General Public
000230*                      License.  See the file COPYING for details.
000240*
000250*    Remarks.         Caller must set Jb-Cd-Mode before entry -
000260*                      "M" writes the delete list only, "A" also
000270*                      removes the losers from the master file.
000280*
000290*    Called Modules.  jb020 (auto mode only, rule 5 - by id).
000300*    Files used:      jbmast (master, input)
000310*                      jbdelid (delete-id list, output)
000320*
000330*    Error msgs used: JB002.
000340*
000350* Changes:
000360* 18/11/85 vbc - 1.0.00 Created.
000370* 29/11/85 vbc -     01 Group table bumped 200 to 500 entries -
000380*                        a "software engineer" group overflowed.
000390* 06/01/86 vbc -     02 Step 7 site test was stopping on the
000400*                        first site in the list even with a
000410*                        zero match count - fixed to skip on.
000420* 12/05/92 vbc -     03 Step 2 now also tests "colorado" spelled
000430*                        out, not just the ", co" abbreviation.
000440* 25/09/98 vbc -     04 Y2K readiness - date compares are on a
000450*                        4 digit year text field, no change.
000460* 19/01/99 vbc -     05 Century rollover retest passed clean.
000470* 08/02/2000 vbc -    06 Confirmed clean running over the
000480*                        century rollover - no change required.
000490* 30/06/2002 ksm -    07 Request JS-2002-041 - trace display
000500*                        added on the file-order fallback path
000510*                        so an unresolved group is visible when
000520*                        JB-Trace-On is set.
000530*
000540*****************************************************************
000550* Copyright Notice.
000560*
000570* This program is part of the Applewood Computers JobScraps
000580* batch suite and is Copyright (c) Vincent B Coen, 1985-2026
000590* and later.  Distributed under the terms of the GNU General
000600* Public License, for personal and in-business use only.
000610*
000620* Distributed in the hope that it will be useful, but WITHOUT
000630* ANY WARRANTY; without even the implied warranty of
000640* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000650*****************************************************************
000660*
000670 environment             division.
000680*===============================
000690*
000700 configuration section.
000710 special-names.
000720     UPSI-0 on status is JB-Trace-On
000730            off status is JB-Trace-Off.
000740*
000750 input-output            section.
000760 file-control.
000770     select  JB-Master-File
000780             assign       JBMAST
000790             organization line sequential
000800             status       WS-Mast-Status.
000810*
000820     select  JB-Id-File
000830             assign       JBDELID
000840             organization line sequential
000850             status       WS-Id-Status.
000860*
000870     select  JB-Sort-Work
000880             assign       JBSWORK.
000890*
000900 data                    division.
000910*===============================
000920*
000930 file section.
000940*
000950 fd  JB-Master-File.
000960     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-MASTER-RECORD
000970              JOB-RECORD-DATE-R by JOB-MASTER-DATE-R.
000980*
000990 fd  JB-Id-File.
001000     copy "wsjbid.cob" replacing ID-RECORD by ID-OUT-RECORD.
001010*
001020 sd  JB-Sort-Work.
001030 01  SORT-WORK-RECORD.
001040     03  SW-Title-Key         pic x(60).
001050     03  SW-Company-Key       pic x(40).
001060     03  SW-Site-Key          pic x(12).
001070     03  SW-Job-Id            pic x(40).
001080     03  SW-Has-Desc          pic x.
001090     03  SW-Location          pic x(40).
001100     03  SW-Min-Amount        pic s9(10)v99.
001110     03  SW-Is-Remote         pic x.
001120     03  SW-Search-Query      pic x(40).
001130     03  SW-Date-Posted       pic x(10).
001140*
001150 working-storage section.
001160*-----------------------
001170 77  Prog-Name              pic x(15) value "JB030 (1.0.07)".
001180*
001190 copy "wsjbsys.cob".
001200*
001210 01  WS-File-Status.
001220     03  WS-Mast-Status     pic xx value "00".
001230     03  WS-Id-Status       pic xx value "00".
001240*
001250 01  WS-Switches.
001260     03  WS-Eof-Master      pic x value "N".
001270         88  Eof-Master              value "Y".
001280     03  WS-Eof-Sort        pic x value "N".
001290         88  Eof-Sort                value "Y".
001300*
001310 01  WS-Run-Totals.
001320     03  WS-Master-Total     binary-long unsigned value zero.
001330     03  WS-Groups-Seen      binary-long unsigned value zero.
001340     03  WS-Dup-Groups       binary-long unsigned value zero.
001350     03  WS-Total-Deleted    binary-long unsigned value zero.
001360     03  WS-Keep-Count       binary-long unsigned value zero.
001370*
001380 01  WS-Group-Work.
001390     03  WS-Grp-Count        binary-long unsigned value zero.
001400     03  WS-Grp-Ix           binary-long unsigned value zero.
001410     03  WS-Live-Count       binary-long unsigned value zero.
001420     03  WS-Pass-Count       binary-long unsigned value zero.
001430     03  WS-Contains-Cnt     binary-long unsigned value zero.
001440     03  WS-First-Alive      binary-long unsigned value zero.
001450*
001460 01  WS-Max-Group            binary-long unsigned value 500.
001470*
001480 01  WS-Max-Amount           pic s9(10)v99 value zero.
001490 01  WS-Max-Amount-R redefines WS-Max-Amount.
001500     03  WS-MA-Whole         pic s9(10).
001510     03  WS-MA-Cents         pic 99.
001520*
001530 01  WS-Max-Date             pic x(10) value spaces.
001540 01  WS-Max-Date-R redefines WS-Max-Date.
001550     03  WS-MD-Year          pic 9(4).
001560     03  filler              pic x.
001570     03  WS-MD-Month         pic 99.
001580     03  filler              pic x.
001590     03  WS-MD-Day           pic 99.
001600*
001610 01  WS-Prev-Key.
001620     03  WS-Prev-Title-Key    pic x(60).
001630     03  WS-Prev-Company-Key  pic x(40).
001640 01  WS-Prev-Key-R redefines WS-Prev-Key.
001650     03  filler               pic x(100).
001660*
001670 01  WS-Sel-Site              pic x(12) value spaces.
001680*
001690 01  WS-Group-Table.
001700     03  WS-Grp-Entry          occurs 1 to 500 times
001710                                depending on WS-Grp-Count
001720                                indexed by WS-Gx.
001730         05  WG-Job-Id         pic x(40).
001740         05  WG-Has-Desc       pic x.
001750         05  WG-Location       pic x(40).
001760         05  WG-Min-Amount     pic s9(10)v99.
001770         05  WG-Is-Remote      pic x.
001780         05  WG-Search-Query   pic x(40).
001790         05  WG-Date-Posted    pic x(10).
001800         05  WG-Site           pic x(12).
001810         05  WG-Survive        pic x value "Y".
001820             88  WG-Is-Alive   value "Y".
001830*
001840 linkage section.
001850****************
001860*
001870 copy "wsjbcall.cob".
001880*
001890 procedure division using WS-JB-Calling-Data.
001900*
001910 aa000-Main                  section.
001920*
001930     move     zero to JB-CD-Return-Code.
001940     open     input  JB-Master-File.
001950     if       WS-Mast-Status not = "00"
001960              display  JB002
001970              move     2 to JB-CD-Return-Code
001980              go to aa000-Exit.
001990     open     output JB-Id-File.
002000     sort     JB-Sort-Work
002010              on ascending key SW-Title-Key SW-Company-Key
002020                                SW-Site-Key
002030              input procedure aa040-Feed-Sort
002040              output procedure aa050-Process-Groups.
002050     close    JB-Id-File.
002060     subtract WS-Total-Deleted from WS-Master-Total
002070              giving   WS-Keep-Count.
002080     if       JB-CD-Mode-Auto
002090              move     "5" to JB-CD-Rule
002100              move     "JB030"       to JB-CD-Caller
002110              call     "jb020" using WS-JB-Calling-Data
002120              display  "JB030 auto-mode deletes applied: "
002130                        JB-CD-Deleted
002140     else
002150              display  "JB030 groups: "     WS-Dup-Groups
002160                        " deleted: "         WS-Total-Deleted
002170                        " kept: "            WS-Keep-Count
002180     end-if.
002190*
002200 aa000-Exit.  exit section.
002210*
002220 aa040-Feed-Sort              section.
002230*
002240     move     "N" to WS-Eof-Master.
002250     perform  aa041-Feed-One-Record
002260              thru aa041-Exit
002270              until Eof-Master.
002280     close    JB-Master-File.
002290*
002300 aa040-Exit.  exit section.
002310*
002320 aa041-Feed-One-Record.
002330*
002340     read     JB-Master-File next record
002350              at end
002360              set      Eof-Master to true
002370              go to aa041-Exit.
002380     if       WS-Mast-Status not = "00" and not = "10"
002390              set      Eof-Master to true
002400              go to aa041-Exit.
002410     add      1 to WS-Master-Total.
002420     if       JOB-TITLE of JOB-MASTER-RECORD = spaces
002430          or  JOB-COMPANY of JOB-MASTER-RECORD = spaces
002440              go to aa041-Exit.
002450     move     JOB-TITLE of JOB-MASTER-RECORD to SW-Title-Key.
002460     inspect  SW-Title-Key converting
002470              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002480              to "abcdefghijklmnopqrstuvwxyz".
002490     move     JOB-COMPANY of JOB-MASTER-RECORD to SW-Company-Key.
002500     inspect  SW-Company-Key converting
002510              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002520              to "abcdefghijklmnopqrstuvwxyz".
002530     move     JOB-SITE of JOB-MASTER-RECORD to SW-Site-Key.
002540     move     JOB-ID of JOB-MASTER-RECORD to SW-Job-Id.
002550     move     JOB-DESCRIPTION-FLAG of JOB-MASTER-RECORD
002560                       to SW-Has-Desc.
002570     move     JOB-LOCATION of JOB-MASTER-RECORD to SW-Location.
002580     inspect  SW-Location converting
002590              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002600              to "abcdefghijklmnopqrstuvwxyz".
002610     move     JOB-MIN-AMOUNT of JOB-MASTER-RECORD to SW-Min-Amount.
002620     move     JOB-IS-REMOTE of JOB-MASTER-RECORD to SW-Is-Remote.
002630     move     JOB-SEARCH-QUERY of JOB-MASTER-RECORD
002640                       to SW-Search-Query.
002650     inspect  SW-Search-Query converting
002660              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002670              to "abcdefghijklmnopqrstuvwxyz".
002680     move     JOB-DATE-POSTED of JOB-MASTER-RECORD to SW-Date-Posted.
002690     release  SORT-WORK-RECORD.
002700*
002710 aa041-Exit.  exit.
002720*
002730 aa050-Process-Groups         section.
002740*
002750     move     "N" to WS-Eof-Sort.
002760     move     zero to WS-Grp-Count.
002770     perform  aa051-Return-Sort.
002780     if       not Eof-Sort
002790              move     SW-Title-Key   to WS-Prev-Title-Key
002800              move     SW-Company-Key to WS-Prev-Company-Key
002810              perform  aa052-Add-To-Group
002820              perform  aa053-Return-Loop
002830                       thru aa053-Exit
002840                       until Eof-Sort
002850              perform  aa059-Close-Group
002860     end-if.
002870*
002880 aa050-Exit.  exit section.
002890*
002900 aa051-Return-Sort.
002910*
002920     return   JB-Sort-Work
002930              at end
002940              set      Eof-Sort to true.
002950*
002960 aa051-Exit.  exit.
002970*
002980 aa052-Add-To-Group.
002990*
003000     if       WS-Grp-Count < WS-Max-Group
003010              add      1 to WS-Grp-Count
003020              move     SW-Job-Id       to WG-Job-Id (WS-Grp-Count)
003030              move     SW-Has-Desc     to WG-Has-Desc (WS-Grp-Count)
003040              move     SW-Location     to WG-Location (WS-Grp-Count)
003050              move     SW-Min-Amount   to WG-Min-Amount (WS-Grp-Count)
003060              move     SW-Is-Remote    to WG-Is-Remote (WS-Grp-Count)
003070              move     SW-Search-Query to
003080                       WG-Search-Query (WS-Grp-Count)
003090              move     SW-Date-Posted  to
003100                       WG-Date-Posted (WS-Grp-Count)
003110              move     SW-Site-Key     to WG-Site (WS-Grp-Count)
003120              move     "Y"             to WG-Survive (WS-Grp-Count)
003130     end-if.
003140*
003150 aa052-Exit.  exit.
003160*
003170 aa053-Return-Loop.
003180*
003190     perform  aa051-Return-Sort.
003200     if       Eof-Sort
003210              go to aa053-Exit.
003220     if       SW-Title-Key = WS-Prev-Title-Key
003230          and SW-Company-Key = WS-Prev-Company-Key
003240              perform  aa052-Add-To-Group
003250     else
003260              perform  aa059-Close-Group
003270              move     SW-Title-Key   to WS-Prev-Title-Key
003280              move     SW-Company-Key to WS-Prev-Company-Key
003290              move     zero to WS-Grp-Count
003300              perform  aa052-Add-To-Group
003310     end-if.
003320*
003330 aa053-Exit.  exit.
003340*
003350 aa059-Close-Group            section.
003360*
003370     if       WS-Grp-Count > 0
003380              add      1 to WS-Groups-Seen
003390              if       WS-Grp-Count > 1
003400                       add      1 to WS-Dup-Groups
003410                       perform  zz060-Rank-Group
003420                       perform  zz090-Write-Losers
003430              end-if
003440     end-if.
003450*
003460 aa059-Exit.  exit section.
003470*
003480 zz060-Rank-Group             section.
003490*
003500     perform  zz090-Count-Live.
003510     perform  zz061-Step1-Desc.
003520     perform  zz090-Count-Live.
003530     if       WS-Live-Count > 1
003540              perform  zz062-Step2-Colorado.
003550     end-if.
003560     perform  zz090-Count-Live.
003570     if       WS-Live-Count > 1
003580              perform  zz063-Step3-Has-Amount.
003590     end-if.
003600     perform  zz090-Count-Live.
003610     if       WS-Live-Count > 1
003620              perform  zz064-Step4-Top-Amount.
003630     end-if.
003640     perform  zz090-Count-Live.
003650     if       WS-Live-Count > 1
003660              perform  zz065-Step5-Remote.
003670     end-if.
003680     perform  zz090-Count-Live.
003690     if       WS-Live-Count > 1
003700              perform  zz066-Step6-Not-Us.
003710     end-if.
003720     perform  zz090-Count-Live.
003730     if       WS-Live-Count > 1
003740              perform  zz067-Step7-Site.
003750     end-if.
003760     perform  zz090-Count-Live.
003770     if       WS-Live-Count > 1
003780              perform  zz068-Step8-Latest.
003790     end-if.
003800     perform  zz090-Count-Live.
003810     if       WS-Live-Count > 1
003820              perform  zz069-Fallback-First.
003830     end-if.
003840*
003850 zz060-Exit.  exit section.
003860*
003870 zz061-Step1-Desc              section.
003880*
003890*    Step 1 - keep candidates holding a scraped description.
003900*
003910     move     zero to WS-Pass-Count.
003920     perform  zz061a-Count
003930              thru zz061a-Exit
003940              varying WS-Gx from 1 by 1
003950              until WS-Gx > WS-Grp-Count.
003960     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
003970              perform  zz061b-Apply
003980                       thru zz061b-Exit
003990                       varying WS-Gx from 1 by 1
004000                       until WS-Gx > WS-Grp-Count
004010     end-if.
004020*
004030 zz061-Exit.  exit section.
004040*
004050 zz061a-Count.
004060*
004070     if       WG-Is-Alive (WS-Gx) and WG-Has-Desc (WS-Gx) = "Y"
004080              add      1 to WS-Pass-Count.
004090*
004100 zz061a-Exit.  exit.
004110*
004120 zz061b-Apply.
004130*
004140     if       WG-Is-Alive (WS-Gx) and WG-Has-Desc (WS-Gx) not = "Y"
004150              move     "N" to WG-Survive (WS-Gx).
004160*
004170 zz061b-Exit.  exit.
004180*
004190 zz062-Step2-Colorado          section.
004200*
004210*    Step 2 - keep candidates whose location names Colorado.
004220*
004230     move     zero to WS-Pass-Count.
004240     perform  zz062a-Count
004250              thru zz062a-Exit
004260              varying WS-Gx from 1 by 1
004270              until WS-Gx > WS-Grp-Count.
004280     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
004290              perform  zz062b-Apply
004300                       thru zz062b-Exit
004310                       varying WS-Gx from 1 by 1
004320                       until WS-Gx > WS-Grp-Count
004330     end-if.
004340*
004350 zz062-Exit.  exit section.
004360*
004370 zz062a-Count.
004380*
004390     if       WG-Is-Alive (WS-Gx)
004400              perform  zz062c-Test-Colorado
004410              if       WS-Contains-Cnt > zero
004420                       add      1 to WS-Pass-Count
004430              end-if
004440     end-if.
004450*
004460 zz062a-Exit.  exit.
004470*
004480 zz062b-Apply.
004490*
004500     if       WG-Is-Alive (WS-Gx)
004510              perform  zz062c-Test-Colorado
004520              if       WS-Contains-Cnt = zero
004530                       move     "N" to WG-Survive (WS-Gx)
004540              end-if
004550     end-if.
004560*
004570 zz062b-Exit.  exit.
004580*
004590 zz062c-Test-Colorado.
004600*
004610     move     zero to WS-Contains-Cnt.
004620     inspect  WG-Location (WS-Gx) tallying WS-Contains-Cnt
004630              for all ", co".
004640     if       WS-Contains-Cnt = zero
004650              inspect  WG-Location (WS-Gx) tallying WS-Contains-Cnt
004660                       for all "colorado".
004670*
004680 zz062c-Exit.  exit.
004690*
004700 zz063-Step3-Has-Amount        section.
004710*
004720*    Step 3 - keep candidates with a positive minimum salary.
004730*
004740     move     zero to WS-Pass-Count.
004750     perform  zz063a-Count
004760              thru zz063a-Exit
004770              varying WS-Gx from 1 by 1
004780              until WS-Gx > WS-Grp-Count.
004790     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
004800              perform  zz063b-Apply
004810                       thru zz063b-Exit
004820                       varying WS-Gx from 1 by 1
004830                       until WS-Gx > WS-Grp-Count
004840     end-if.
004850*
004860 zz063-Exit.  exit section.
004870*
004880 zz063a-Count.
004890*
004900     if       WG-Is-Alive (WS-Gx) and WG-Min-Amount (WS-Gx) > zero
004910              add      1 to WS-Pass-Count.
004920*
004930 zz063a-Exit.  exit.
004940*
004950 zz063b-Apply.
004960*
004970     if       WG-Is-Alive (WS-Gx)
004980          and WG-Min-Amount (WS-Gx) not > zero
004990              move     "N" to WG-Survive (WS-Gx).
005000*
005010 zz063b-Exit.  exit.
005020*
005030 zz064-Step4-Top-Amount        section.
005040*
005050*    Step 4 - of those with a positive amount, keep the highest.
005060*
005070     move     zero to WS-Max-Amount.
005080     perform  zz064a-Find-Max
005090              thru zz064a-Exit
005100              varying WS-Gx from 1 by 1
005110              until WS-Gx > WS-Grp-Count.
005120     move     zero to WS-Pass-Count.
005130     perform  zz064b-Count
005140              thru zz064b-Exit
005150              varying WS-Gx from 1 by 1
005160              until WS-Gx > WS-Grp-Count.
005170     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
005180              perform  zz064c-Apply
005190                       thru zz064c-Exit
005200                       varying WS-Gx from 1 by 1
005210                       until WS-Gx > WS-Grp-Count
005220     end-if.
005230*
005240 zz064-Exit.  exit section.
005250*
005260 zz064a-Find-Max.
005270*
005280     if       WG-Is-Alive (WS-Gx)
005290          and WG-Min-Amount (WS-Gx) > zero
005300          and WG-Min-Amount (WS-Gx) > WS-Max-Amount
005310              move     WG-Min-Amount (WS-Gx) to WS-Max-Amount.
005320*
005330 zz064a-Exit.  exit.
005340*
005350 zz064b-Count.
005360*
005370     if       WG-Is-Alive (WS-Gx)
005380          and WG-Min-Amount (WS-Gx) > zero
005390          and WG-Min-Amount (WS-Gx) = WS-Max-Amount
005400              add      1 to WS-Pass-Count.
005410*
005420 zz064b-Exit.  exit.
005430*
005440 zz064c-Apply.
005450*
005460     if       WG-Is-Alive (WS-Gx)
005470          and (WG-Min-Amount (WS-Gx) not > zero
005480          or   WG-Min-Amount (WS-Gx) not = WS-Max-Amount)
005490              move     "N" to WG-Survive (WS-Gx).
005500*
005510 zz064c-Exit.  exit.
005520*
005530 zz065-Step5-Remote            section.
005540*
005550*    Step 5 - if the set is mixed, prefer remote postings.
005560*
005570     move     zero to WS-Pass-Count.
005580     perform  zz065a-Count
005590              thru zz065a-Exit
005600              varying WS-Gx from 1 by 1
005610              until WS-Gx > WS-Grp-Count.
005620     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
005630              perform  zz065b-Apply
005640                       thru zz065b-Exit
005650                       varying WS-Gx from 1 by 1
005660                       until WS-Gx > WS-Grp-Count
005670     end-if.
005680*
005690 zz065-Exit.  exit section.
005700*
005710 zz065a-Count.
005720*
005730     if       WG-Is-Alive (WS-Gx) and WG-Is-Remote (WS-Gx) = "Y"
005740              add      1 to WS-Pass-Count.
005750*
005760 zz065a-Exit.  exit.
005770*
005780 zz065b-Apply.
005790*
005800     if       WG-Is-Alive (WS-Gx) and WG-Is-Remote (WS-Gx) not = "Y"
005810              move     "N" to WG-Survive (WS-Gx).
005820*
005830 zz065b-Exit.  exit.
005840*
005850 zz066-Step6-Not-Us             section.
005860*
005870*    Step 6 - prefer searches not aimed at "united states" as a
005880*             whole, where at least one candidate so qualifies.
005890*
005900     move     zero to WS-Pass-Count.
005910     perform  zz066a-Count
005920              thru zz066a-Exit
005930              varying WS-Gx from 1 by 1
005940              until WS-Gx > WS-Grp-Count.
005950     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
005960              perform  zz066b-Apply
005970                       thru zz066b-Exit
005980                       varying WS-Gx from 1 by 1
005990                       until WS-Gx > WS-Grp-Count
006000     end-if.
006010*
006020 zz066-Exit.  exit section.
006030*
006040 zz066a-Count.
006050*
006060     if       WG-Is-Alive (WS-Gx)
006070              move     zero to WS-Contains-Cnt
006080              inspect  WG-Search-Query (WS-Gx) tallying
006090                       WS-Contains-Cnt for all "united states"
006100              if       WS-Contains-Cnt = zero
006110                       add      1 to WS-Pass-Count
006120              end-if
006130     end-if.
006140*
006150 zz066a-Exit.  exit.
006160*
006170 zz066b-Apply.
006180*
006190     if       WG-Is-Alive (WS-Gx)
006200              move     zero to WS-Contains-Cnt
006210              inspect  WG-Search-Query (WS-Gx) tallying
006220                       WS-Contains-Cnt for all "united states"
006230              if       WS-Contains-Cnt > zero
006240                       move     "N" to WG-Survive (WS-Gx)
006250              end-if
006260     end-if.
006270*
006280 zz066b-Exit.  exit.
006290*
006300 zz067-Step7-Site               section.
006310*
006320*    Step 7 - site preference order linkedin, indeed, google.
006330*
006340     move     spaces to WS-Sel-Site.
006350     move     "linkedin"    to WS-Sel-Site.
006360     perform  zz067c-Count-Site.
006370     if       WS-Pass-Count = zero
006380              move     "indeed" to WS-Sel-Site
006390              perform  zz067c-Count-Site
006400     end-if.
006410     if       WS-Pass-Count = zero
006420              move     "google" to WS-Sel-Site
006430              perform  zz067c-Count-Site
006440     end-if.
006450     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
006460              perform  zz067d-Apply
006470                       thru zz067d-Exit
006480                       varying WS-Gx from 1 by 1
006490                       until WS-Gx > WS-Grp-Count
006500     end-if.
006510*
006520 zz067-Exit.  exit section.
006530*
006540 zz067c-Count-Site.
006550*
006560     move     zero to WS-Pass-Count.
006570     perform  zz067a-Count
006580              thru zz067a-Exit
006590              varying WS-Gx from 1 by 1
006600              until WS-Gx > WS-Grp-Count.
006610*
006620 zz067c-Exit.  exit.
006630*
006640 zz067a-Count.
006650*
006660     if       WG-Is-Alive (WS-Gx) and WG-Site (WS-Gx) = WS-Sel-Site
006670              add      1 to WS-Pass-Count.
006680*
006690 zz067a-Exit.  exit.
006700*
006710 zz067d-Apply.
006720*
006730     if       WG-Is-Alive (WS-Gx)
006740          and WG-Site (WS-Gx) not = WS-Sel-Site
006750              move     "N" to WG-Survive (WS-Gx).
006760*
006770 zz067d-Exit.  exit.
006780*
006790 zz068-Step8-Latest             section.
006800*
006810*    Step 8 - of those with a date posted, keep the newest.
006820*
006830     move     spaces to WS-Max-Date.
006840     perform  zz068a-Find-Max
006850              thru zz068a-Exit
006860              varying WS-Gx from 1 by 1
006870              until WS-Gx > WS-Grp-Count.
006880     move     zero to WS-Pass-Count.
006890     perform  zz068b-Count
006900              thru zz068b-Exit
006910              varying WS-Gx from 1 by 1
006920              until WS-Gx > WS-Grp-Count.
006930     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
006940              perform  zz068c-Apply
006950                       thru zz068c-Exit
006960                       varying WS-Gx from 1 by 1
006970                       until WS-Gx > WS-Grp-Count
006980     end-if.
006990*
007000 zz068-Exit.  exit section.
007010*
007020 zz068a-Find-Max.
007030*
007040     if       WG-Is-Alive (WS-Gx)
007050          and WG-Date-Posted (WS-Gx) not = spaces
007060          and WG-Date-Posted (WS-Gx) > WS-Max-Date
007070              move     WG-Date-Posted (WS-Gx) to WS-Max-Date.
007080*
007090 zz068a-Exit.  exit.
007100*
007110 zz068b-Count.
007120*
007130     if       WG-Is-Alive (WS-Gx)
007140          and WG-Date-Posted (WS-Gx) = WS-Max-Date
007150          and WS-Max-Date not = spaces
007160              add      1 to WS-Pass-Count.
007170*
007180 zz068b-Exit.  exit.
007190*
007200 zz068c-Apply.
007210*
007220     if       WG-Is-Alive (WS-Gx)
007230          and (WG-Date-Posted (WS-Gx) not = WS-Max-Date
007240          or   WS-Max-Date = spaces)
007250              move     "N" to WG-Survive (WS-Gx).
007260*
007270 zz068c-Exit.  exit.
007280*
007290 zz069-Fallback-First           section.
007300*
007310*    Fallback - the lowest surviving index is first in file order.
007320*
007330     move     zero to WS-First-Alive.
007340     set      WS-Gx to 1.
007350     perform  zz069a-Find-First
007360              thru zz069a-Exit
007370              until WS-Gx > WS-Grp-Count
007380              or    WS-First-Alive not = zero.
007390     if       WS-First-Alive not = zero
007400              perform  zz069b-Drop-Rest
007410                       thru zz069b-Exit
007420                       varying WS-Gx from 1 by 1
007430                       until WS-Gx > WS-Grp-Count
007440              if       JB-Trace-On
007450                       display  "JB030 fallback kept ix="
007460                          WS-First-Alive
007470              end-if
007480     end-if.
007490*
007500 zz069-Exit.  exit section.
007510*
007520 zz069a-Find-First.
007530*
007540     if       WG-Is-Alive (WS-Gx)
007550              move     WS-Gx to WS-First-Alive
007560     else
007570              add      1 to WS-Gx
007580     end-if.
007590*
007600 zz069a-Exit.  exit.
007610*
007620 zz069b-Drop-Rest.
007630*
007640     if       WS-Gx not = WS-First-Alive
007650              move     "N" to WG-Survive (WS-Gx).
007660*
007670 zz069b-Exit.  exit.
007680*
007690 zz090-Count-Live              section.
007700*
007710     move     zero to WS-Live-Count.
007720     perform  zz091-Count-One
007730              thru zz091-Exit
007740              varying WS-Gx from 1 by 1
007750              until WS-Gx > WS-Grp-Count.
007760*
007770 zz090-Exit.  exit section.
007780*
007790 zz091-Count-One.
007800*
007810     if       WG-Is-Alive (WS-Gx)
007820              add      1 to WS-Live-Count.
007830*
007840 zz091-Exit.  exit.
007850*
007860 zz090-Write-Losers             section.
007870*
007880     perform  zz093-Write-One
007890              thru zz093-Exit
007900              varying WS-Gx from 1 by 1
007910              until WS-Gx > WS-Grp-Count.
007920*
007930 zz090-Write-Losers-Exit.  exit section.
007940*
007950 zz093-Write-One.
007960*
007970     if       not WG-Is-Alive (WS-Gx)
007980              move     WG-Job-Id (WS-Gx) to DEL-ID of ID-OUT-RECORD
007990              write    ID-OUT-RECORD
008000              add      1 to WS-Total-Deleted
008010     end-if.
008020*
008030 zz093-Exit.  exit.
008040*
