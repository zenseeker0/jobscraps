000010*****************************************************************
000020*                                                               *
000030*                   Auto-Clean Pipeline Driver                  *
000040*                                                               *
000050*       Runs the fixed cleaning sequence - salary, company,     *
000060*       title, duplicates - over a working copy of the master   *
000070*       file, promoting each new generation in turn.             *
000080*                                                               *
000090*****************************************************************
000100*
000110 identification          division.
000120*===============================
000130*
000140 program-id.        jb040.
000150*
000160*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
000170*    Installation.    Applewood Computers - JobScraps Unit.
000180*    Date-Written.    02/12/1986.
000190*    Date-Compiled.
000200*    Security.        Copyright (C) 1986-2026 Vincent Bryan Coen.
000210*                      Distributed under the GNU General Public
000220*                      License.  See the file COPYING for details.
000230*
000240*    Remarks.         Stand alone driver - no linkage in.  Run as
000250*                      a single batch step; never call this one.
000260*
000270*    Called Modules.  jb020 (salary, company, title purges).
000280*                      jb030 (duplicate resolution, auto mode).
000290*
000300*    Files used:      jbmast/jbmast2 (generation pair shared
000310*                      with jb020/jb030 by convention).
000320*
000330*    Error msgs used: SYS002.
000340*
000350* Changes:
000360* 02/12/86 vbc - 1.0.00 Created.
000370* 11/03/87 vbc -     01 Promotion copy loop was leaving the old
000380*                        jbmast2 open on a status 10 eof - added
000390*                        explicit close before the next purge.
000400* 30/09/91 vbc -     02 Default salary thresholds now read from
000410*                        wsjbsys rather than being hard coded.
000420* 22/08/98 vbc -     03 Run totals moved onto the shared
000430*                        wsjbfin.cob block so JB050/JB060 can
000440*                        carry the same layout in future.
000450* 14/01/99 vbc -     04 Century sweep - percentage compute is
000460*                        pure binary arithmetic, no date fields,
000470*                        no change required.
000480* 09/09/2000 vbc -    05 Confirmed clean over the century
000490*                        rollover - no change required.
000500* 14/02/2002 ksm -    06 Request JS-2002-009 - generation
000510*                        status bytes split out to a REDEFINES
000520*                        to match house trace-dump practice.
000530*
000540*****************************************************************
000550* Copyright Notice.
000560*
000570* This program is part of the Applewood Computers JobScraps
000580* batch suite and is Copyright (c) Vincent B Coen, 1986-2026
000590* and later.  Distributed under the terms of the GNU General
000600* Public License, for personal and in-business use only.
000610*
000620* Distributed in the hope that it will be useful, but WITHOUT
000630* ANY WARRANTY; without even the implied warranty of
000640* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000650*****************************************************************
000660*
000670 environment             division.
000680*===============================
000690*
000700 configuration section.
000710 special-names.
000720     UPSI-0 on status is JB-Trace-On
000730            off status is JB-Trace-Off.
000740*
000750 input-output            section.
000760 file-control.
000770     select  JB-Master-File
000780             assign       JBMAST
000790             organization line sequential
000800             status       WS-Mast-Status.
000810*
000820     select  JB-Gener-File
000830             assign       JBMAST2
000840             organization line sequential
000850             status       WS-Gener-Status.
000860*
000870 data                    division.
000880*===============================
000890*
000900 file section.
000910*
000920 fd  JB-Master-File.
000930     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-MASTER-RECORD
000940              JOB-RECORD-DATE-R by JOB-MASTER-DATE-R.
000950*
000960 fd  JB-Gener-File.
000970     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-GENER-RECORD
000980              JOB-RECORD-DATE-R by JOB-GENER-DATE-R.
000990*
001000 working-storage section.
001010*-----------------------
001020 77  Prog-Name              pic x(15) value "JB040 (1.0.06)".
001030*
001040 copy "wsjbsys.cob".
001050 copy "wsjbcall.cob".
001060 copy "wsjbfin.cob".
001070*
001080 01  WS-File-Status.
001090     03  WS-Mast-Status      pic xx value "00".
001100     03  WS-Gener-Status     pic xx value "00".
001110     03  WS-Gener-Status-R redefines WS-Gener-Status.
001120         05  WS-GS-Byte1      pic x.
001130         05  WS-GS-Byte2      pic x.
001140*
001150 01  WS-Switches.
001160     03  WS-Eof-Count        pic x value "N".
001170         88  Eof-Count               value "Y".
001180     03  WS-Eof-Promote      pic x value "N".
001190         88  Eof-Promote             value "Y".
001200*
001210 01  WS-Run-Counts.
001220     03  WS-Step-Count       binary-long unsigned value zero.
001230*
001240 01  WS-Step-Name             pic x(20) value spaces.
001250 01  WS-Step-Name-R redefines WS-Step-Name.
001260     03  filler               pic x(8).
001270     03  WS-SN-Tail           pic x(12).
001280*
001290 01  WS-Mast-Status-R redefines WS-Mast-Status.
001300     03  WS-MS-Byte1          pic x.
001310     03  WS-MS-Byte2          pic x.
001320*
001330 01  WS-Print-Line.
001340     03  WS-PR-Count          pic z,zzz,zz9.
001350     03  filler               pic x(24).
001360*
001370 procedure division.
001380*
001390 aa000-Main                  section.
001400*
001410     initialize WS-JB-Calling-Data.
001420     perform  aa010-Count-Records.
001430     move     WS-Step-Count to JB-Fin-Read.
001440     move     JB-Fin-Read to WS-PR-Count.
001450     display  "JB040 initial master count " WS-PR-Count.
001460*
001470     move     "Salary purge" to WS-Step-Name.
001480     move     "1" to JB-CD-Rule.
001490     move     JB-Dflt-Min-Salary to JB-CD-Min-Sal.
001500     move     JB-Dflt-Max-Salary to JB-CD-Max-Sal.
001510     perform  aa050-Run-Purge-Step.
001520*
001530     move     "Company purge" to WS-Step-Name.
001540     move     "2" to JB-CD-Rule.
001550     perform  aa050-Run-Purge-Step.
001560*
001570     move     "Title purge" to WS-Step-Name.
001580     move     "3" to JB-CD-Rule.
001590     perform  aa050-Run-Purge-Step.
001600*
001610     move     "Duplicates" to WS-Step-Name.
001620     move     "JB040" to JB-CD-Caller.
001630     move     "A" to JB-CD-Mode.
001640     call     "jb030" using WS-JB-Calling-Data.
001650     perform  aa060-Promote-Generation.
001660     perform  aa010-Count-Records.
001670     move     WS-Step-Count to JB-Fin-Remaining.
001680     move     JB-Fin-Remaining to WS-PR-Count.
001690     display  "JB040 after " WS-Step-Name " remaining "
001700               WS-PR-Count.
001710*
001720     perform  aa080-Report-Totals.
001730     goback.
001740*
001750 aa000-Exit.  exit section.
001760*
001770 aa010-Count-Records          section.
001780*
001790     move     zero to WS-Step-Count.
001800     move     "N" to WS-Eof-Count.
001810     open     input  JB-Master-File.
001820     if       WS-Mast-Status not = "00"
001830              display  SYS002
001840              go to aa010-Exit.
001850     perform  aa011-Count-One
001860              thru aa011-Exit
001870              until Eof-Count.
001880     close    JB-Master-File.
001890     if       JB-Trace-On
001900              display  "JB040 mast status b1=" WS-MS-Byte1
001910                        " b2=" WS-MS-Byte2
001920     end-if.
001930*
001940 aa010-Exit.  exit section.
001950*
001960 aa011-Count-One.
001970*
001980     read     JB-Master-File next record
001990              at end
002000              set      Eof-Count to true
002010              go to aa011-Exit.
002020     if       WS-Mast-Status not = "00" and not = "10"
002030              set      Eof-Count to true
002040              go to aa011-Exit.
002050     add      1 to WS-Step-Count.
002060*
002070 aa011-Exit.  exit.
002080*
002090 aa050-Run-Purge-Step          section.
002100*
002110     move     "JB040" to JB-CD-Caller.
002120     call     "jb020" using WS-JB-Calling-Data.
002130     move     JB-CD-Remaining to WS-Step-Count.
002140     move     WS-Step-Count to WS-PR-Count.
002150     display  "JB040 after " WS-Step-Name " remaining "
002160               WS-PR-Count.
002170     if       JB-Trace-On
002180              display  "JB040 step tail=" WS-SN-Tail
002190     end-if.
002200     perform  aa060-Promote-Generation.
002210*
002220 aa050-Exit.  exit section.
002230*
002240 aa060-Promote-Generation      section.
002250*
002260     move     "N" to WS-Eof-Promote.
002270     open     input  JB-Gener-File.
002280     if       WS-Gener-Status not = "00"
002290              display  SYS002
002300              go to aa060-Exit.
002310     open     output JB-Master-File.
002320     perform  aa061-Copy-One
002330              thru aa061-Exit
002340              until Eof-Promote.
002350     close    JB-Gener-File JB-Master-File.
002360*
002370 aa060-Exit.  exit section.
002380*
002390 aa061-Copy-One.
002400*
002410     read     JB-Gener-File next record
002420              at end
002430              set      Eof-Promote to true
002440              go to aa061-Exit.
002450     if       WS-Gener-Status not = "00" and not = "10"
002460              set      Eof-Promote to true
002470              go to aa061-Exit.
002480     move     JOB-GENER-RECORD to JOB-MASTER-RECORD.
002490     write    JOB-MASTER-RECORD.
002500*
002510 aa061-Exit.  exit.
002520*
002530 aa080-Report-Totals           section.
002540*
002550     subtract JB-Fin-Remaining from JB-Fin-Read
002560              giving   JB-Fin-Deleted.
002570     if       JB-Fin-Read = zero
002580              move     zero to JB-Fin-Pct
002590     else
002600              compute  JB-Fin-Pct rounded =
002610                       (JB-Fin-Deleted * 100) / JB-Fin-Read
002620     end-if.
002630     move     JB-Fin-Read to WS-PR-Count.
002640     display  "JB040 initial " WS-PR-Count.
002650     move     JB-Fin-Deleted to WS-PR-Count.
002660     display  "JB040 removed "  WS-PR-Count
002670               " pct "           JB-Fin-Pct "%".
002680     move     JB-Fin-Remaining to WS-PR-Count.
002690     display  "JB040 final "   WS-PR-Count.
002700*
002710 aa080-Exit.  exit section.
002720*
