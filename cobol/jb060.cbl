000010*****************************************************************
000020*                                                               *
000030*                   Repository Statistics Report                *
000040*                                                               *
000050*       Single pass over the master job file accumulating      *
000060*       total/remote/on-site counts, yearly salary stats,       *
000070*       control totals by site/query/type and description      *
000080*       coverage by site, then prints the analytics report.     *
000090*                                                               *
000100*****************************************************************
000110*
000120 identification          division.
000130*===============================
000140*
000150 program-id.        jb060.
000160*
000170*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
000180*    Installation.    Applewood Computers - JobScraps Unit.
000190*    Date-Written.    09/06/1988.
000200*    Date-Compiled.
000210*    Security.        Copyright (C) 1988-2026 Vincent Bryan Coen.
000220*                      Distributed under the GNU General Public
000230*                      License.  See the file COPYING for details.
000240*
000250*    Remarks.         Stand alone report step - no linkage in and
000260*                      no linkage out.  Run at the end of any batch
000270*                      that wants a fresh analytics report.
000280*
000290*    Called Modules.  None.
000300*
000310*    Files used:      jbmast (master, input)
000320*                      jbstrpt (statistics report, output, 132 cols)
000330*
000340*    Error msgs used: JB002.
000350*
000360* Changes:
000370* 09/06/88 vbc - 1.0.00 Created.
000380* 14/02/89 vbc -     01 Site table was overflowing silently past
000390*                        40 entries - bumped to 60 and added a
000400*                        trace-only overflow message.
000410* 03/07/91 vbc -     02 Yearly salary average was dividing by the
000420*                        count of records actually carrying a non
000430*                        zero representative salary instead of all
000440*                        yearly records, as specced - fixed.
000450* 21/10/94 vbc -     03 Description coverage table now sorts into
000460*                        descending order by a repeated max scan
000470*                        instead of relying on site load order.
000480* 11/01/99 vbc -     04 Century sweep - no stored dates involved
000490*                        in any accumulator, no change required.
000500* 02/04/2000 vbc -    05 Confirmed clean over the century
000510*                        rollover - no change required.
000520* 27/11/2003 ksm -    06 Request JS-2003-151 - representative
000530*                        yearly salary now logged to the trace
000540*                        display when JB-Trace-On is set.
000550*
000560*****************************************************************
000570* Copyright Notice.
000580*
000590* This program is part of the Applewood Computers JobScraps
000600* batch suite and is Copyright (c) Vincent B Coen, 1988-2026
000610* and later.  Distributed under the terms of the GNU General
000620* Public License, for personal and in-business use only.
000630*
000640* Distributed in the hope that it will be useful, but WITHOUT
000650* ANY WARRANTY; without even the implied warranty of
000660* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000670*****************************************************************
000680*
000690 environment             division.
000700*===============================
000710*
000720 configuration section.
000730 special-names.
000740     UPSI-0 on status is JB-Trace-On
000750            off status is JB-Trace-Off.
000760*
000770 input-output            section.
000780 file-control.
000790     select  JB-Master-File
000800             assign       JBMAST
000810             organization line sequential
000820             status       WS-Mast-Status.
000830*
000840     select  JB-Report-File
000850             assign       JBSTRPT
000860             organization line sequential
000870             status       WS-Rpt-Status.
000880*
000890 data                    division.
000900*===============================
000910*
000920 file section.
000930*
000940 fd  JB-Master-File.
000950     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-MASTER-RECORD
000960              JOB-RECORD-DATE-R by JOB-MASTER-DATE-R.
000970*
000980 fd  JB-Report-File.
000990 01  PRINT-LINE                  pic x(132).
001000*
001010 working-storage section.
001020*-----------------------
001030 77  Prog-Name              pic x(15) value "JB060 (1.0.06)".
001040*
001050 copy "wsjbsys.cob".
001060*
001070 01  WS-File-Status.
001080     03  WS-Mast-Status      pic xx value "00".
001090     03  WS-Rpt-Status       pic xx value "00".
001100*
001110 01  WS-Switches.
001120     03  WS-Eof-Master       pic x value "N".
001130         88  Eof-Master              value "Y".
001140*
001150 01  WS-Max-Site             binary-long unsigned value 60.
001160 01  WS-Max-Query            binary-long unsigned value 300.
001170 01  WS-Max-Type             binary-long unsigned value 30.
001180*
001190 01  WS-Site-Table.
001200     03  WS-Site-Count       binary-long unsigned value zero.
001210     03  WS-Site-Overflow    pic x value "N".
001220         88  WS-Site-Is-Full         value "Y".
001230     03  WS-Site-Entry occurs 1 to 60 times
001240             depending on WS-Site-Count
001250             indexed by WS-St-Ix.
001260         05  WS-ST-Name      pic x(12).
001270         05  WS-ST-Jobs      binary-long unsigned.
001280         05  WS-ST-Desc-Cnt  binary-long unsigned.
001290         05  WS-ST-Ranked    pic x value "N".
001300             88  WS-ST-Is-Ranked      value "Y".
001310*
001320 01  WS-Query-Table.
001330     03  WS-Query-Count      binary-long unsigned value zero.
001340     03  WS-Query-Overflow   pic x value "N".
001350         88  WS-Qry-Is-Full          value "Y".
001360     03  WS-Query-Entry occurs 1 to 300 times
001370             depending on WS-Query-Count
001380             indexed by WS-Qy-Ix.
001390         05  WS-QY-Name      pic x(40).
001400         05  WS-QY-Jobs      binary-long unsigned.
001410*
001420 01  WS-Type-Table.
001430     03  WS-Type-Count       binary-long unsigned value zero.
001440     03  WS-Type-Overflow    pic x value "N".
001450         88  WS-Typ-Is-Full          value "Y".
001460     03  WS-Type-Entry occurs 1 to 30 times
001470             depending on WS-Type-Count
001480             indexed by WS-Ty-Ix.
001490         05  WS-TY-Name      pic x(15).
001500         05  WS-TY-Jobs      binary-long unsigned.
001510*
001520 01  WS-Run-Counts.
001530     03  WS-Total-Jobs        binary-long unsigned value zero.
001540     03  WS-Remote-Jobs       binary-long unsigned value zero.
001550     03  WS-Onsite-Jobs       binary-long unsigned value zero.
001560     03  WS-Yearly-Count      binary-long unsigned value zero.
001570     03  WS-Yearly-Min-Count  binary-long unsigned value zero.
001580*
001590 01  WS-Yearly-Sal-Sum        pic s9(12)v99 value zero.
001600 01  WS-Yearly-Max-Sal        pic s9(10)v99 value zero.
001610 01  WS-Yearly-Min-Sal        pic s9(10)v99 value zero.
001620 01  WS-Rep-Salary            pic s9(10)v99 value zero.
001630 01  WS-Avg-Salary            pic s9(10)v99 value zero.
001640*
001650 01  WS-Remote-Pct            pic 999v9 value zero.
001660 01  WS-Onsite-Pct            pic 999v9 value zero.
001670 01  WS-This-Pct              pic 999v9 value zero.
001680*
001690 01  WS-Best-Ix               binary-long unsigned.
001700 01  WS-Best-Cnt              binary-long unsigned.
001710 01  WS-Best-Pct              pic 999v99 value zero.
001720 01  WS-Cov-Pct               pic 999v99 value zero.
001730*
001740 01  WS-Sal-Edit               pic $z,zzz,zz9.99.
001750 01  WS-Cnt-Edit               pic zz,zz9.
001760 01  WS-Pct-Edit               pic zz9.9.
001770 01  WS-Cov-Edit               pic zz9.99.
001780*
001790 01  WS-Print-Area.
001800     03  WS-PA-Text            pic x(132).
001810*
001820 01  WS-Print-Area-Lbl-R redefines WS-Print-Area.
001830     03  WS-PAL-Label          pic x(40).
001840     03  WS-PAL-Value          pic x(16).
001850     03  filler                pic x(76).
001860*
001870 01  WS-Print-Area-Tbl-R redefines WS-Print-Area.
001880     03  WS-PAT-Name           pic x(40).
001890     03  filler                pic x(4).
001900     03  WS-PAT-Count          pic zz,zz9.
001910     03  filler                pic x(4).
001920     03  WS-PAT-Pct            pic zz9.9.
001930     03  WS-PAT-Pct-Sign       pic x.
001940     03  filler                pic x(75).
001950*
001960 01  WS-Print-Area-Cov-R redefines WS-Print-Area.
001970     03  WS-PAC-Name           pic x(12).
001980     03  filler                pic x(4).
001990     03  WS-PAC-Total          pic zz,zz9.
002000     03  filler                pic x(4).
002010     03  WS-PAC-With           pic zz,zz9.
002020     03  filler                pic x(4).
002030     03  WS-PAC-Cov            pic zz9.99.
002040     03  WS-PAC-Cov-Sign       pic x.
002050     03  filler                pic x(93).
002060*
002070 procedure division.
002080*
002090 aa000-Main                  section.
002100*
002110     perform  aa010-Open-Files.
002120     perform  aa020-Scan-Master
002130              thru aa020-Exit
002140              until Eof-Master.
002150     close    JB-Master-File.
002160     perform  aa050-Compute-Totals.
002170     perform  aa060-Print-Report.
002180     close    JB-Report-File.
002190     goback.
002200*
002210 aa000-Exit.  exit section.
002220*
002230 aa010-Open-Files            section.
002240*
002250     move     "N" to WS-Eof-Master.
002260     open     input  JB-Master-File.
002270     if       WS-Mast-Status not = "00"
002280              display  JB002
002290              go to aa010-Exit.
002300     open     output JB-Report-File.
002310*
002320 aa010-Exit.  exit section.
002330*
002340 aa020-Scan-Master.
002350*
002360     read     JB-Master-File next record
002370              at end
002380              set      Eof-Master to true
002390              go to aa020-Exit.
002400     if       WS-Mast-Status not = "00" and not = "10"
002410              set      Eof-Master to true
002420              go to aa020-Exit.
002430     add      1 to WS-Total-Jobs.
002440     if       JOB-REMOTE-YES of JOB-MASTER-RECORD
002450              add      1 to WS-Remote-Jobs
002460     else
002470              add      1 to WS-Onsite-Jobs
002480     end-if.
002490     perform  zz030-Tally-Site.
002500     perform  zz040-Tally-Query.
002510     perform  zz050-Tally-Type.
002520     if       JOB-SALARY-INTERVAL of JOB-MASTER-RECORD = "yearly"
002530              perform  zz060-Tally-Yearly-Salary
002540     end-if.
002550*
002560 aa020-Exit.  exit.
002570*
002580 zz030-Tally-Site             section.
002590*
002600     set      WS-St-Ix to 1.
002610     search   WS-Site-Entry
002620              at end
002630              perform  zz031-Add-Site
002640              when     WS-ST-Name (WS-St-Ix) =
002650                            JOB-SITE of JOB-MASTER-RECORD
002660                       add      1 to WS-ST-Jobs (WS-St-Ix)
002670                       if       JOB-HAS-DESCRIPTION of JOB-MASTER-RECORD
002680                                add      1 to WS-ST-Desc-Cnt (WS-St-Ix)
002690                       end-if
002700     end-search.
002710*
002720 zz030-Exit.  exit section.
002730*
002740 zz031-Add-Site.
002750*
002760     if       WS-Site-Count >= WS-Max-Site
002770              set      WS-Site-Is-Full to true
002780              if       JB-Trace-On
002790                       display  "JB060 site table full, dropped "
002800                                 JOB-SITE of JOB-MASTER-RECORD
002810              end-if
002820              go to zz031-Exit.
002830     add      1 to WS-Site-Count.
002840     move     JOB-SITE of JOB-MASTER-RECORD
002850              to WS-ST-Name (WS-Site-Count).
002860     move     1 to WS-ST-Jobs (WS-Site-Count).
002870     move     zero to WS-ST-Desc-Cnt (WS-Site-Count).
002880     if       JOB-HAS-DESCRIPTION of JOB-MASTER-RECORD
002890              move     1 to WS-ST-Desc-Cnt (WS-Site-Count)
002900     end-if.
002910     move     "N" to WS-ST-Ranked (WS-Site-Count).
002920*
002930 zz031-Exit.  exit.
002940*
002950 zz040-Tally-Query             section.
002960*
002970     set      WS-Qy-Ix to 1.
002980     search   WS-Query-Entry
002990              at end
003000              perform  zz041-Add-Query
003010              when     WS-QY-Name (WS-Qy-Ix) =
003020                            JOB-SEARCH-QUERY of JOB-MASTER-RECORD
003030                       add      1 to WS-QY-Jobs (WS-Qy-Ix)
003040     end-search.
003050*
003060 zz040-Exit.  exit section.
003070*
003080 zz041-Add-Query.
003090*
003100     if       WS-Query-Count >= WS-Max-Query
003110              set      WS-Qry-Is-Full to true
003120              if       JB-Trace-On
003130                       display  "JB060 query table full, dropped "
003140                                 JOB-SEARCH-QUERY of JOB-MASTER-RECORD
003150              end-if
003160              go to zz041-Exit.
003170     add      1 to WS-Query-Count.
003180     move     JOB-SEARCH-QUERY of JOB-MASTER-RECORD
003190              to WS-QY-Name (WS-Query-Count).
003200     move     1 to WS-QY-Jobs (WS-Query-Count).
003210*
003220 zz041-Exit.  exit.
003230*
003240 zz050-Tally-Type              section.
003250*
003260     if       JOB-TYPE of JOB-MASTER-RECORD = spaces
003270              go to zz050-Exit.
003280     set      WS-Ty-Ix to 1.
003290     search   WS-Type-Entry
003300              at end
003310              perform  zz051-Add-Type
003320              when     WS-TY-Name (WS-Ty-Ix) =
003330                            JOB-TYPE of JOB-MASTER-RECORD
003340                       add      1 to WS-TY-Jobs (WS-Ty-Ix)
003350     end-search.
003360*
003370 zz050-Exit.  exit section.
003380*
003390 zz051-Add-Type.
003400*
003410     if       WS-Type-Count >= WS-Max-Type
003420              set      WS-Typ-Is-Full to true
003430              if       JB-Trace-On
003440                       display  "JB060 type table full, dropped "
003450                                 JOB-TYPE of JOB-MASTER-RECORD
003460              end-if
003470              go to zz051-Exit.
003480     add      1 to WS-Type-Count.
003490     move     JOB-TYPE of JOB-MASTER-RECORD
003500              to WS-TY-Name (WS-Type-Count).
003510     move     1 to WS-TY-Jobs (WS-Type-Count).
003520*
003530 zz051-Exit.  exit.
003540*
003550 zz060-Tally-Yearly-Salary     section.
003560*
003570     add      1 to WS-Yearly-Count.
003580     if       JOB-MIN-AMOUNT of JOB-MASTER-RECORD > zero
003590              and JOB-MAX-AMOUNT of JOB-MASTER-RECORD > zero
003600              compute  WS-Rep-Salary =
003610                       (JOB-MIN-AMOUNT of JOB-MASTER-RECORD +
003620                        JOB-MAX-AMOUNT of JOB-MASTER-RECORD) / 2
003630     else
003640       if     JOB-MIN-AMOUNT of JOB-MASTER-RECORD > zero
003650              move     JOB-MIN-AMOUNT of JOB-MASTER-RECORD
003660                       to WS-Rep-Salary
003670       else
003680         if   JOB-MAX-AMOUNT of JOB-MASTER-RECORD > zero
003690              move     JOB-MAX-AMOUNT of JOB-MASTER-RECORD
003700                       to WS-Rep-Salary
003710         else
003720              move     zero to WS-Rep-Salary
003730         end-if
003740       end-if
003750     end-if.
003760     add      WS-Rep-Salary to WS-Yearly-Sal-Sum.
003770     if       JOB-MAX-AMOUNT of JOB-MASTER-RECORD > WS-Yearly-Max-Sal
003780              move     JOB-MAX-AMOUNT of JOB-MASTER-RECORD
003790                       to WS-Yearly-Max-Sal
003800     end-if.
003810     if       JOB-MIN-AMOUNT of JOB-MASTER-RECORD > zero
003820              add      1 to WS-Yearly-Min-Count
003830              if       WS-Yearly-Min-Sal = zero
003840                       or JOB-MIN-AMOUNT of JOB-MASTER-RECORD
003850                             < WS-Yearly-Min-Sal
003860                       move     JOB-MIN-AMOUNT of JOB-MASTER-RECORD
003870                                to WS-Yearly-Min-Sal
003880              end-if
003890     end-if.
003900     if       JB-Trace-On
003910              display  "JB060 rep salary " WS-Rep-Salary
003920     end-if.
003930*
003940 zz060-Exit.  exit section.
003950*
003960 aa050-Compute-Totals          section.
003970*
003980     if       WS-Total-Jobs = zero
003990              move     zero to WS-Remote-Pct WS-Onsite-Pct
004000     else
004010              compute  WS-Remote-Pct rounded =
004020                       (WS-Remote-Jobs * 100) / WS-Total-Jobs
004030              compute  WS-Onsite-Pct rounded =
004040                       (WS-Onsite-Jobs * 100) / WS-Total-Jobs
004050     end-if.
004060     if       WS-Yearly-Count = zero
004070              move     zero to WS-Avg-Salary
004080     else
004090              compute  WS-Avg-Salary rounded =
004100                       WS-Yearly-Sal-Sum / WS-Yearly-Count
004110     end-if.
004120*
004130 aa050-Exit.  exit section.
004140*
004150 aa060-Print-Report             section.
004160*
004170     perform  aa061-Print-Header.
004180     perform  aa065-Print-Salary-Block.
004190     perform  aa070-Print-Site-Table.
004200     perform  aa075-Print-Query-Table.
004210     perform  aa080-Print-Type-Table.
004220     perform  aa085-Print-Coverage-Table.
004230*
004240 aa060-Exit.  exit section.
004250*
004260 aa061-Print-Header.
004270*
004280     move     spaces to WS-Print-Area.
004290     move     "JobScraps Repository Statistics Report"
004300              to WS-PAL-Label.
004310     write    PRINT-LINE from WS-Print-Area.
004320     move     spaces to WS-Print-Area.
004330     write    PRINT-LINE from WS-Print-Area.
004340     move     spaces to WS-Print-Area.
004350     move     "Total jobs" to WS-PAL-Label.
004360     move     WS-Total-Jobs to WS-Cnt-Edit.
004370     move     WS-Cnt-Edit to WS-PAL-Value.
004380     write    PRINT-LINE from WS-Print-Area.
004390     move     spaces to WS-Print-Area.
004400     move     "Remote jobs" to WS-PAL-Label.
004410     move     WS-Remote-Jobs to WS-Cnt-Edit.
004420     move     WS-Remote-Pct to WS-Pct-Edit.
004430     string   WS-Cnt-Edit delimited by size
004440              " (" delimited by size
004450              WS-Pct-Edit delimited by size
004460              "%)" delimited by size
004470              into WS-PAL-Value.
004480     write    PRINT-LINE from WS-Print-Area.
004490     move     spaces to WS-Print-Area.
004500     move     "On-site jobs" to WS-PAL-Label.
004510     move     WS-Onsite-Jobs to WS-Cnt-Edit.
004520     move     WS-Onsite-Pct to WS-Pct-Edit.
004530     string   WS-Cnt-Edit delimited by size
004540              " (" delimited by size
004550              WS-Pct-Edit delimited by size
004560              "%)" delimited by size
004570              into WS-PAL-Value.
004580     write    PRINT-LINE from WS-Print-Area.
004590     move     spaces to WS-Print-Area.
004600     write    PRINT-LINE from WS-Print-Area.
004610*
004620 aa062-Exit. exit.
004630*
004640 aa065-Print-Salary-Block.
004650*
004660     move     spaces to WS-Print-Area.
004670     move     "Yearly Salary" to WS-PAL-Label.
004680     write    PRINT-LINE from WS-Print-Area.
004690     move     spaces to WS-Print-Area.
004700     move     "  Average" to WS-PAL-Label.
004710     move     WS-Avg-Salary to WS-Sal-Edit.
004720     move     WS-Sal-Edit to WS-PAL-Value.
004730     write    PRINT-LINE from WS-Print-Area.
004740     move     spaces to WS-Print-Area.
004750     move     "  Minimum" to WS-PAL-Label.
004760     move     WS-Yearly-Min-Sal to WS-Sal-Edit.
004770     move     WS-Sal-Edit to WS-PAL-Value.
004780     write    PRINT-LINE from WS-Print-Area.
004790     move     spaces to WS-Print-Area.
004800     move     "  Maximum" to WS-PAL-Label.
004810     move     WS-Yearly-Max-Sal to WS-Sal-Edit.
004820     move     WS-Sal-Edit to WS-PAL-Value.
004830     write    PRINT-LINE from WS-Print-Area.
004840     move     spaces to WS-Print-Area.
004850     write    PRINT-LINE from WS-Print-Area.
004860*
004870 aa065-Exit. exit section.
004880*
004890 aa070-Print-Site-Table         section.
004900*
004910     move     spaces to WS-Print-Area.
004920     move     "Jobs by Site" to WS-PAL-Label.
004930     write    PRINT-LINE from WS-Print-Area.
004940     if       WS-Site-Count = zero
004950              go to aa070-Exit.
004960     perform   aa071-Print-Best-Site
004970               WS-Site-Count times.
004980*
004990 aa070-Exit.  exit section.
005000*
005010 aa071-Print-Best-Site.
005020*
005030     move     zero to WS-Best-Ix WS-Best-Cnt.
005040     set      WS-St-Ix to 1.
005050     perform  zz072-Scan-Best-Site
005060              until WS-St-Ix > WS-Site-Count.
005070     if       WS-Best-Ix = zero
005080              go to aa071-Exit.
005090     set      WS-ST-Is-Ranked (WS-Best-Ix) to true.
005100     move     spaces to WS-Print-Area.
005110     move     WS-ST-Name (WS-Best-Ix) to WS-PAT-Name.
005120     move     WS-ST-Jobs (WS-Best-Ix) to WS-PAT-Count.
005130     if       WS-Total-Jobs = zero
005140              move     zero to WS-This-Pct
005150     else
005160              compute  WS-This-Pct rounded =
005170                       (WS-ST-Jobs (WS-Best-Ix) * 100) / WS-Total-Jobs
005180     end-if.
005190     move     WS-This-Pct to WS-PAT-Pct.
005200     move     "%" to WS-PAT-Pct-Sign.
005210     write    PRINT-LINE from WS-Print-Area.
005220*
005230 aa071-Exit.  exit.
005240*
005250 zz072-Scan-Best-Site.
005260*
005270     if       not WS-ST-Is-Ranked (WS-St-Ix)
005280              and WS-ST-Jobs (WS-St-Ix) > WS-Best-Cnt
005290              move     WS-St-Ix to WS-Best-Ix
005300              move     WS-ST-Jobs (WS-St-Ix) to WS-Best-Cnt
005310     end-if.
005320     set      WS-St-Ix up by 1.
005330*
005340 zz072-Exit.  exit.
005350*
005360 aa075-Print-Query-Table        section.
005370*
005380     move     spaces to WS-Print-Area.
005390     write    PRINT-LINE from WS-Print-Area.
005400     move     spaces to WS-Print-Area.
005410     move     "Jobs by Search Query" to WS-PAL-Label.
005420     write    PRINT-LINE from WS-Print-Area.
005430     if       WS-Query-Count = zero
005440              go to aa075-Exit.
005450     perform   aa076-Print-Best-Query
005460               WS-Query-Count times.
005470*
005480 aa075-Exit.  exit section.
005490*
005500 aa076-Print-Best-Query.
005510*
005520     move     zero to WS-Best-Ix WS-Best-Cnt.
005530     set      WS-Qy-Ix to 1.
005540     perform  zz077-Scan-Best-Query
005550              until WS-Qy-Ix > WS-Query-Count.
005560     if       WS-Best-Ix = zero
005570              go to aa076-Exit.
005580     move     spaces to WS-Print-Area.
005590     move     WS-QY-Name (WS-Best-Ix) to WS-PAT-Name.
005600     move     WS-QY-Jobs (WS-Best-Ix) to WS-PAT-Count.
005610     if       WS-Total-Jobs = zero
005620              move     zero to WS-This-Pct
005630     else
005640              compute  WS-This-Pct rounded =
005650                       (WS-QY-Jobs (WS-Best-Ix) * 100) / WS-Total-Jobs
005660     end-if.
005670     move     WS-This-Pct to WS-PAT-Pct.
005680     move     "%" to WS-PAT-Pct-Sign.
005690     write    PRINT-LINE from WS-Print-Area.
005700     move     zero to WS-QY-Jobs (WS-Best-Ix).
005710*
005720 aa076-Exit.  exit.
005730*
005740 zz077-Scan-Best-Query.
005750*
005760     if       WS-QY-Jobs (WS-Qy-Ix) > WS-Best-Cnt
005770              move     WS-Qy-Ix to WS-Best-Ix
005780              move     WS-QY-Jobs (WS-Qy-Ix) to WS-Best-Cnt
005790     end-if.
005800     set      WS-Qy-Ix up by 1.
005810*
005820 zz077-Exit.  exit.
005830*
005840 aa080-Print-Type-Table         section.
005850*
005860     move     spaces to WS-Print-Area.
005870     write    PRINT-LINE from WS-Print-Area.
005880     move     spaces to WS-Print-Area.
005890     move     "Jobs by Type" to WS-PAL-Label.
005900     write    PRINT-LINE from WS-Print-Area.
005910     if       WS-Type-Count = zero
005920              go to aa080-Exit.
005930     perform   aa081-Print-Best-Type
005940               WS-Type-Count times.
005950*
005960 aa080-Exit.  exit section.
005970*
005980 aa081-Print-Best-Type.
005990*
006000     move     zero to WS-Best-Ix WS-Best-Cnt.
006010     set      WS-Ty-Ix to 1.
006020     perform  zz082-Scan-Best-Type
006030              until WS-Ty-Ix > WS-Type-Count.
006040     if       WS-Best-Ix = zero
006050              go to aa081-Exit.
006060     move     spaces to WS-Print-Area.
006070     move     WS-TY-Name (WS-Best-Ix) to WS-PAT-Name.
006080     move     WS-TY-Jobs (WS-Best-Ix) to WS-PAT-Count.
006090     if       WS-Total-Jobs = zero
006100              move     zero to WS-This-Pct
006110     else
006120              compute  WS-This-Pct rounded =
006130                       (WS-TY-Jobs (WS-Best-Ix) * 100) / WS-Total-Jobs
006140     end-if.
006150     move     WS-This-Pct to WS-PAT-Pct.
006160     move     "%" to WS-PAT-Pct-Sign.
006170     write    PRINT-LINE from WS-Print-Area.
006180     move     zero to WS-TY-Jobs (WS-Best-Ix).
006190*
006200 aa081-Exit.  exit.
006210*
006220 zz082-Scan-Best-Type.
006230*
006240     if       WS-TY-Jobs (WS-Ty-Ix) > WS-Best-Cnt
006250              move     WS-Ty-Ix to WS-Best-Ix
006260              move     WS-TY-Jobs (WS-Ty-Ix) to WS-Best-Cnt
006270     end-if.
006280     set      WS-Ty-Ix up by 1.
006290*
006300 zz082-Exit.  exit.
006310*
006320 aa085-Print-Coverage-Table     section.
006330*
006340     move     spaces to WS-Print-Area.
006350     write    PRINT-LINE from WS-Print-Area.
006360     move     spaces to WS-Print-Area.
006370     move     "Description Coverage by Site" to WS-PAL-Label.
006380     write    PRINT-LINE from WS-Print-Area.
006390     if       WS-Site-Count = zero
006400              go to aa085-Exit.
006410     set      WS-St-Ix to 1.
006420     perform  zz083-Reset-Ranked
006430              until WS-St-Ix > WS-Site-Count.
006440     perform   aa086-Print-Best-Coverage
006450               WS-Site-Count times.
006460*
006470 aa085-Exit.  exit section.
006480*
006490 zz083-Reset-Ranked.
006500*
006510     move     "N" to WS-ST-Ranked (WS-St-Ix).
006520     set      WS-St-Ix up by 1.
006530*
006540 zz083-Exit.  exit.
006550*
006560 aa086-Print-Best-Coverage.
006570*
006580     move     zero to WS-Best-Ix.
006590     move     zero to WS-Best-Pct.
006600     set      WS-St-Ix to 1.
006610     perform  zz084-Scan-Best-Cover
006620              until WS-St-Ix > WS-Site-Count.
006630     if       WS-Best-Ix = zero
006640              go to aa086-Exit.
006650     set      WS-ST-Is-Ranked (WS-Best-Ix) to true.
006660     move     spaces to WS-Print-Area.
006670     move     WS-ST-Name (WS-Best-Ix) to WS-PAC-Name.
006680     move     WS-ST-Jobs (WS-Best-Ix) to WS-PAC-Total.
006690     move     WS-ST-Desc-Cnt (WS-Best-Ix) to WS-PAC-With.
006700     move     WS-Best-Pct to WS-PAC-Cov.
006710     move     "%" to WS-PAC-Cov-Sign.
006720     write    PRINT-LINE from WS-Print-Area.
006730*
006740 aa086-Exit.  exit.
006750*
006760 zz084-Scan-Best-Cover.
006770*
006780     if       not WS-ST-Is-Ranked (WS-St-Ix)
006790              if     WS-ST-Jobs (WS-St-Ix) = zero
006800                     move     zero to WS-Cov-Pct
006810              else
006820                     compute  WS-Cov-Pct rounded =
006830                          (WS-ST-Desc-Cnt (WS-St-Ix) * 100) /
006840                           WS-ST-Jobs (WS-St-Ix)
006850              end-if
006860              if     WS-Best-Ix = zero
006870                     or WS-Cov-Pct > WS-Best-Pct
006880                     move     WS-St-Ix to WS-Best-Ix
006890                     move     WS-Cov-Pct to WS-Best-Pct
006900              end-if
006910     end-if.
006920     set      WS-St-Ix up by 1.
006930*
006940 zz084-Exit.  exit.
006950*
