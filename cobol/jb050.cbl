000010*****************************************************************
000020*                                                               *
000030*                Title-Deletion Preview Reporter                *
000040*                                                               *
000050*       Runs the title purge patterns against the master       *
000060*       file WITHOUT deleting anything, so the user can see    *
000070*       what a real purge would catch before running jb020.    *
000080*       An optional simulation pre-step applies the company    *
000090*       patterns first so their catch is not double counted.    *
000100*                                                               *
000110*****************************************************************
000120*
000130 identification          division.
000140*===============================
000150*
000160 program-id.        jb050.
000170*
000180*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
000190*    Installation.    Applewood Computers - JobScraps Unit.
000200*    Date-Written.    19/03/1993.
000210*    Date-Compiled.
000220*    Security.        Copyright (C) 1993-2026 Vincent Bryan Coen.
000230*                      Distributed under the GNU General Public
000240*                      License.  See the file COPYING for details.
000250*
000260*    Remarks.         Stand alone - run as a one off before a
000270*                      title purge to see what it would catch.
000280*                      UPSI-1 on turns on the company-pattern
000290*                      simulation pre-step (see changes below).
000300*
000310*    Called Modules.  jb090 (like-pattern match, title and,
000320*                      when simulating, company patterns too).
000330*
000340*    Files used:      jbmast (in), jbtipat (in), jbcopat (in,
000350*                      simulation only), jbprevw/jbprevs (out,
000360*                      unsorted/sorted detail), jbpvrpt (out,
000370*                      printed report).
000380*
000390*    Error msgs used: JB002, JB003.
000400*
000410* Changes:
000420* 19/03/93 vbc - 1.0.00 Created.
000430* 02/06/93 vbc -     01 Per-pattern company table was only 40
000440*                        slots - raised to 60 after the remote
000450*                        site search patterns overflowed it.
000460* 14/11/94 vbc -     02 Overlap pattern-1/pattern-2 ordering was
000470*                        backwards - P1 must be the pattern with
000480*                        the greater total match count.
000490* 08/07/96 vbc -     03 Blank company/query now excluded from
000500*                        the rankings per the user's request but
000510*                        still shown as an excluded count.
000520* 19/01/99 vbc -     04 Century sweep - date fields here are
000530*                        carried as text only, no comparison is
000540*                        done on them, no change required.
000550* 26/10/2000 vbc -    05 Confirmed clean over the century
000560*                        rollover in live running - no change.
000570* 12/08/2001 ksm -    06 Request JS-2001-088 - title pattern
000580*                        hits now also logged to the trace
000590*                        display when JB-Trace-On is set.
000600*
000610*****************************************************************
000620* Copyright Notice.
000630*
000640* This program is part of the Applewood Computers JobScraps
000650* batch suite and is Copyright (c) Vincent B Coen, 1993-2026
000660* and later.  Distributed under the terms of the GNU General
000670* Public License, for personal and in-business use only.
000680*
000690* Distributed in the hope that it will be useful, but WITHOUT
000700* ANY WARRANTY; without even the implied warranty of
000710* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000720*****************************************************************
000730*
000740 environment             division.
000750*===============================
000760*
000770 configuration section.
000780 special-names.
000790     UPSI-0 on status is JB-Trace-On
000800            off status is JB-Trace-Off.
000810     UPSI-1 on status is WS-Simulate-On
000820            off status is WS-Simulate-Off.
000830*
000840 input-output            section.
000850 file-control.
000860     select  JB-Master-File
000870             assign       JBMAST
000880             organization line sequential
000890             status       WS-Mast-Status.
000900*
000910     select  JB-Title-Pattern-File
000920             assign       JBTIPAT
000930             organization line sequential
000940             status       WS-Tpat-Status.
000950*
000960     select  JB-Company-Pattern-File
000970             assign       JBCOPAT
000980             organization line sequential
000990             status       WS-Cpat-Status.
001000*
001010     select  JB-Preview-File
001020             assign       JBPREVW
001030             organization line sequential
001040             status       WS-Prvw-Status.
001050*
001060     select  JB-Preview-Sorted-File
001070             assign       JBPREVS
001080             organization line sequential
001090             status       WS-Prvs-Status.
001100*
001110     select  JB-Sort-Work
001120             assign       JBPSWORK.
001130*
001140     select  JB-Report-File
001150             assign       JBPVRPT
001160             organization line sequential
001170             status       WS-Rept-Status.
001180*
001190 data                    division.
001200*===============================
001210*
001220 file section.
001230*
001240 fd  JB-Master-File.
001250     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-MASTER-RECORD
001260              JOB-RECORD-DATE-R by JOB-MASTER-DATE-R.
001270*
001280 fd  JB-Title-Pattern-File.
001290     copy "wsjbpat.cob" replacing PATTERN-RECORD by
001300              TITLE-PATTERN-RECORD.
001310*
001320 fd  JB-Company-Pattern-File.
001330     copy "wsjbpat.cob" replacing PATTERN-RECORD by
001340              COMPANY-PATTERN-RECORD.
001350*
001360 fd  JB-Preview-File.
001370     copy "wsjbprv.cob" replacing PREVIEW-LINE by
001380              PREVIEW-OUT-LINE.
001390*
001400 fd  JB-Preview-Sorted-File.
001410     copy "wsjbprv.cob" replacing PREVIEW-LINE by
001420              PREVIEW-SORTED-LINE.
001430*
001440 sd  JB-Sort-Work.
001450 01  SORT-PREVIEW-RECORD.
001460     03  SR-Title               pic x(60).
001470     03  SR-Company             pic x(40).
001480     03  SR-Pattern             pic x(60).
001490     03  SR-Job-Id              pic x(40).
001500     03  SR-Query               pic x(40).
001510     03  SR-Url                 pic x(80).
001520*
001530 fd  JB-Report-File.
001540 01  PRINT-LINE                  pic x(132).
001550*
001560 working-storage section.
001570*-----------------------
001580 77  Prog-Name               pic x(15) value "JB050 (1.0.06)".
001590*
001600 copy "wsjbsys.cob".
001610*
001620 01  WS-File-Status.
001630     03  WS-Mast-Status      pic xx value "00".
001640     03  WS-Tpat-Status      pic xx value "00".
001650     03  WS-Cpat-Status      pic xx value "00".
001660     03  WS-Prvw-Status      pic xx value "00".
001670     03  WS-Prvs-Status      pic xx value "00".
001680     03  WS-Rept-Status      pic xx value "00".
001690*
001700 01  WS-Switches.
001710     03  WS-Eof-Master       pic x value "N".
001720         88  Eof-Master              value "Y".
001730     03  WS-Eof-Tpat         pic x value "N".
001740         88  Eof-Tpat                value "Y".
001750     03  WS-Eof-Cpat         pic x value "N".
001760         88  Eof-Cpat                value "Y".
001770*
001780*--------------------------------------------------------------*
001790*  Loaded title / company pattern tables - same shape, each   *
001800*  carries its own running match count for the reports.       *
001810*--------------------------------------------------------------*
001820 01  WS-Max-Title-Patt       binary-long unsigned value 300.
001830 01  WS-Title-Patt-Count     binary-long unsigned value zero.
001840 01  WS-Title-Pattern-Table.
001850     03  WS-TP-Entry occurs 1 to 300 times
001860                 depending on WS-Title-Patt-Count
001870                 indexed by WS-Tp-Ix.
001880         05  WS-TP-Text          pic x(60).
001890         05  WS-TP-Match-Cnt     binary-long unsigned.
001900         05  WS-TP-Excl-Cnt      binary-long unsigned.
001910         05  WS-TP-Ranked        pic x value "N".
001920             88  WS-TP-Is-Ranked     value "Y".
001930*
001940 01  WS-Max-Co-Patt          binary-long unsigned value 200.
001950 01  WS-Co-Patt-Count        binary-long unsigned value zero.
001960 01  WS-Co-Pattern-Table.
001970     03  WS-CP-Entry occurs 1 to 200 times
001980                 depending on WS-Co-Patt-Count
001990                 indexed by WS-Cp-Ix.
002000         05  WS-CP-Text          pic x(60).
002010         05  WS-CP-Matched       pic x value "N".
002020             88  WS-CP-Has-Matched   value "Y".
002030*
002040 01  WS-Tp-Overflow          pic x value "N".
002050     88  WS-Tp-Full                  value "Y".
002060 01  WS-Cp-Overflow          pic x value "N".
002070     88  WS-Cp-Full                  value "Y".
002080*
002090*--------------------------------------------------------------*
002100*  Per-pattern company sub-table - top-5-by-pattern ranking.  *
002110*  Fixed 60 slots per pattern (not depending-on - the count   *
002120*  of slots actually used is tracked alongside it).           *
002130*--------------------------------------------------------------*
002140 01  WS-Max-Co-Per-Patt      binary-long unsigned value 60.
002150 01  WS-Patt-Company-Table.
002160     03  WS-PCT-Entry occurs 1 to 300 times
002170                 depending on WS-Title-Patt-Count
002180                 indexed by WS-Pt-Ix.
002190         05  WS-PC-Used          binary-long unsigned.
002200         05  WS-PC-Overflow      pic x value "N".
002210             88  WS-PC-Is-Full       value "Y".
002220         05  WS-PC-Slot occurs 60 times indexed by WS-Pc-Ix.
002230             07  WS-PC-Company       pic x(40).
002240             07  WS-PC-Count         binary-long unsigned.
002250             07  WS-PC-Ranked        pic x value "N".
002260                 88  WS-PC-Is-Ranked     value "Y".
002270*
002280*--------------------------------------------------------------*
002290*  Overall distinct-company / distinct-query accumulators.    *
002300*--------------------------------------------------------------*
002310 01  WS-Max-Co-Overall       binary-long unsigned value 3000.
002320 01  WS-Co-Overall-Count     binary-long unsigned value zero.
002330 01  WS-Co-Overall-Table.
002340     03  WS-CO-Entry occurs 1 to 3000 times
002350                 depending on WS-Co-Overall-Count
002360                 indexed by WS-Co-Ix.
002370         05  WS-CO-Name          pic x(40).
002380         05  WS-CO-Count         binary-long unsigned.
002390         05  WS-CO-Ranked        pic x value "N".
002400             88  WS-CO-Is-Ranked     value "Y".
002410 01  WS-Co-Blank-Count       binary-long unsigned value zero.
002420*
002430 01  WS-Max-Qry-Overall      binary-long unsigned value 300.
002440 01  WS-Qry-Overall-Count    binary-long unsigned value zero.
002450 01  WS-Qry-Overall-Table.
002460     03  WS-QO-Entry occurs 1 to 300 times
002470                 depending on WS-Qry-Overall-Count
002480                 indexed by WS-Qry-Ix.
002490         05  WS-QO-Name          pic x(40).
002500         05  WS-QO-Count         binary-long unsigned.
002510         05  WS-QO-Ranked        pic x value "N".
002520             88  WS-QO-Is-Ranked     value "Y".
002530*
002540*--------------------------------------------------------------*
002550*  Pattern overlap matrix - fixed size, upper triangle only   *
002560*  (row < col) is ever filled or read.  Plain numeric         *
002570*  subscripts throughout - not index-names, since the same    *
002580*  work fields also address the unrelated job-pattern list.   *
002590*--------------------------------------------------------------*
002600 01  WS-Overlap-Matrix.
002610     03  WS-OV-Row occurs 300 times.
002620         05  WS-OV-Col occurs 300 times.
002630             07  WS-OV-Count         binary-long unsigned.
002640*
002650*--------------------------------------------------------------*
002660*  Per-job working list of which patterns it matched - reset  *
002670*  for every master record read, used to post the overlap     *
002680*  matrix once the record's full pattern list is known.       *
002690*--------------------------------------------------------------*
002700 01  WS-Max-Job-Patt         binary-long unsigned value 50.
002710 01  WS-Job-Patt-Count       binary-long unsigned value zero.
002720 01  WS-Job-Patt-List.
002730     03  WS-JP-Entry occurs 1 to 50 times
002740                 depending on WS-Job-Patt-Count
002750                 indexed by WS-Jp-Ix.
002760         05  WS-JP-Index         binary-long unsigned.
002770*
002780*--------------------------------------------------------------*
002790*  Run counters and working fields.                           *
002800*--------------------------------------------------------------*
002810 01  WS-Run-Counts.
002820     03  WS-Orig-Count        binary-long unsigned value zero.
002830     03  WS-Co-Sim-Deleted    binary-long unsigned value zero.
002840     03  WS-Remain-Count      binary-long unsigned value zero.
002850     03  WS-Co-Patt-Matched   binary-long unsigned value zero.
002860     03  WS-Total-Matches     binary-long unsigned value zero.
002870     03  WS-Jobs-Affected     binary-long unsigned value zero.
002880     03  WS-Patt-With         binary-long unsigned value zero.
002890     03  WS-Patt-Without      binary-long unsigned value zero.
002900*
002910 01  WS-Lower-Title           pic x(60).
002920 01  WS-Lower-Company         pic x(60).
002930*
002940 01  WS-LM-Result             pic x.
002950     88  WS-LM-Matched            value "Y".
002960*
002970 01  WS-Rank                  binary-long unsigned.
002980 01  WS-Best-Ix                binary-long unsigned.
002990 01  WS-Best-Count             binary-long unsigned.
003000 01  WS-Excl-This-Co           pic x value "N".
003010     88  WS-Excl-This-Co-Yes       value "Y".
003020*
003030*--------------------------------------------------------------*
003040*  Overlap-report work fields.  WS-Ov-I/WS-Ov-J are plain      *
003050*  counters, not index-names, since zz080/zz081 also use them  *
003060*  to address the job-pattern list while posting the matrix.   *
003070*--------------------------------------------------------------*
003080 01  WS-Ov-I                   binary-long unsigned.
003090 01  WS-Ov-J                   binary-long unsigned.
003100 01  WS-Ov-P1                 binary-long unsigned.
003110 01  WS-Ov-P2                 binary-long unsigned.
003120 01  WS-Ov-Best-I              binary-long unsigned.
003130 01  WS-Ov-Best-J              binary-long unsigned.
003140 01  WS-Ov-Best-Count          binary-long unsigned.
003150 01  WS-Ov-Pct-1               pic 999v9.
003160 01  WS-Ov-Pct-1-R redefines WS-Ov-Pct-1.
003170     03  WS-OP1-Whole           pic 999.
003180     03  WS-OP1-Tenth           pic 9.
003190 01  WS-Ov-Pct-2               pic 999v9.
003200 01  WS-Ov-Pct-2-R redefines WS-Ov-Pct-2.
003210     03  WS-OP2-Whole           pic 999.
003220     03  WS-OP2-Tenth           pic 9.
003230 01  WS-Ov-Done                pic x value "N".
003240     88  WS-Ov-Is-Done              value "Y".
003250 01  WS-Ov-Ranked-Count        binary-long unsigned value zero.
003260 01  WS-Rank-Edit              pic zz9.
003270*
003280*--------------------------------------------------------------*
003290*  Print-line work areas - one redefine per detail layout so  *
003300*  the same 132 byte print record carries every report style. *
003310*--------------------------------------------------------------*
003320 01  WS-Print-Area.
003330     03  WS-PA-Text             pic x(132).
003340 01  WS-Print-Area-Num-R redefines WS-Print-Area.
003350     03  WS-PAN-Label            pic x(50).
003360     03  WS-PAN-Count            pic z,zzz,zz9.
003370     03  filler                  pic x(73).
003380*
003390 01  WS-Print-Area-Ovl-R redefines WS-Print-Area.
003400     03  WS-OVR-P1               pic x(30).
003410     03  WS-OVR-P2               pic x(25).
003420     03  filler                  pic x(2).
003430     03  WS-OVR-Count            pic z,zzz,zz9.
003440     03  filler                  pic x(2).
003450     03  WS-OVR-Pct1             pic zz9.9.
003460     03  filler                  pic x(2).
003470     03  WS-OVR-Pct2             pic zz9.9.
003480     03  filler                  pic x(52).
003490*
003500 01  WS-Cnt-Edit               pic z,zzz,zz9.
003510*
003520 procedure division.
003530*
003540 aa000-Main                  section.
003550*
003560     perform  aa010-Open-Files.
003570     if       WS-Mast-Status not = "00"
003580              go to aa000-Exit.
003590     perform  aa020-Load-Title-Patterns.
003600     if       WS-Title-Patt-Count = zero
003610              go to aa000-Exit.
003620     if       WS-Simulate-On
003630              perform  aa025-Load-Company-Patterns.
003640     end-if.
003650     perform  aa030-Scan-Master
003660              thru aa030-Exit
003670              until Eof-Master.
003680     close    JB-Master-File JB-Preview-File.
003690     perform  aa035-Sort-Preview.
003700     perform  aa040-Count-Pattern-Hits.
003710     open     output JB-Report-File.
003720     if       WS-Simulate-On
003730              perform  aa045-Report-Simulation.
003740     end-if.
003750     perform  aa050-Report-Summary.
003760     perform  aa060-Report-Top-Patterns.
003770     perform  aa070-Report-Top-Companies.
003780     perform  aa080-Report-Top-Queries.
003790     perform  aa090-Report-Overlap.
003800     perform  aa095-Report-Zero-Match.
003810     close    JB-Report-File.
003820     display  "JB050 preview complete - matches "
003830               WS-Total-Matches " jobs affected "
003840               WS-Jobs-Affected.
003850     goback.
003860*
003870 aa000-Exit.  exit section.
003880*
003890 aa010-Open-Files             section.
003900*
003910     open     input  JB-Master-File.
003920     if       WS-Mast-Status not = "00"
003930              display  JB002
003940              go to aa010-Exit.
003950     open     output JB-Preview-File.
003960*
003970 aa010-Exit.  exit section.
003980*
003990 aa020-Load-Title-Patterns    section.
004000*
004010     move     zero to WS-Title-Patt-Count.
004020     open     input  JB-Title-Pattern-File.
004030     if       WS-Tpat-Status not = "00"
004040              display  JB003
004050              move     "N" to WS-Eof-Tpat
004060              go to aa020-Exit.
004070     move     "N" to WS-Eof-Tpat.
004080     perform  aa021-Load-One-Title
004090              thru aa021-Exit
004100              until Eof-Tpat.
004110     close    JB-Title-Pattern-File.
004120*
004130 aa020-Exit.  exit section.
004140*
004150 aa021-Load-One-Title.
004160*
004170     read     JB-Title-Pattern-File next record
004180              at end
004190              set      Eof-Tpat to true
004200              go to aa021-Exit.
004210     if       WS-Tpat-Status not = "00" and not = "10"
004220              set      Eof-Tpat to true
004230              go to aa021-Exit.
004240     if       TITLE-PATTERN-RECORD = spaces
004250              go to aa021-Exit.
004260     if       PAT-TEXT of TITLE-PATTERN-RECORD (1:1) =
004270              JB-Comment-Char
004280              go to aa021-Exit.
004290     if       WS-Title-Patt-Count >= WS-Max-Title-Patt
004300              move     "Y" to WS-Tp-Overflow
004310              go to aa021-Exit.
004320     add      1 to WS-Title-Patt-Count.
004330     move     PAT-TEXT of TITLE-PATTERN-RECORD
004340              to WS-TP-Text (WS-Title-Patt-Count).
004350     move     zero to WS-TP-Match-Cnt (WS-Title-Patt-Count).
004360     move     zero to WS-TP-Excl-Cnt (WS-Title-Patt-Count).
004370     move     zero to WS-PC-Used (WS-Title-Patt-Count).
004380     move     "N" to WS-PC-Overflow (WS-Title-Patt-Count).
004390     inspect  WS-TP-Text (WS-Title-Patt-Count)
004400              converting
004410              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004420              to "abcdefghijklmnopqrstuvwxyz".
004430*
004440 aa021-Exit.  exit.
004450*
004460 aa025-Load-Company-Patterns  section.
004470*
004480     move     zero to WS-Co-Patt-Count.
004490     open     input  JB-Company-Pattern-File.
004500     if       WS-Cpat-Status not = "00"
004510              display  JB003
004520              move     "N" to WS-Eof-Cpat
004530              go to aa025-Exit.
004540     move     "N" to WS-Eof-Cpat.
004550     perform  aa026-Load-One-Company
004560              thru aa026-Exit
004570              until Eof-Cpat.
004580     close    JB-Company-Pattern-File.
004590*
004600 aa025-Exit.  exit section.
004610*
004620 aa026-Load-One-Company.
004630*
004640     read     JB-Company-Pattern-File next record
004650              at end
004660              set      Eof-Cpat to true
004670              go to aa026-Exit.
004680     if       WS-Cpat-Status not = "00" and not = "10"
004690              set      Eof-Cpat to true
004700              go to aa026-Exit.
004710     if       COMPANY-PATTERN-RECORD = spaces
004720              go to aa026-Exit.
004730     if       PAT-TEXT of COMPANY-PATTERN-RECORD (1:1) =
004740              JB-Comment-Char
004750              go to aa026-Exit.
004760     if       WS-Co-Patt-Count >= WS-Max-Co-Patt
004770              move     "Y" to WS-Cp-Overflow
004780              go to aa026-Exit.
004790     add      1 to WS-Co-Patt-Count.
004800     move     PAT-TEXT of COMPANY-PATTERN-RECORD
004810              to WS-CP-Text (WS-Co-Patt-Count).
004820     move     "N" to WS-CP-Matched (WS-Co-Patt-Count).
004830     inspect  WS-CP-Text (WS-Co-Patt-Count)
004840              converting
004850              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004860              to "abcdefghijklmnopqrstuvwxyz".
004870*
004880 aa026-Exit.  exit.
004890*
004900 aa030-Scan-Master             section.
004910*
004920     read     JB-Master-File next record
004930              at end
004940              set      Eof-Master to true
004950              go to aa030-Exit.
004960     if       WS-Mast-Status not = "00" and not = "10"
004970              set      Eof-Master to true
004980              go to aa030-Exit.
004990     add      1 to WS-Orig-Count.
005000     move     "N" to WS-Excl-This-Co.
005010     if       WS-Simulate-On
005020              perform  zz040-Sim-Company
005030              if       WS-Excl-This-Co-Yes
005040                       add 1 to WS-Co-Sim-Deleted
005050                       go to aa030-Exit
005060              end-if
005070     end-if.
005080     add      1 to WS-Remain-Count.
005090     move     zero to WS-Job-Patt-Count.
005100     move     JOB-TITLE of JOB-MASTER-RECORD to WS-Lower-Title.
005110     inspect  WS-Lower-Title
005120              converting
005130              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005140              to "abcdefghijklmnopqrstuvwxyz".
005150     perform  zz045-Try-Title-Pattern
005160              thru zz045-Exit
005170              varying WS-Tp-Ix from 1 by 1
005180              until WS-Tp-Ix > WS-Title-Patt-Count.
005190     if       WS-Job-Patt-Count > zero
005200              add      1 to WS-Jobs-Affected
005210              perform  zz070-Tally-Overall-Company
005220              perform  zz075-Tally-Overall-Query
005230              perform  zz080-Post-Overlap
005240                       thru zz080-Exit
005250                       varying WS-Jp-Ix from 1 by 1
005260                       until WS-Jp-Ix > WS-Job-Patt-Count
005270     end-if.
005280*
005290 aa030-Exit.  exit section.
005300*
005310 zz040-Sim-Company.
005320*
005330     move     JOB-COMPANY of JOB-MASTER-RECORD
005340              to WS-Lower-Company.
005350     inspect  WS-Lower-Company
005360              converting
005370              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005380              to "abcdefghijklmnopqrstuvwxyz".
005390     perform  zz041-Try-Company-Pattern
005400              thru zz041-Exit
005410              varying WS-Cp-Ix from 1 by 1
005420              until WS-Cp-Ix > WS-Co-Patt-Count
005430              or    WS-Excl-This-Co-Yes.
005440*
005450 zz040-Exit.  exit.
005460*
005470 zz041-Try-Company-Pattern.
005480*
005490     call     "jb090" using WS-Lower-Company
005500                             WS-CP-Text (WS-Cp-Ix)
005510                             WS-LM-Result.
005520     if       WS-LM-Matched
005530              move     "Y" to WS-Excl-This-Co
005540              set      WS-CP-Has-Matched (WS-Cp-Ix) to true.
005550*
005560 zz041-Exit.  exit.
005570*
005580 zz045-Try-Title-Pattern.
005590*
005600     call     "jb090" using WS-Lower-Title
005610                             WS-TP-Text (WS-Tp-Ix)
005620                             WS-LM-Result.
005630     if       not WS-LM-Matched
005640              go to zz045-Exit.
005650     if       JB-Trace-On
005660              display  "JB050 title pattern hit "
005670                        WS-TP-Text (WS-Tp-Ix)
005680                        " job " JOB-ID of JOB-MASTER-RECORD
005690     end-if.
005700     add      1 to WS-TP-Match-Cnt (WS-Tp-Ix).
005710     add      1 to WS-Total-Matches.
005720     move     WS-TP-Text (WS-Tp-Ix) to PV-Pattern
005730                                        of PREVIEW-OUT-LINE.
005740     move     JOB-ID of JOB-MASTER-RECORD to PV-Job-Id
005750                                        of PREVIEW-OUT-LINE.
005760     move     JOB-TITLE of JOB-MASTER-RECORD to PV-Title
005770                                        of PREVIEW-OUT-LINE.
005780     move     JOB-COMPANY of JOB-MASTER-RECORD to PV-Company
005790                                        of PREVIEW-OUT-LINE.
005800     move     JOB-SEARCH-QUERY of JOB-MASTER-RECORD to PV-Query
005810                                        of PREVIEW-OUT-LINE.
005820     move     JOB-URL of JOB-MASTER-RECORD to PV-Url
005830                                        of PREVIEW-OUT-LINE.
005840     write    PREVIEW-OUT-LINE.
005850     perform  zz050-Tally-Patt-Company.
005860     if       WS-Job-Patt-Count < WS-Max-Job-Patt
005870              add      1 to WS-Job-Patt-Count
005880              move     WS-Tp-Ix to WS-JP-Index (WS-Job-Patt-Count)
005890     end-if.
005900*
005910 zz045-Exit.  exit.
005920*
005930 zz050-Tally-Patt-Company       section.
005940*
005950     if       JOB-COMPANY of JOB-MASTER-RECORD = spaces
005960              add      1 to WS-TP-Excl-Cnt (WS-Tp-Ix)
005970              go to zz050-Exit.
005980     move     zero to WS-Best-Ix.
005990     perform  zz051-Find-Company
006000              thru zz051-Exit
006010              varying WS-Pc-Ix from 1 by 1
006020              until WS-Pc-Ix > WS-PC-Used (WS-Tp-Ix)
006030              or    WS-Best-Ix not = zero.
006040     if       WS-Best-Ix not = zero
006050              add      1 to WS-PC-Count (WS-Tp-Ix WS-Best-Ix)
006060              go to zz050-Exit.
006070     if       WS-PC-Used (WS-Tp-Ix) >= WS-Max-Co-Per-Patt
006080              set      WS-PC-Is-Full (WS-Tp-Ix) to true
006090              go to zz050-Exit.
006100     add      1 to WS-PC-Used (WS-Tp-Ix).
006110     move     WS-PC-Used (WS-Tp-Ix) to WS-Pc-Ix.
006120     move     JOB-COMPANY of JOB-MASTER-RECORD
006130              to WS-PC-Company (WS-Tp-Ix WS-Pc-Ix).
006140     move     1 to WS-PC-Count (WS-Tp-Ix WS-Pc-Ix).
006150     move     "N" to WS-PC-Ranked (WS-Tp-Ix WS-Pc-Ix).
006160*
006170 zz050-Exit.  exit section.
006180*
006190 zz051-Find-Company.
006200*
006210     if       WS-PC-Company (WS-Tp-Ix WS-Pc-Ix) =
006220              JOB-COMPANY of JOB-MASTER-RECORD
006230              move     WS-Pc-Ix to WS-Best-Ix.
006240*
006250 zz051-Exit.  exit.
006260*
006270 zz070-Tally-Overall-Company    section.
006280*
006290     if       JOB-COMPANY of JOB-MASTER-RECORD = spaces
006300              add      1 to WS-Co-Blank-Count
006310              go to zz070-Exit.
006320     move     zero to WS-Best-Ix.
006330     perform  zz071-Find-Overall-Co
006340              thru zz071-Exit
006350              varying WS-Co-Ix from 1 by 1
006360              until WS-Co-Ix > WS-Co-Overall-Count
006370              or    WS-Best-Ix not = zero.
006380     if       WS-Best-Ix not = zero
006390              add      1 to WS-CO-Count (WS-Best-Ix)
006400              go to zz070-Exit.
006410     if       WS-Co-Overall-Count >= WS-Max-Co-Overall
006420              go to zz070-Exit.
006430     add      1 to WS-Co-Overall-Count.
006440     move     JOB-COMPANY of JOB-MASTER-RECORD
006450              to WS-CO-Name (WS-Co-Overall-Count).
006460     move     1 to WS-CO-Count (WS-Co-Overall-Count).
006470     move     "N" to WS-CO-Ranked (WS-Co-Overall-Count).
006480*
006490 zz070-Exit.  exit section.
006500*
006510 zz071-Find-Overall-Co.
006520*
006530     if       WS-CO-Name (WS-Co-Ix) =
006540              JOB-COMPANY of JOB-MASTER-RECORD
006550              move     WS-Co-Ix to WS-Best-Ix.
006560*
006570 zz071-Exit.  exit.
006580*
006590 zz075-Tally-Overall-Query      section.
006600*
006610     move     zero to WS-Best-Ix.
006620     perform  zz076-Find-Overall-Qry
006630              thru zz076-Exit
006640              varying WS-Qry-Ix from 1 by 1
006650              until WS-Qry-Ix > WS-Qry-Overall-Count
006660              or    WS-Best-Ix not = zero.
006670     if       WS-Best-Ix not = zero
006680              add      1 to WS-QO-Count (WS-Best-Ix)
006690              go to zz075-Exit.
006700     if       WS-Qry-Overall-Count >= WS-Max-Qry-Overall
006710              go to zz075-Exit.
006720     add      1 to WS-Qry-Overall-Count.
006730     move     JOB-SEARCH-QUERY of JOB-MASTER-RECORD
006740              to WS-QO-Name (WS-Qry-Overall-Count).
006750     move     1 to WS-QO-Count (WS-Qry-Overall-Count).
006760     move     "N" to WS-QO-Ranked (WS-Qry-Overall-Count).
006770*
006780 zz075-Exit.  exit section.
006790*
006800 zz076-Find-Overall-Qry.
006810*
006820     if       WS-QO-Name (WS-Qry-Ix) =
006830              JOB-SEARCH-QUERY of JOB-MASTER-RECORD
006840              move     WS-Qry-Ix to WS-Best-Ix.
006850*
006860 zz076-Exit.  exit.
006870*
006880 zz080-Post-Overlap.
006890*
006900     perform  zz081-Post-Overlap-Pair
006910              thru zz081-Exit
006920              varying WS-Ov-J from WS-Jp-Ix by 1
006930              until WS-Ov-J > WS-Job-Patt-Count.
006940*
006950 zz080-Exit.  exit.
006960*
006970 zz081-Post-Overlap-Pair.
006980*
006990     if       WS-Ov-J = WS-Jp-Ix
007000              go to zz081-Exit.
007010     move     WS-JP-Index (WS-Jp-Ix) to WS-Ov-I.
007020     move     WS-JP-Index (WS-Ov-J) to WS-Ov-P2.
007030     if       WS-Ov-I < WS-Ov-P2
007040              add 1 to WS-OV-Count (WS-Ov-I WS-Ov-P2)
007050     else
007060              add 1 to WS-OV-Count (WS-Ov-P2 WS-Ov-I)
007070     end-if.
007080*
007090 zz081-Exit.  exit.
007100*
007110 aa035-Sort-Preview            section.
007120*
007130     sort     JB-Sort-Work
007140              on ascending key SR-Title SR-Company SR-Pattern
007150              using    JB-Preview-File
007160              giving   JB-Preview-Sorted-File.
007170*
007180 aa035-Exit.  exit section.
007190*
007200 aa040-Count-Pattern-Hits      section.
007210*
007220     perform  aa041-Count-One-Pattern
007230              thru aa041-Exit
007240              varying WS-Tp-Ix from 1 by 1
007250              until WS-Tp-Ix > WS-Title-Patt-Count.
007260*
007270 aa040-Exit.  exit section.
007280*
007290 aa041-Count-One-Pattern.
007300*
007310     if       WS-TP-Match-Cnt (WS-Tp-Ix) = zero
007320              add      1 to WS-Patt-Without
007330     else
007340              add      1 to WS-Patt-With
007350     end-if.
007360*
007370 aa041-Exit.  exit.
007380*
007390 aa045-Report-Simulation        section.
007400*
007410     move     spaces to PRINT-LINE.
007420     move     "JB050 SIMULATION - COMPANY PATTERN" to PRINT-LINE.
007430     write    PRINT-LINE.
007440     move     spaces to PRINT-LINE.
007450     write    PRINT-LINE.
007460     move     WS-Orig-Count to WS-Cnt-Edit.
007470     move     spaces to WS-Print-Area.
007480     move     "Original master count ........." to WS-PAN-Label.
007490     move     WS-Cnt-Edit to WS-PAN-Count.
007500     write    PRINT-LINE from WS-Print-Area.
007510     move     WS-Co-Sim-Deleted to WS-Cnt-Edit.
007520     move     spaces to WS-Print-Area.
007530     move     "Deleted by company patterns ..." to WS-PAN-Label.
007540     move     WS-Cnt-Edit to WS-PAN-Count.
007550     write    PRINT-LINE from WS-Print-Area.
007560     move     WS-Remain-Count to WS-Cnt-Edit.
007570     move     spaces to WS-Print-Area.
007580     move     "Remaining for title scan ....." to WS-PAN-Label.
007590     move     WS-Cnt-Edit to WS-PAN-Count.
007600     write    PRINT-LINE from WS-Print-Area.
007610     perform  zz046-Count-Co-Matched.
007620     move     WS-Co-Patt-Matched to WS-Cnt-Edit.
007630     move     spaces to WS-Print-Area.
007640     move     "Company patterns that matched ." to WS-PAN-Label.
007650     move     WS-Cnt-Edit to WS-PAN-Count.
007660     write    PRINT-LINE from WS-Print-Area.
007670     move     spaces to PRINT-LINE.
007680     write    PRINT-LINE.
007690*
007700 aa045-Exit.  exit section.
007710*
007720 zz046-Count-Co-Matched.
007730*
007740     move     zero to WS-Co-Patt-Matched.
007750     perform  zz047-Count-One-Co-Matched
007760              thru zz047-Exit
007770              varying WS-Cp-Ix from 1 by 1
007780              until WS-Cp-Ix > WS-Co-Patt-Count.
007790*
007800 zz046-Exit.  exit.
007810*
007820 zz047-Count-One-Co-Matched.
007830*
007840     if       WS-CP-Has-Matched (WS-Cp-Ix)
007850              add      1 to WS-Co-Patt-Matched.
007860*
007870 zz047-Exit.  exit.
007880*
007890 aa050-Report-Summary           section.
007900*
007910     move     spaces to PRINT-LINE.
007920     move     "JB050 TITLE-DELETION PREVIEW SUMMARY" to PRINT-LINE.
007930     write    PRINT-LINE.
007940     move     spaces to PRINT-LINE.
007950     write    PRINT-LINE.
007960     move     WS-Total-Matches to WS-Cnt-Edit.
007970     move     spaces to WS-Print-Area.
007980     move     "Total pattern matches ........." to WS-PAN-Label.
007990     move     WS-Cnt-Edit to WS-PAN-Count.
008000     write    PRINT-LINE from WS-Print-Area.
008010     move     WS-Jobs-Affected to WS-Cnt-Edit.
008020     move     spaces to WS-Print-Area.
008030     move     "Unique job ids affected ......." to WS-PAN-Label.
008040     move     WS-Cnt-Edit to WS-PAN-Count.
008050     write    PRINT-LINE from WS-Print-Area.
008060     move     WS-Patt-With to WS-Cnt-Edit.
008070     move     spaces to WS-Print-Area.
008080     move     "Patterns with matches ........." to WS-PAN-Label.
008090     move     WS-Cnt-Edit to WS-PAN-Count.
008100     write    PRINT-LINE from WS-Print-Area.
008110     move     WS-Patt-Without to WS-Cnt-Edit.
008120     move     spaces to WS-Print-Area.
008130     move     "Patterns with no matches ......" to WS-PAN-Label.
008140     move     WS-Cnt-Edit to WS-PAN-Count.
008150     write    PRINT-LINE from WS-Print-Area.
008160     move     spaces to PRINT-LINE.
008170     write    PRINT-LINE.
008180*
008190 aa050-Exit.  exit section.
008200*
008210 aa060-Report-Top-Patterns      section.
008220*
008230     move     spaces to PRINT-LINE.
008240     move     "JB050 TOP PATTERNS BY MATCH COUNT" to PRINT-LINE.
008250     write    PRINT-LINE.
008260     move     spaces to PRINT-LINE.
008270     write    PRINT-LINE.
008280     perform  aa061-Reset-Patt-Ranked
008290              thru aa061-Exit
008300              varying WS-Tp-Ix from 1 by 1
008310              until WS-Tp-Ix > WS-Title-Patt-Count.
008320     perform  aa062-Print-One-Top-Patt
008330              thru aa062-Exit
008340              varying WS-Rank from 1 by 1
008350              until WS-Rank > JB-Dflt-Top-Patt.
008360     move     spaces to PRINT-LINE.
008370     write    PRINT-LINE.
008380*
008390 aa060-Exit.  exit section.
008400*
008410 aa061-Reset-Patt-Ranked.
008420*
008430     move     "N" to WS-TP-Ranked (WS-Tp-Ix).
008440*
008450 aa061-Exit.  exit.
008460*
008470 aa062-Print-One-Top-Patt.
008480*
008490     move     zero to WS-Best-Ix WS-Best-Count.
008500     perform  aa063-Find-Best-Patt
008510              thru aa063-Exit
008520              varying WS-Tp-Ix from 1 by 1
008530              until WS-Tp-Ix > WS-Title-Patt-Count.
008540     if       WS-Best-Ix = zero
008550              go to aa062-Exit.
008560     set      WS-TP-Ranked (WS-Best-Ix) to true.
008570     move     WS-Best-Count to WS-Cnt-Edit.
008580     move     WS-Rank to WS-Rank-Edit.
008590     move     spaces to WS-Print-Area.
008600     move     WS-Rank-Edit to WS-PAN-Label (1:3).
008610     move     ". " to WS-PAN-Label (4:2).
008620     move     WS-TP-Text (WS-Best-Ix) to WS-PAN-Label (6:45).
008630     move     WS-Cnt-Edit to WS-PAN-Count.
008640     write    PRINT-LINE from WS-Print-Area.
008650     if       WS-TP-Excl-Cnt (WS-Best-Ix) not = zero
008660              move     WS-TP-Excl-Cnt (WS-Best-Ix) to WS-Cnt-Edit
008670              move     spaces to WS-Print-Area
008680              move     "      (blank company excluded) ."
008690                       to WS-PAN-Label
008700              move     WS-Cnt-Edit to WS-PAN-Count
008710              write    PRINT-LINE from WS-Print-Area
008720     end-if.
008730     move     WS-Best-Ix to WS-Tp-Ix.
008740     perform  aa064-Print-Top-5-Co.
008750*
008760 aa062-Exit.  exit.
008770*
008780 aa063-Find-Best-Patt.
008790*
008800     if       WS-TP-Ranked (WS-Tp-Ix)
008810              go to aa063-Exit.
008820     if       WS-TP-Match-Cnt (WS-Tp-Ix) = zero
008830              go to aa063-Exit.
008840     if       WS-TP-Match-Cnt (WS-Tp-Ix) > WS-Best-Count
008850              move     WS-Tp-Ix to WS-Best-Ix
008860              move     WS-TP-Match-Cnt (WS-Tp-Ix) to WS-Best-Count.
008870*
008880 aa063-Exit.  exit.
008890*
008900 aa064-Print-Top-5-Co           section.
008910*
008920     perform  aa065-Reset-Co-Ranked
008930              thru aa065-Exit
008940              varying WS-Pc-Ix from 1 by 1
008950              until WS-Pc-Ix > WS-PC-Used (WS-Tp-Ix).
008960     perform  aa066-Print-One-Co
008970              thru aa066-Exit
008980              varying WS-Rank from 1 by 1
008990              until WS-Rank > 5.
009000*
009010 aa064-Exit.  exit section.
009020*
009030 aa065-Reset-Co-Ranked.
009040*
009050     move     "N" to WS-PC-Ranked (WS-Tp-Ix WS-Pc-Ix).
009060*
009070 aa065-Exit.  exit.
009080*
009090 aa066-Print-One-Co.
009100*
009110     move     zero to WS-Best-Ix WS-Best-Count.
009120     perform  aa067-Find-Best-Co
009130              thru aa067-Exit
009140              varying WS-Pc-Ix from 1 by 1
009150              until WS-Pc-Ix > WS-PC-Used (WS-Tp-Ix).
009160     if       WS-Best-Ix = zero
009170              go to aa066-Exit.
009180     set      WS-PC-Ranked (WS-Tp-Ix WS-Best-Ix) to true.
009190     move     WS-Best-Count to WS-Cnt-Edit.
009200     move     spaces to WS-Print-Area.
009210     move     "          " to WS-PAN-Label (1:10).
009220     move     WS-PC-Company (WS-Tp-Ix WS-Best-Ix)
009230              to WS-PAN-Label (11:40).
009240     move     WS-Cnt-Edit to WS-PAN-Count.
009250     write    PRINT-LINE from WS-Print-Area.
009260*
009270 aa066-Exit.  exit.
009280*
009290 aa067-Find-Best-Co.
009300*
009310     if       WS-PC-Ranked (WS-Tp-Ix WS-Pc-Ix)
009320              go to aa067-Exit.
009330     if       WS-PC-Count (WS-Tp-Ix WS-Pc-Ix) > WS-Best-Count
009340              move     WS-Pc-Ix to WS-Best-Ix
009350              move     WS-PC-Count (WS-Tp-Ix WS-Pc-Ix)
009360                       to WS-Best-Count.
009370*
009380 aa067-Exit.  exit.
009390*
009400 aa070-Report-Top-Companies     section.
009410*
009420     move     spaces to PRINT-LINE.
009430     move     "JB050 TOP COMPANIES BY UNIQUE JOBS AFFECTED"
009440              to PRINT-LINE.
009450     write    PRINT-LINE.
009460     move     spaces to PRINT-LINE.
009470     write    PRINT-LINE.
009480     perform  aa071-Print-One-Co
009490              thru aa071-Exit
009500              varying WS-Rank from 1 by 1
009510              until WS-Rank > JB-Dflt-Top-Co.
009520     move     WS-Co-Blank-Count to WS-Cnt-Edit.
009530     move     spaces to WS-Print-Area.
009540     move     "(blank company, excluded from ranking) ."
009550              to WS-PAN-Label.
009560     move     WS-Cnt-Edit to WS-PAN-Count.
009570     write    PRINT-LINE from WS-Print-Area.
009580     move     spaces to PRINT-LINE.
009590     write    PRINT-LINE.
009600*
009610 aa070-Exit.  exit section.
009620*
009630 aa071-Print-One-Co.
009640*
009650     move     zero to WS-Best-Ix WS-Best-Count.
009660     perform  aa072-Find-Best-Overall-Co
009670              thru aa072-Exit
009680              varying WS-Co-Ix from 1 by 1
009690              until WS-Co-Ix > WS-Co-Overall-Count.
009700     if       WS-Best-Ix = zero
009710              go to aa071-Exit.
009720     set      WS-CO-Ranked (WS-Best-Ix) to true.
009730     move     WS-Best-Count to WS-Cnt-Edit.
009740     move     spaces to WS-Print-Area.
009750     move     WS-CO-Name (WS-Best-Ix) to WS-PAN-Label (1:50).
009760     move     WS-Cnt-Edit to WS-PAN-Count.
009770     write    PRINT-LINE from WS-Print-Area.
009780*
009790 aa071-Exit.  exit.
009800*
009810 aa072-Find-Best-Overall-Co.
009820*
009830     if       WS-CO-Ranked (WS-Co-Ix)
009840              go to aa072-Exit.
009850     if       WS-CO-Count (WS-Co-Ix) > WS-Best-Count
009860              move     WS-Co-Ix to WS-Best-Ix
009870              move     WS-CO-Count (WS-Co-Ix) to WS-Best-Count.
009880*
009890 aa072-Exit.  exit.
009900*
009910 aa080-Report-Top-Queries       section.
009920*
009930     move     spaces to PRINT-LINE.
009940     move     "JB050 TOP SEARCH QUERIES BY UNIQUE JOBS AFFECTED"
009950              to PRINT-LINE.
009960     write    PRINT-LINE.
009970     move     spaces to PRINT-LINE.
009980     write    PRINT-LINE.
009990     perform  aa081-Print-One-Qry
010000              thru aa081-Exit
010010              varying WS-Rank from 1 by 1
010020              until WS-Rank > JB-Dflt-Top-Qry.
010030     move     spaces to PRINT-LINE.
010040     write    PRINT-LINE.
010050*
010060 aa080-Exit.  exit section.
010070*
010080 aa081-Print-One-Qry.
010090*
010100     move     zero to WS-Best-Ix WS-Best-Count.
010110     perform  aa082-Find-Best-Qry
010120              thru aa082-Exit
010130              varying WS-Qry-Ix from 1 by 1
010140              until WS-Qry-Ix > WS-Qry-Overall-Count.
010150     if       WS-Best-Ix = zero
010160              go to aa081-Exit.
010170     set      WS-QO-Ranked (WS-Best-Ix) to true.
010180     move     WS-Best-Count to WS-Cnt-Edit.
010190     move     spaces to WS-Print-Area.
010200     if       WS-QO-Name (WS-Best-Ix) = spaces
010210              move     "no search query" to WS-PAN-Label (1:40)
010220     else
010230              move     WS-QO-Name (WS-Best-Ix)
010240                       to WS-PAN-Label (1:40)
010250     end-if.
010260     move     WS-Cnt-Edit to WS-PAN-Count.
010270     write    PRINT-LINE from WS-Print-Area.
010280*
010290 aa081-Exit.  exit.
010300*
010310 aa082-Find-Best-Qry.
010320*
010330     if       WS-QO-Ranked (WS-Qry-Ix)
010340              go to aa082-Exit.
010350     if       WS-QO-Count (WS-Qry-Ix) > WS-Best-Count
010360              move     WS-Qry-Ix to WS-Best-Ix
010370              move     WS-QO-Count (WS-Qry-Ix) to WS-Best-Count.
010380*
010390 aa082-Exit.  exit.
010400*
010410 aa090-Report-Overlap           section.
010420*
010430     move     spaces to PRINT-LINE.
010440     move     "JB050 PATTERN OVERLAP" to PRINT-LINE.
010450     write    PRINT-LINE.
010460     move     spaces to PRINT-LINE.
010470     write    PRINT-LINE.
010480     move     zero to WS-Ov-Ranked-Count.
010490     move     "N" to WS-Ov-Done.
010500     perform  aa091-Print-One-Pair
010510              thru aa091-Exit
010520              until WS-Ov-Is-Done
010530              or    WS-Ov-Ranked-Count >= JB-Dflt-Top-Ovl.
010540     move     spaces to PRINT-LINE.
010550     write    PRINT-LINE.
010560*
010570 aa090-Exit.  exit section.
010580*
010590 aa091-Print-One-Pair.
010600*
010610     move     zero to WS-Ov-Best-I WS-Ov-Best-J WS-Ov-Best-Count.
010620     perform  aa092-Scan-Row
010630              thru aa092-Exit
010640              varying WS-Ov-I from 1 by 1
010650              until WS-Ov-I > WS-Title-Patt-Count.
010660     if       WS-Ov-Best-Count = zero
010670              set      WS-Ov-Is-Done to true
010680              go to aa091-Exit.
010690     move     zero to WS-OV-Count (WS-Ov-Best-I WS-Ov-Best-J).
010700     add      1 to WS-Ov-Ranked-Count.
010710     if       WS-TP-Match-Cnt (WS-Ov-Best-I) >=
010720              WS-TP-Match-Cnt (WS-Ov-Best-J)
010730              move     WS-Ov-Best-I to WS-Ov-P1
010740              move     WS-Ov-Best-J to WS-Ov-P2
010750     else
010760              move     WS-Ov-Best-J to WS-Ov-P1
010770              move     WS-Ov-Best-I to WS-Ov-P2
010780     end-if.
010790     if       WS-TP-Match-Cnt (WS-Ov-P1) = zero
010800              move     zero to WS-Ov-Pct-1
010810     else
010820              compute  WS-Ov-Pct-1 rounded =
010830                       (WS-Ov-Best-Count * 100) /
010840                       WS-TP-Match-Cnt (WS-Ov-P1)
010850     end-if.
010860     if       WS-TP-Match-Cnt (WS-Ov-P2) = zero
010870              move     zero to WS-Ov-Pct-2
010880     else
010890              compute  WS-Ov-Pct-2 rounded =
010900                       (WS-Ov-Best-Count * 100) /
010910                       WS-TP-Match-Cnt (WS-Ov-P2)
010920     end-if.
010930     move     spaces to WS-Print-Area.
010940     move     WS-TP-Text (WS-Ov-P1) to WS-OVR-P1.
010950     move     WS-TP-Text (WS-Ov-P2) to WS-OVR-P2.
010960     move     WS-Ov-Best-Count to WS-OVR-Count.
010970     move     WS-Ov-Pct-1 to WS-OVR-Pct1.
010980     move     WS-Ov-Pct-2 to WS-OVR-Pct2.
010990     write    PRINT-LINE from WS-Print-Area.
011000     if       JB-Trace-On
011010              display  "JB050 overlap pct1=" WS-OP1-Whole "."
011020                        WS-OP1-Tenth " pct2=" WS-OP2-Whole "."
011030                        WS-OP2-Tenth
011040     end-if.
011050*
011060 aa091-Exit.  exit.
011070*
011080 aa092-Scan-Row.
011090*
011100     perform  aa093-Scan-Col
011110              thru aa093-Exit
011120              varying WS-Ov-J from WS-Ov-I by 1
011130              until WS-Ov-J > WS-Title-Patt-Count.
011140*
011150 aa092-Exit.  exit.
011160*
011170 aa093-Scan-Col.
011180*
011190     if       WS-OV-Count (WS-Ov-I WS-Ov-J) > WS-Ov-Best-Count
011200              move     WS-Ov-I to WS-Ov-Best-I
011210              move     WS-Ov-J to WS-Ov-Best-J
011220              move     WS-OV-Count (WS-Ov-I WS-Ov-J)
011230                       to WS-Ov-Best-Count.
011240*
011250 aa093-Exit.  exit.
011260*
011270 aa095-Report-Zero-Match        section.
011280*
011290*    Lists every pattern that matched no jobs at all, in
011300*    ascending text order - a repeated-min-scan pass over
011310*    WS-TP-Text, the same unranked/best-so-far idiom used by
011320*    aa060's max-scan above, just walked until the table runs
011330*    dry instead of for a fixed top-N count.  Patterns already
011340*    marked ranked by aa060 (the ones with matches) are simply
011350*    skipped here, so no separate reset pass is needed.
011360*
011370     move     spaces to PRINT-LINE.
011380     move     "JB050 PATTERNS WITH NO MATCHES (SORTED)"
011390              to PRINT-LINE.
011400     write    PRINT-LINE.
011410     move     spaces to PRINT-LINE.
011420     write    PRINT-LINE.
011430     move     1 to WS-Best-Ix.
011440     perform  aa096-Print-Next-Zero
011450              until WS-Best-Ix = zero.
011460     move     spaces to PRINT-LINE.
011470     write    PRINT-LINE.
011480*
011490 aa095-Exit.  exit section.
011500*
011510 aa096-Print-Next-Zero.
011520*
011530     move     zero to WS-Best-Ix.
011540     perform  aa097-Find-Next-Zero
011550              thru aa097-Exit
011560              varying WS-Tp-Ix from 1 by 1
011570              until WS-Tp-Ix > WS-Title-Patt-Count.
011580     if       WS-Best-Ix = zero
011590              go to aa096-Exit.
011600     set      WS-TP-Ranked (WS-Best-Ix) to true.
011610     move     spaces to PRINT-LINE.
011620     write    PRINT-LINE from WS-TP-Text (WS-Best-Ix).
011630*
011640 aa096-Exit.  exit.
011650*
011660 aa097-Find-Next-Zero.
011670*
011680     if       WS-TP-Ranked (WS-Tp-Ix)
011690              go to aa097-Exit.
011700     if       WS-TP-Match-Cnt (WS-Tp-Ix) not = zero
011710              go to aa097-Exit.
011720     if       WS-Best-Ix = zero
011730              or WS-TP-Text (WS-Tp-Ix) < WS-TP-Text (WS-Best-Ix)
011740              move     WS-Tp-Ix to WS-Best-Ix.
011750*
011760 aa097-Exit.  exit.
011770*
