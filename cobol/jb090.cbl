000010*****************************************************************
000020*                                                               *
000030*              Pattern Match Subroutine (Like Rule)             *
000040*                                                               *
000050*       Shared by jb020 (purge) and jb050 (preview) so the      *
000060*       wildcard matching logic is coded once, not copied.      *
000070*                                                               *
000080*****************************************************************
000090*
000100 identification          division.
000110*===============================
000120*
000130 program-id.        jb090.
000140*
000150*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
000160*    Installation.    Applewood Computers - JobScraps Unit.
000170*    Date-Written.    08/11/1985.
000180*    Date-Compiled.
000190*    Security.        Copyright (C) 1985-2026 Vincent Bryan Coen.
000200*                      Distributed under the GNU General Public
000210*                      License.  See the file COPYING for details.
000220*
000230*    Remarks.         SQL LIKE style match, "%" only wildcard.
000240*                      Caller must already have lower-cased both
000250*                      the field and the pattern - this routine
000260*                      does a literal compare only.
000270*
000280*    Called Modules.  None.
000290*    Files used.      None.
000300*
000310* Changes:
000320* 08/11/85 vbc - 1.0.00 Created.
000330* 19/11/85 vbc -     01 Fixed trailing wildcard not matching an
000340*                        empty remainder (zero length run).
000350* 14/06/92 vbc -     02 Field / pattern widened x(40) to x(60)
000360*                        to cover the longest job title.
000370* 21/08/98 vbc -     03 Y2K n/a - no date fields in this module,
000380*                        confirmed during the century sweep.
000390* 04/02/99 vbc -     04 Added raw byte redefines on the length
000400*                        and pointer counters for the trace dump.
000410* 21/05/99 vbc -     05 Linkage items were prefixed LK- - house
000420*                        style uses WS- even in linkage, renamed
000430*                        to WS-LM-Arg- to tie them to this
000440*                        module's own WS-LM- working storage.
000450* 04/08/2001 ksm -    06 Request JS-2001-102 - wildcard mark
000460*                        position now also logged to the trace
000470*                        display when JB-Trace-On is set.
000480*
000490*****************************************************************
000500* Copyright Notice.
000510*
000520* This program is part of the Applewood Computers JobScraps
000530* batch suite and is Copyright (c) Vincent B Coen, 1985-2026
000540* and later.  Distributed under the terms of the GNU General
000550* Public License, for personal and in-business use only.
000560*
000570* Distributed in the hope that it will be useful, but WITHOUT
000580* ANY WARRANTY; without even the implied warranty of
000590* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000600*****************************************************************
000610*
000620 environment             division.
000630*===============================
000640*
000650 configuration section.
000660 special-names.
000670     UPSI-0 on status is JB-Trace-On
000680            off status is JB-Trace-Off.
000690*
000700 data                    division.
000710*===============================
000720*
000730 working-storage section.
000740*-----------------------
000750 77  Prog-Name             pic x(15) value "JB090 (1.0.06)".
000760*
000770 01  WS-Like-Wild           pic x value "%".
000780*
000790 01  WS-LM-Field-Len         binary-long unsigned.
000800 01  WS-LM-Field-Len-R redefines WS-LM-Field-Len pic x(4).
000810 01  WS-LM-Patt-Len          binary-long unsigned.
000820 01  WS-LM-Patt-Len-R redefines WS-LM-Patt-Len pic x(4).
000830 01  WS-LM-Si                binary-long unsigned.
000840 01  WS-LM-Si-R redefines WS-LM-Si pic x(4).
000850 01  WS-LM-Pi                binary-long unsigned.
000860 01  WS-LM-Star-Si           binary-long unsigned.
000870 01  WS-LM-Star-Pi           binary-long unsigned.
000880 01  WS-LM-Done              pic x value "N".
000890     88  WS-LM-Is-Done       value "Y".
000900*
000910 linkage section.
000920****************
000930*
000940 01  WS-LM-Arg-Field              pic x(60).
000950 01  WS-LM-Arg-Pattern            pic x(60).
000960 01  WS-LM-Arg-Result             pic x.
000970     88  WS-LM-Arg-Matched        value "Y".
000980*
000990 procedure division using WS-LM-Arg-Field WS-LM-Arg-Pattern
001000          WS-LM-Arg-Result.
001010*
001020 aa000-Main                  section.
001030*
001040     move     "N" to WS-LM-Arg-Result.
001050     move     "N" to WS-LM-Done.
001060     move     1   to WS-LM-Si.
001070     move     1   to WS-LM-Pi.
001080     move     zero to WS-LM-Star-Si.
001090     move     zero to WS-LM-Star-Pi.
001100     perform  zz080-Len-Of-Field.
001110     perform  zz085-Len-Of-Pattern.
001120     perform  zz081-Match-Loop
001130              thru zz081-Exit
001140              until WS-LM-Is-Done.
001150     if       JB-Trace-On
001160              display  "JB090 match " WS-LM-Arg-Result
001170                        " field=" WS-LM-Arg-Field (1:20)
001180                        " pattern=" WS-LM-Arg-Pattern (1:20)
001190              display  "JB090 lens fld=" WS-LM-Field-Len-R
001200                        " patt=" WS-LM-Patt-Len-R
001210                        " si=" WS-LM-Si-R
001220     end-if.
001230     goback.
001240*
001250 aa000-Exit.  exit section.
001260*
001270 zz080-Len-Of-Field           section.
001280*
001290     move     60 to WS-LM-Field-Len.
001300     perform  zz082-Trim-Field
001310              thru zz082-Exit
001320              until WS-LM-Field-Len = zero
001330              or WS-LM-Arg-Field (WS-LM-Field-Len:1) not = space.
001340*
001350 zz080-Exit.  exit section.
001360*
001370 zz082-Trim-Field.
001380*
001390     subtract 1 from WS-LM-Field-Len.
001400*
001410 zz082-Exit.  exit.
001420*
001430 zz085-Len-Of-Pattern          section.
001440*
001450     move     60 to WS-LM-Patt-Len.
001460     perform  zz086-Trim-Pattern
001470              thru zz086-Exit
001480              until WS-LM-Patt-Len = zero
001490              or WS-LM-Arg-Pattern (WS-LM-Patt-Len:1) not = space.
001500*
001510 zz085-Exit.  exit section.
001520*
001530 zz086-Trim-Pattern.
001540*
001550     subtract 1 from WS-LM-Patt-Len.
001560*
001570 zz086-Exit.  exit.
001580*
001590 zz081-Match-Loop.
001600*
001610     if       WS-LM-Pi > WS-LM-Patt-Len
001620          and WS-LM-Si > WS-LM-Field-Len
001630              move     "Y" to WS-LM-Arg-Result
001640              move     "Y" to WS-LM-Done
001650              go to zz081-Exit.
001660     if       WS-LM-Pi > WS-LM-Patt-Len
001670              if       WS-LM-Star-Pi > 0
001680                       add      1 to WS-LM-Star-Si
001690                       move     WS-LM-Star-Pi to WS-LM-Pi
001700                       add      1 to WS-LM-Pi
001710                       move     WS-LM-Star-Si to WS-LM-Si
001720              else
001730                       move     "N" to WS-LM-Arg-Result
001740                       move     "Y" to WS-LM-Done
001750              end-if
001760              go to zz081-Exit.
001770     if       WS-LM-Arg-Pattern (WS-LM-Pi:1) = WS-Like-Wild
001780              move     WS-LM-Pi to WS-LM-Star-Pi
001790              move     WS-LM-Si to WS-LM-Star-Si
001800              if       JB-Trace-On
001810                       display  "JB090 wildcard marked at pi="
001820                                 WS-LM-Pi " si=" WS-LM-Si
001830              end-if
001840              add      1 to WS-LM-Pi
001850              go to zz081-Exit.
001860     if       WS-LM-Si <= WS-LM-Field-Len
001870              if       WS-LM-Arg-Pattern (WS-LM-Pi:1) =
001880                       WS-LM-Arg-Field (WS-LM-Si:1)
001890                       add      1 to WS-LM-Pi
001900                       add      1 to WS-LM-Si
001910                       go to zz081-Exit
001920              end-if
001930     end-if.
001940     if       WS-LM-Star-Pi > 0
001950              add      1 to WS-LM-Star-Si
001960              move     WS-LM-Star-Pi to WS-LM-Pi
001970              add      1 to WS-LM-Pi
001980              move     WS-LM-Star-Si to WS-LM-Si
001990     else
002000              move     "N" to WS-LM-Arg-Result
002010              move     "Y" to WS-LM-Done
002020     end-if.
002030*
002040 zz081-Exit.  exit.
002050*
