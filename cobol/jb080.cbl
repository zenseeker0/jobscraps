000010*****************************************************************
000020*                                                               *
000030*                    Run-Log Batch Summariser                  *
000040*                                                               *
000050*       Reads the scraper's free-text run log into memory,     *
000060*       finds each scraper run ("batch") by its start/connect/  *
000070*       init marker lines, pulls out every search within it     *
000080*       with its parameters and found/new counts, drops runs    *
000090*       that never got going (under 5 searches) and renumbers   *
000100*       the survivors before writing the tab separated summary. *
000110*                                                               *
000120*****************************************************************
000130*
000140 identification          division.
000150*===============================
000160*
000170 program-id.        jb080.
000180*
000190*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
000200*    Installation.    Applewood Computers - JobScraps Unit.
000210*    Date-Written.    02/08/1990.
000220*    Date-Compiled.
000230*    Security.        Copyright (C) 1990-2026 Vincent Bryan Coen.
000240*                      Distributed under the GNU General Public
000250*                      License.  See the file COPYING for details.
000260*
000270*    Remarks.         Stand alone utility step - no linkage in or
000280*                      out, except an optional chained Arg1 which
000290*                      overrides the renumbering base batch number
000300*                      (defaults to Jb-Dflt-Base-Batch).  Run after
000310*                      each scraper session to fold its run log
000320*                      into the cumulative log-summary file.
000330*
000340*    Called Modules.  None.
000350*
000360*    Files used:      jbrunlog (scraper run log, input, free text)
000370*                      jblogsum (log summary, output, tab sep'd)
000380*
000390*    Error msgs used: SYS001.
000400*
000410* Changes:
000420* 02/08/90 vbc - 1.0.00 Created.
000430* 19/03/91 vbc -     01 Max in-memory line table raised 4000 to
000440*                        8000 - the Saturday full-country run now
000450*                        overflows the old table before end of log.
000460* 07/07/93 vbc -     02 Completion scan window corrected to 19
000470*                        lines after the search-start line (was
000480*                        wrongly counting from the parameter line,
000490*                        one line too many).
000500* 14/01/99 vbc -     03 Century sweep confirmed - log timestamps
000510*                        already carry a 4 digit year, no change
000520*                        needed here, entry made for the record.
000530* 30/03/2000 vbc -    04 Confirmed clean over the century
000540*                        rollover - no change required.
000550* 15/10/2002 ksm -    05 Request JS-2002-077 - renumbered batch
000560*                        numbers now also logged to the trace
000570*                        display when JB-Trace-On is set.
000580*
000590*****************************************************************
000600* Copyright Notice.
000610*
000620* This program is part of the Applewood Computers JobScraps
000630* batch suite and is Copyright (c) Vincent B Coen, 1990-2026
000640* and later.  Distributed under the terms of the GNU General
000650* Public License, for personal and in-business use only.
000660*
000670* Distributed in the hope that it will be useful, but WITHOUT
000680* ANY WARRANTY; without even the implied warranty of
000690* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000700*****************************************************************
000710*
000720 environment             division.
000730*===============================
000740*
000750 configuration section.
000760 special-names.
000770     UPSI-0 on status is JB-Trace-On
000780            off status is JB-Trace-Off.
000790*
000800 input-output            section.
000810 file-control.
000820     select  JB-Run-Log-File
000830             assign       JBRUNLOG
000840             organization line sequential
000850             status       WS-Log-Status.
000860*
000870     select  JB-Summary-File
000880             assign       JBLOGSUM
000890             organization line sequential
000900             status       WS-Sum-Status.
000910*
000920 data                    division.
000930*===============================
000940*
000950 file section.
000960*
000970 fd  JB-Run-Log-File.
000980 01  LOG-IN-RECORD               pic x(200).
000990*
001000 fd  JB-Summary-File.
001010 01  SUMMARY-OUT-LINE            pic x(400).
001020*
001030 01  SUMMARY-PEEK-R redefines SUMMARY-OUT-LINE.
001040     03  SUMMARY-PEEK-TEXT        pic x(40).
001050     03  filler                   pic x(360).
001060*
001070 working-storage section.
001080*-----------------------
001090 77  Prog-Name              pic x(15) value "JB080 (1.0.05)".
001100*
001110 01  Arg1                   pic x(4) value spaces.
001120*
001130 copy "wsjbsys.cob".
001140*
001150 01  WS-File-Status.
001160     03  WS-Log-Status       pic xx value "00".
001170     03  WS-Sum-Status       pic xx value "00".
001180*
001190 01  WS-Switches.
001200     03  WS-Eof-Log          pic x value "N".
001210         88  Eof-Log                 value "Y".
001220*
001230 01  WS-Base-Batch           pic 9(4).
001240*
001250 01  WS-Max-Log-Lines        binary-long unsigned value 8000.
001260*
001270 01  WS-Log-Table.
001280     03  WS-Log-Line-Count   binary-long unsigned value zero.
001290     03  WS-Log-Overflow     pic x value "N".
001300         88  WS-Log-Is-Full          value "Y".
001310     03  WS-Log-Entry occurs 1 to 8000 times
001320             depending on WS-Log-Line-Count.
001330         05  WS-LL-Text       pic x(200).
001340         05  WS-LL-Peek-R redefines WS-LL-Text.
001350             10  WS-LL-TS     pic x(19).
001360             10  filler       pic x(181).
001370*
001380 01  WS-Ll-Ix                 binary-long unsigned.
001390*
001400 01  WS-Max-Batches           binary-long unsigned value 200.
001410*
001420 01  WS-Batch-Table.
001430     03  WS-Batch-Count      binary-long unsigned value zero.
001440     03  WS-Batch-Overflow   pic x value "N".
001450         88  WS-Batch-Is-Full        value "Y".
001460     03  WS-Batch-Entry occurs 1 to 200 times
001470             depending on WS-Batch-Count.
001480         05  WS-BT-Start-Line    binary-long unsigned.
001490         05  WS-BT-End-Line      binary-long unsigned.
001500         05  WS-BT-Search-Cnt    binary-long unsigned.
001510         05  WS-BT-Found-Sum     binary-long unsigned.
001520         05  WS-BT-New-Sum       binary-long unsigned.
001530         05  WS-BT-Kept          pic x value "N".
001540             88  WS-BT-Is-Kept           value "Y".
001550         05  WS-BT-New-Number    pic 9(4).
001560*
001570 01  WS-Bt-Ix                 binary-long unsigned.
001580*
001590* Scanning work fields - the marker-window lookahead state.
001600*
001610 01  WS-Look-Ix                binary-long unsigned.
001620 01  WS-Find-State              pic 9.
001630     88  WS-Looking-Connect            value 1.
001640     88  WS-Looking-Init               value 2.
001650 01  WS-Init-Line                binary-long unsigned.
001660 01  WS-Scan-Found-Flag          pic x value "N".
001670     88  WS-Scan-Found                  value "Y".
001680 01  WS-Tally-Cnt                binary-long unsigned.
001690*
001700 01  WS-Comp-Ix                  binary-long unsigned.
001710 01  WS-Comp-Limit                binary-long unsigned.
001720*
001730 01  WS-Kept-So-Far              binary-long unsigned.
001740*
001750 01  WS-Tab-Char                 pic x value x"09".
001760*
001770* Per-search extraction work fields.
001780*
001790 copy "wsjblog.cob".
001800*
001810 01  WS-Cur-Site-Names           pic x(60).
001820 01  WS-Cur-Search-Term          pic x(60).
001830 01  WS-Cur-Location             pic x(40).
001840 01  WS-Cur-Is-Remote            pic x.
001850 01  WS-Cur-Hours-Old            binary-long unsigned.
001860 01  WS-Cur-Results-Wanted       binary-long unsigned.
001870 01  WS-Cur-Country              pic x(20).
001880 01  WS-Cur-Li-Fetch             pic x.
001890 01  WS-Cur-Google-Term          pic x(80).
001900*
001910 01  WS-Param-Line               pic x(250).
001920 01  WS-Junk                     pic x(250).
001930 01  WS-Bool-Tail                pic x(40).
001940*
001950 01  WS-Srch-Name                pic x(160).
001960 01  WS-Srch-Name-Len            binary-long unsigned.
001970 01  WS-Trim-Ix                  binary-long unsigned.
001980*
001990 01  WS-Comp-Tail                pic x(160).
002000 01  WS-Int-Work                 pic x(10).
002010 01  WS-Int-Len                  binary-long unsigned.
002020 01  WS-Int-Result                binary-long unsigned.
002030*
002040 01  WS-Count-Pair.
002050     03  WS-Count-Found-Txt      pic x(10).
002060     03  WS-Count-New-Txt        pic x(10).
002070 01  WS-Count-Pair-R redefines WS-Count-Pair.
002080     03  WS-Count-Both           pic x(20).
002090*
002100* Per-batch report totals and edited fields for trace/report use.
002110*
002120 01  WS-Batch-No-Edit             pic 9(4).
002130 01  WS-Batch-Cnt-Edit            pic zz9.
002140 01  WS-Found-Cnt-Edit            pic zz,zz9.
002150 01  WS-New-Cnt-Edit              pic zz,zz9.
002160*
002170 procedure division chaining Arg1.
002180*
002190 aa000-Main                  section.
002200*
002210     perform  aa010-Open-Files.
002220     perform  aa020-Load-Log
002230              thru aa020-Exit
002240              until Eof-Log.
002250     close    JB-Run-Log-File.
002260     perform  aa030-Find-Batches.
002270     perform  aa040-Compute-Bounds.
002280     perform  aa045-Count-Searches.
002290     perform  aa047-Renumber-Batches.
002300     open     output JB-Summary-File.
002310     perform  aa050-Write-Header.
002320     perform  aa055-Extract-Batches.
002330     close    JB-Summary-File.
002340     display  "JB080 batches kept " WS-Kept-So-Far.
002350     goback.
002360*
002370 aa000-Exit.  exit section.
002380*
002390 aa010-Open-Files            section.
002400*
002410     move     "N" to WS-Eof-Log.
002420     move     JB-Dflt-Base-Batch to WS-Base-Batch.
002430     if       Arg1 not = spaces and Arg1 numeric
002440              move     Arg1 to WS-Base-Batch.
002450     open     input  JB-Run-Log-File.
002460     if       WS-Log-Status not = "00"
002470              display  SYS001
002480              go to aa010-Exit.
002490*
002500 aa010-Exit.  exit section.
002510*
002520 aa020-Load-Log.
002530*
002540     read     JB-Run-Log-File next record
002550              at end
002560              set      Eof-Log to true
002570              go to aa020-Exit.
002580     if       WS-Log-Status not = "00" and not = "10"
002590              set      Eof-Log to true
002600              go to aa020-Exit.
002610     if       WS-Log-Line-Count >= WS-Max-Log-Lines
002620              set      WS-Log-Is-Full to true
002630              if       JB-Trace-On
002640                       display  "JB080 log line table full, "
002650                                 "remainder of log not scanned"
002660              end-if
002670              set      Eof-Log to true
002680              go to aa020-Exit.
002690     add      1 to WS-Log-Line-Count.
002700     move     LOG-IN-RECORD to WS-LL-Text (WS-Log-Line-Count).
002710*
002720 aa020-Exit.  exit.
002730*
002740 aa030-Find-Batches          section.
002750*
002760     if       WS-Log-Line-Count = zero
002770              go to aa030-Exit.
002780     move     1 to WS-Ll-Ix.
002790     perform  zz031-Scan-For-Start
002800              until WS-Ll-Ix > WS-Log-Line-Count.
002810*
002820 aa030-Exit.  exit section.
002830*
002840 zz031-Scan-For-Start.
002850*
002860     move     zero to WS-Tally-Cnt.
002870     inspect  WS-LL-Text (WS-Ll-Ix) tallying WS-Tally-Cnt
002880              for all "Starting JobSpy Scraper with PostgreSQL".
002890     if       WS-Tally-Cnt > zero
002900              perform  zz032-Try-Window.
002910     add      1 to WS-Ll-Ix.
002920*
002930 zz031-Exit.  exit.
002940*
002950 zz032-Try-Window section.
002960*
002970*    Looks ahead at most 10 lines for "connected" then
002980*    "initialized", in that order (a simple two-state scan) - both
002990*    markers must fall inside the same 10 line window.
003000*
003010     move     zero to WS-Init-Line.
003020     set      WS-Looking-Connect to true.
003030     move     WS-Ll-Ix to WS-Look-Ix.
003040     add      1 to WS-Look-Ix.
003050     perform  zz033-Scan-One-Ahead
003060              until WS-Look-Ix > WS-Ll-Ix + 10
003070              or    WS-Look-Ix > WS-Log-Line-Count
003080              or    WS-Init-Line not = zero.
003090     if       WS-Init-Line = zero
003100              go to zz032-Exit.
003110     move     "N" to WS-Scan-Found-Flag.
003120     move     WS-Init-Line to WS-Look-Ix.
003130     add      1 to WS-Look-Ix.
003140     perform  zz034-Scan-For-Search
003150              until WS-Look-Ix > WS-Init-Line + 5
003160              or    WS-Look-Ix > WS-Log-Line-Count
003170              or    WS-Scan-Found.
003180     if       not WS-Scan-Found
003190              go to zz032-Exit.
003200     if       WS-Batch-Count >= WS-Max-Batches
003210              set      WS-Batch-Is-Full to true
003220              if       JB-Trace-On
003230                       display  "JB080 batch table full, dropped "
003240                                 "batch starting at line "
003250                                 WS-Init-Line
003260              end-if
003270              go to zz032-Exit.
003280     add      1 to WS-Batch-Count.
003290     move     WS-Init-Line to WS-BT-Start-Line (WS-Batch-Count).
003300*
003310 zz032-Exit.  exit section.
003320*
003330 zz033-Scan-One-Ahead.
003340*
003350     move     zero to WS-Tally-Cnt.
003360     if       WS-Looking-Connect
003370              inspect  WS-LL-Text (WS-Look-Ix) tallying
003380                       WS-Tally-Cnt for all
003390                       "Connected to PostgreSQL database "
003400                       "successfully"
003410              if       WS-Tally-Cnt > zero
003420                       set      WS-Looking-Init to true
003430              end-if
003440     else
003450              inspect  WS-LL-Text (WS-Look-Ix) tallying
003460                       WS-Tally-Cnt for all
003470                       "PostgreSQL database initialized"
003480              if       WS-Tally-Cnt > zero
003490                       move     WS-Look-Ix to WS-Init-Line
003500              end-if
003510     end-if.
003520     add      1 to WS-Look-Ix.
003530*
003540 zz033-Exit.  exit.
003550*
003560 zz034-Scan-For-Search.
003570*
003580     move     zero to WS-Tally-Cnt.
003590     inspect  WS-LL-Text (WS-Look-Ix) tallying WS-Tally-Cnt
003600              for all "Starting search for:".
003610     if       WS-Tally-Cnt > zero
003620              set      WS-Scan-Found to true.
003630     add      1 to WS-Look-Ix.
003640*
003650 zz034-Exit.  exit.
003660*
003670 aa040-Compute-Bounds        section.
003680*
003690     if       WS-Batch-Count = zero
003700              go to aa040-Exit.
003710     move     1 to WS-Bt-Ix.
003720     perform  zz041-Bound-One-Batch
003730              WS-Batch-Count times.
003740*
003750 aa040-Exit.  exit section.
003760*
003770 zz041-Bound-One-Batch.
003780*
003790     if       WS-Bt-Ix < WS-Batch-Count
003800              compute  WS-BT-End-Line (WS-Bt-Ix) =
003810                       WS-BT-Start-Line (WS-Bt-Ix + 1) - 1
003820     else
003830              move     WS-Log-Line-Count
003840                        to WS-BT-End-Line (WS-Bt-Ix)
003850     end-if.
003860     move     "N" to WS-Scan-Found-Flag.
003870     move     WS-BT-Start-Line (WS-Bt-Ix) to WS-Look-Ix.
003880     add      1 to WS-Look-Ix.
003890     perform  zz042-Scan-For-Finish
003900              until WS-Look-Ix > WS-BT-End-Line (WS-Bt-Ix)
003910              or    WS-Scan-Found.
003920     add      1 to WS-Bt-Ix.
003930*
003940 zz041-Exit.  exit.
003950*
003960 zz042-Scan-For-Finish.
003970*
003980     move     zero to WS-Tally-Cnt.
003990     inspect  WS-LL-Text (WS-Look-Ix) tallying WS-Tally-Cnt
004000              for all "JobSpy Scraper finished".
004010     if       WS-Tally-Cnt > zero
004020              move     WS-Look-Ix to WS-BT-End-Line (WS-Bt-Ix)
004030              set      WS-Scan-Found to true
004040     else
004050              add      1 to WS-Look-Ix
004060     end-if.
004070*
004080 zz042-Exit.  exit.
004090*
004100 aa045-Count-Searches        section.
004110*
004120     if       WS-Batch-Count = zero
004130              go to aa045-Exit.
004140     move     1 to WS-Bt-Ix.
004150     perform  zz046-Count-One-Batch
004160              WS-Batch-Count times.
004170*
004180 aa045-Exit.  exit section.
004190*
004200 zz046-Count-One-Batch.
004210*
004220     move     zero to WS-BT-Search-Cnt (WS-Bt-Ix).
004230     move     WS-BT-Start-Line (WS-Bt-Ix) to WS-Look-Ix.
004240     perform  zz047-Tally-Search-Line
004250              until WS-Look-Ix > WS-BT-End-Line (WS-Bt-Ix).
004260     if       WS-BT-Search-Cnt (WS-Bt-Ix) >= 5
004270              set      WS-BT-Is-Kept (WS-Bt-Ix) to true.
004280     add      1 to WS-Bt-Ix.
004290*
004300 zz046-Exit.  exit.
004310*
004320 zz047-Tally-Search-Line.
004330*
004340     move     zero to WS-Tally-Cnt.
004350     inspect  WS-LL-Text (WS-Look-Ix) tallying WS-Tally-Cnt
004360              for all "Starting search for:".
004370     if       WS-Tally-Cnt > zero
004380              add      1 to WS-BT-Search-Cnt (WS-Bt-Ix).
004390     add      1 to WS-Look-Ix.
004400*
004410 zz047-Exit.  exit.
004420*
004430 aa047-Renumber-Batches      section.
004440*
004450     move     zero to WS-Kept-So-Far.
004460     if       WS-Batch-Count = zero
004470              go to aa047-Exit.
004480     move     1 to WS-Bt-Ix.
004490     perform  zz048-Renumber-One
004500              WS-Batch-Count times.
004510*
004520 aa047-Exit.  exit section.
004530*
004540 zz048-Renumber-One.
004550*
004560     if       WS-BT-Is-Kept (WS-Bt-Ix)
004570              compute  WS-BT-New-Number (WS-Bt-Ix) =
004580                       WS-Base-Batch + WS-Kept-So-Far
004590              add      1 to WS-Kept-So-Far
004600              if       JB-Trace-On
004610                       display  "JB080 batch renumbered to "
004620                                 WS-BT-New-Number (WS-Bt-Ix)
004630              end-if
004640     end-if.
004650     add      1 to WS-Bt-Ix.
004660*
004670 zz048-Exit.  exit.
004680*
004690 aa050-Write-Header          section.
004700*
004710     move     spaces to SUMMARY-OUT-LINE.
004720     string   "LS-BATCH"      delimited by size
004730              WS-Tab-Char     delimited by size
004740              "LS-START-TS"   delimited by size
004750              WS-Tab-Char     delimited by size
004760              "LS-END-TS"     delimited by size
004770              WS-Tab-Char     delimited by size
004780              "LS-FOUND-JOBS" delimited by size
004790              WS-Tab-Char     delimited by size
004800              "LS-NEW-JOBS"   delimited by size
004810              WS-Tab-Char     delimited by size
004820              "LS-NAME"       delimited by size
004830              WS-Tab-Char     delimited by size
004840              "LS-ENABLED"    delimited by size
004850              WS-Tab-Char     delimited by size
004860              "LS-SITE-NAMES" delimited by size
004870              WS-Tab-Char     delimited by size
004880              "LS-SEARCH-TERM" delimited by size
004890              WS-Tab-Char     delimited by size
004900              "LS-LOCATION"   delimited by size
004910              WS-Tab-Char     delimited by size
004920              "LS-IS-REMOTE"  delimited by size
004930              WS-Tab-Char     delimited by size
004940              "LS-HOURS-OLD"  delimited by size
004950              WS-Tab-Char     delimited by size
004960              "LS-RESULTS-WANTED" delimited by size
004970              WS-Tab-Char     delimited by size
004980              "LS-COUNTRY-INDEED" delimited by size
004990              WS-Tab-Char     delimited by size
005000              "LS-LINKEDIN-FETCH-DESC" delimited by size
005010              WS-Tab-Char     delimited by size
005020              "LS-GOOGLE-SEARCH-TERM" delimited by size
005030              into SUMMARY-OUT-LINE.
005040     write    SUMMARY-OUT-LINE.
005050*
005060 aa050-Exit.  exit section.
005070*
005080 aa055-Extract-Batches       section.
005090*
005100     if       WS-Batch-Count = zero
005110              go to aa055-Exit.
005120     move     1 to WS-Bt-Ix.
005130     perform  zz056-Extract-One-Batch
005140              WS-Batch-Count times.
005150*
005160 aa055-Exit.  exit section.
005170*
005180 zz056-Extract-One-Batch.
005190*
005200     if       not WS-BT-Is-Kept (WS-Bt-Ix)
005210              add      1 to WS-Bt-Ix
005220              go to zz056-Exit.
005230     move     zero to WS-BT-Found-Sum (WS-Bt-Ix).
005240     move     zero to WS-BT-New-Sum   (WS-Bt-Ix).
005250     move     WS-BT-Start-Line (WS-Bt-Ix) to WS-Look-Ix.
005260     perform  zz057-Extract-If-Search
005270              until WS-Look-Ix > WS-BT-End-Line (WS-Bt-Ix).
005280     move     WS-BT-New-Number (WS-Bt-Ix) to WS-Batch-No-Edit.
005290     move     WS-BT-Search-Cnt (WS-Bt-Ix) to WS-Batch-Cnt-Edit.
005300     move     WS-BT-Found-Sum  (WS-Bt-Ix) to WS-Found-Cnt-Edit.
005310     move     WS-BT-New-Sum    (WS-Bt-Ix) to WS-New-Cnt-Edit.
005320     display  "JB080 batch "   WS-Batch-No-Edit
005330               " searches "    WS-Batch-Cnt-Edit
005340               " found "       WS-Found-Cnt-Edit
005350               " new "         WS-New-Cnt-Edit.
005360     add      1 to WS-Bt-Ix.
005370*
005380 zz056-Exit.  exit.
005390*
005400 zz057-Extract-If-Search.
005410*
005420     move     zero to WS-Tally-Cnt.
005430     inspect  WS-LL-Text (WS-Look-Ix) tallying WS-Tally-Cnt
005440              for all "Starting search for:".
005450     if       WS-Tally-Cnt > zero
005460              perform  zz058-Build-Summary-Row.
005470     add      1 to WS-Look-Ix.
005480*
005490 zz057-Exit.  exit.
005500*
005510 zz058-Build-Summary-Row     section.
005520*
005530     move     spaces to LOG-SUMMARY-RECORD.
005540     move     WS-BT-New-Number (WS-Bt-Ix) to LS-BATCH.
005550     move     WS-LL-TS (WS-Look-Ix) to LS-START-TS.
005560     move     WS-LL-TS (WS-Look-Ix) to LS-END-TS.
005570     move     zero to LS-FOUND-JOBS LS-NEW-JOBS.
005580     move     "Y" to LS-ENABLED.
005590*
005600     unstring WS-LL-Text (WS-Look-Ix)
005610              delimited by "Starting search for:"
005620              into WS-Junk WS-Srch-Name.
005630     move     WS-Srch-Name to LS-NAME.
005640*
005650     move     spaces to WS-Param-Line.
005660     move     spaces to WS-Cur-Site-Names WS-Cur-Search-Term
005670              WS-Cur-Location WS-Cur-Is-Remote WS-Cur-Country
005680              WS-Cur-Li-Fetch WS-Cur-Google-Term.
005690     move     zero to WS-Cur-Hours-Old WS-Cur-Results-Wanted.
005700     if       WS-Look-Ix + 1 <= WS-BT-End-Line (WS-Bt-Ix)
005710              move     zero to WS-Tally-Cnt
005720              inspect  WS-LL-Text (WS-Look-Ix + 1) tallying
005730                       WS-Tally-Cnt for all "Parameters:"
005740              if       WS-Tally-Cnt > zero
005750                       move     WS-LL-Text (WS-Look-Ix + 1)
005760                                to WS-Param-Line
005770                       perform  zz080-Parse-Params
005780              end-if
005790     end-if.
005800     move     WS-Cur-Site-Names    to LS-SITE-NAMES.
005810     move     WS-Cur-Search-Term   to LS-SEARCH-TERM.
005820     move     WS-Cur-Location      to LS-LOCATION.
005830     move     WS-Cur-Is-Remote     to LS-IS-REMOTE.
005840     move     WS-Cur-Hours-Old     to LS-HOURS-OLD.
005850     move     WS-Cur-Results-Wanted to LS-RESULTS-WANTED.
005860     move     WS-Cur-Country       to LS-COUNTRY-INDEED.
005870     move     WS-Cur-Li-Fetch      to LS-LINKEDIN-FETCH-DESC.
005880     move     WS-Cur-Google-Term   to LS-GOOGLE-SEARCH-TERM.
005890*
005900     perform  zz090-Find-Completion.
005910*
005920     add      LS-FOUND-JOBS to WS-BT-Found-Sum (WS-Bt-Ix).
005930     add      LS-NEW-JOBS   to WS-BT-New-Sum   (WS-Bt-Ix).
005940     perform  zz095-Write-Summary-Row.
005950*
005960 zz058-Exit.  exit section.
005970*
005980 zz080-Parse-Params          section.
005990*
006000*    Parameters line carries "key: value" pairs separated by
006010*    ", " inside a single pair of braces - string values single
006020*    quoted, True/False and numeric values bare.  Each field is
006030*    pulled by its own "'key': " tag so a missing key just
006040*    leaves the prior blank/zero default in place.
006050*
006060     unstring WS-Param-Line delimited by "'site_name': ["
006070              into WS-Junk WS-Cur-Site-Names.
006080     unstring WS-Cur-Site-Names delimited by "]"
006090              into WS-Cur-Site-Names.
006100     inspect  WS-Cur-Site-Names replacing all "'" by space.
006110*
006120     unstring WS-Param-Line delimited by "'search_term': '"
006130              into WS-Junk WS-Junk.
006140     unstring WS-Junk delimited by "'"
006150              into WS-Cur-Search-Term.
006160*
006170     unstring WS-Param-Line delimited by "'location': '"
006180              into WS-Junk WS-Junk.
006190     unstring WS-Junk delimited by "'"
006200              into WS-Cur-Location.
006210*
006220     unstring WS-Param-Line delimited by "'is_remote': "
006230              into WS-Junk WS-Bool-Tail.
006240     perform  zz081-Bool-From-Tail.
006250     move     WS-Bool-Tail (1:1) to WS-Cur-Is-Remote.
006260*
006270     unstring WS-Param-Line delimited by "'hours_old': "
006280              into WS-Junk WS-Junk.
006290     unstring WS-Junk delimited by "," or "}"
006300              into WS-Int-Work.
006310     perform  zz085-Int-Rule.
006320     move     WS-Int-Result to WS-Cur-Hours-Old.
006330*
006340     unstring WS-Param-Line delimited by "'results_wanted': "
006350              into WS-Junk WS-Junk.
006360     unstring WS-Junk delimited by "," or "}"
006370              into WS-Int-Work.
006380     perform  zz085-Int-Rule.
006390     move     WS-Int-Result to WS-Cur-Results-Wanted.
006400*
006410     unstring WS-Param-Line delimited by "'country_indeed': '"
006420              into WS-Junk WS-Junk.
006430     unstring WS-Junk delimited by "'"
006440              into WS-Cur-Country.
006450*
006460     unstring WS-Param-Line
006470              delimited by "'linkedin_fetch_description': "
006480              into WS-Junk WS-Bool-Tail.
006490     perform  zz081-Bool-From-Tail.
006500     move     WS-Bool-Tail (1:1) to WS-Cur-Li-Fetch.
006510*
006520     unstring WS-Param-Line delimited by "'google_search_term': '"
006530              into WS-Junk WS-Junk.
006540     unstring WS-Junk delimited by "'"
006550              into WS-Cur-Google-Term.
006560*
006570 zz080-Exit.  exit section.
006580*
006590 zz081-Bool-From-Tail.
006600*
006610     move     spaces to WS-Bool-Tail (1:1).
006620     if       WS-Bool-Tail (1:4) = "True"
006630              move     "Y" to WS-Bool-Tail (1:1)
006640     else
006650       if     WS-Bool-Tail (1:5) = "False"
006660              move     "N" to WS-Bool-Tail (1:1)
006670       end-if
006680     end-if.
006690*
006700 zz081-Exit.  exit.
006710*
006720 zz085-Int-Rule               section.
006730*
006740*    Same trailing-space-safe numeric test used by jb070 - the
006750*    Unstring result is left justified and space padded, and a
006760*    Numeric test against the raw padded field fails on the
006770*    trailing spaces, so the real text length is found first.
006780*
006790     move     zero to WS-Int-Len.
006800     move     1 to WS-Trim-Ix.
006810     perform  zz086-Len-Scan
006820              until WS-Trim-Ix > 10
006830              or    WS-Int-Work (WS-Trim-Ix:1) = space.
006840     if       WS-Int-Len = zero
006850              move     zero to WS-Int-Result
006860              go to zz085-Exit.
006870     if       not WS-Int-Work (1:WS-Int-Len) numeric
006880              move     zero to WS-Int-Result
006890              go to zz085-Exit.
006900     move     WS-Int-Work (1:WS-Int-Len) to WS-Int-Result.
006910*
006920 zz085-Exit.  exit section.
006930*
006940 zz086-Len-Scan.
006950*
006960     add      1 to WS-Int-Len.
006970     add      1 to WS-Trim-Ix.
006980*
006990 zz086-Exit.  exit.
007000*
007010 zz090-Find-Completion        section.
007020*
007030*    Scan up to 19 lines after the search-start line for the
007040*    completion marker naming this search; defaults (0, 0, end =
007050*    start) already stand in LOG-SUMMARY-RECORD if none is found.
007060*    Uses its own cursor (Comp-Ix) so the outer batch scan cursor
007070*    (Look-Ix) is left undisturbed for the caller.
007080*
007090     move     1 to WS-Srch-Name-Len.
007100     perform  zz091-Name-Len-Scan
007110              until WS-Srch-Name-Len > 160
007120              or    WS-Srch-Name (WS-Srch-Name-Len:1) = space.
007130     compute  WS-Srch-Name-Len = WS-Srch-Name-Len - 1.
007140     if       WS-Srch-Name-Len < 1
007150              go to zz090-Exit.
007160     move     "N" to WS-Scan-Found-Flag.
007170     compute  WS-Comp-Limit = WS-Look-Ix + 19.
007180     move     WS-Look-Ix to WS-Comp-Ix.
007190     add      1 to WS-Comp-Ix.
007200     perform  zz092-Scan-One-Completion
007210              until WS-Comp-Ix > WS-Comp-Limit
007220              or    WS-Comp-Ix > WS-BT-End-Line (WS-Bt-Ix)
007230              or    WS-Scan-Found.
007240*
007250 zz090-Exit.  exit section.
007260*
007270 zz091-Name-Len-Scan.
007280*
007290     add      1 to WS-Srch-Name-Len.
007300*
007310 zz091-Exit.  exit.
007320*
007330 zz092-Scan-One-Completion.
007340*
007350     move     zero to WS-Tally-Cnt.
007360     inspect  WS-LL-Text (WS-Comp-Ix) tallying WS-Tally-Cnt
007370              for all "Search completed for".
007380     if       WS-Tally-Cnt > zero
007390              move     zero to WS-Tally-Cnt
007400              inspect  WS-LL-Text (WS-Comp-Ix) tallying
007410                       WS-Tally-Cnt for all
007420                       WS-Srch-Name (1:WS-Srch-Name-Len)
007430              if       WS-Tally-Cnt > zero
007440                       perform  zz093-Take-Completion
007450                       set      WS-Scan-Found to true
007460              end-if
007470     end-if.
007480     add      1 to WS-Comp-Ix.
007490*
007500 zz092-Exit.  exit.
007510*
007520 zz093-Take-Completion.
007530*
007540     move     WS-LL-TS (WS-Comp-Ix) to LS-END-TS.
007550     unstring WS-LL-Text (WS-Comp-Ix) delimited by "Found "
007560              into WS-Junk WS-Comp-Tail.
007570     unstring WS-Comp-Tail delimited by " jobs,"
007580              into WS-Int-Work.
007590     perform  zz085-Int-Rule.
007600     move     WS-Int-Result to LS-FOUND-JOBS.
007610     move     WS-Int-Work to WS-Count-Found-Txt.
007620*
007630     unstring WS-Comp-Tail delimited by " jobs, "
007640              into WS-Junk WS-Comp-Tail.
007650     unstring WS-Comp-Tail delimited by " new"
007660              into WS-Int-Work.
007670     perform  zz085-Int-Rule.
007680     move     WS-Int-Result to LS-NEW-JOBS.
007690     move     WS-Int-Work to WS-Count-New-Txt.
007700*
007710     if       JB-Trace-On
007720              display  "JB080 completion counts "
007730                        WS-Count-Both
007740     end-if.
007750*
007760 zz093-Exit.  exit.
007770*
007780 zz095-Write-Summary-Row     section.
007790*
007800     move     spaces to SUMMARY-OUT-LINE.
007810     string   LS-BATCH        delimited by size
007820              WS-Tab-Char     delimited by size
007830              LS-START-TS     delimited by size
007840              WS-Tab-Char     delimited by size
007850              LS-END-TS       delimited by size
007860              WS-Tab-Char     delimited by size
007870              LS-FOUND-JOBS   delimited by size
007880              WS-Tab-Char     delimited by size
007890              LS-NEW-JOBS     delimited by size
007900              WS-Tab-Char     delimited by size
007910              LS-NAME         delimited by size
007920              WS-Tab-Char     delimited by size
007930              LS-ENABLED      delimited by size
007940              WS-Tab-Char     delimited by size
007950              LS-SITE-NAMES   delimited by size
007960              WS-Tab-Char     delimited by size
007970              LS-SEARCH-TERM  delimited by size
007980              WS-Tab-Char     delimited by size
007990              LS-LOCATION     delimited by size
008000              WS-Tab-Char     delimited by size
008010              LS-IS-REMOTE    delimited by size
008020              WS-Tab-Char     delimited by size
008030              LS-HOURS-OLD    delimited by size
008040              WS-Tab-Char     delimited by size
008050              LS-RESULTS-WANTED delimited by size
008060              WS-Tab-Char     delimited by size
008070              LS-COUNTRY-INDEED delimited by size
008080              WS-Tab-Char     delimited by size
008090              LS-LINKEDIN-FETCH-DESC delimited by size
008100              WS-Tab-Char     delimited by size
008110              LS-GOOGLE-SEARCH-TERM delimited by size
008120              into SUMMARY-OUT-LINE.
008130     if       JB-Trace-On
008140              display  "JB080 wrote " SUMMARY-PEEK-TEXT
008150     end-if.
008160     write    SUMMARY-OUT-LINE.
008170*
008180 zz095-Exit.  exit section.
008190*
