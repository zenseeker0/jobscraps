000010*****************************************************
000020*                                                   *
000030*   Record Definition For The Explicit Delete-Id   *
000040*     File - Written By jb030, Read By jb020       *
000050*****************************************************
000060*
000070* 06/11/85 vbc - Created.
000080*
000090 01  ID-RECORD.
000100     03  DEL-ID                  pic x(40).
000110     03  filler                    pic x(4).
000120*
