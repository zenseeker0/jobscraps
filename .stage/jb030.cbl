*****************************************************************
*                                                               *
*                  Duplicate Resolution Engine                  *
*                                                               *
*       Groups the master file by (title, company) and picks   *
*       one survivor per group using the 8 step rule below -    *
*       manual mode writes the losers to the delete-id file,    *
*       auto mode calls jb020 to remove them there and then.    *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.        jb030.
*
*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
*    Installation.    Applewood Computers - JobScraps Unit.
*    Date-Written.    18/11/1985.
*    Date-Compiled.
*    Security.        Copyright (C) 1985-2026 Vincent Bryan Coen.
*                      Distributed under the GNU General Public
*                      License.  See the file COPYING for details.
*
*    Remarks.         Caller must set Jb-Cd-Mode before entry -
*                      "M" writes the delete list only, "A" also
*                      removes the losers from the master file.
*
*    Called Modules.  jb020 (auto mode only, rule 5 - by id).
*    Files used:      jbmast (master, input)
*                      jbdelid (delete-id list, output)
*
*    Error msgs used: JB002.
*
* Changes:
* 18/11/85 vbc - 1.0.00 Created.
* 29/11/85 vbc -     01 Group table bumped 200 to 500 entries -
*                        a "software engineer" group overflowed.
* 06/01/86 vbc -     02 Step 7 site test was stopping on the
*                        first site in the list even with a
*                        zero match count - fixed to skip on.
* 12/05/92 vbc -     03 Step 2 now also tests "colorado" spelled
*                        out, not just the ", co" abbreviation.
* 25/09/98 vbc -     04 Y2K readiness - date compares are on a
*                        4 digit year text field, no change.
* 19/01/99 vbc -     05 Century rollover retest passed clean.
*
*****************************************************************
* Copyright Notice.
*
* This program is part of the Applewood Computers JobScraps
* batch suite and is Copyright (c) Vincent B Coen, 1985-2026
* and later.  Distributed under the terms of the GNU General
* Public License, for personal and in-business use only.
*
* Distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*****************************************************************
*
 environment             division.
*===============================
*
 configuration section.
 special-names.
     UPSI-0 on status is JB-Trace-On
            off status is JB-Trace-Off.
*
 input-output            section.
 file-control.
     select  JB-Master-File
             assign       JBMAST
             organization line sequential
             status       WS-Mast-Status.
*
     select  JB-Id-File
             assign       JBDELID
             organization line sequential
             status       WS-Id-Status.
*
     select  JB-Sort-Work
             assign       JBSWORK.
*
 data                    division.
*===============================
*
 file section.
*
 fd  JB-Master-File.
     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-MASTER-RECORD
              JOB-RECORD-DATE-R by JOB-MASTER-DATE-R.
*
 fd  JB-Id-File.
     copy "wsjbid.cob" replacing ID-RECORD by ID-OUT-RECORD.
*
 sd  JB-Sort-Work.
 01  SORT-WORK-RECORD.
     03  SW-Title-Key         pic x(60).
     03  SW-Company-Key       pic x(40).
     03  SW-Site-Key          pic x(12).
     03  SW-Job-Id            pic x(40).
     03  SW-Has-Desc          pic x.
     03  SW-Location          pic x(40).
     03  SW-Min-Amount        pic s9(10)v99.
     03  SW-Is-Remote         pic x.
     03  SW-Search-Query      pic x(40).
     03  SW-Date-Posted       pic x(10).
*
 working-storage section.
*-----------------------
 77  Prog-Name              pic x(15) value "JB030 (1.0.05)".
*
 copy "wsjbsys.cob".
*
 01  WS-File-Status.
     03  WS-Mast-Status     pic xx value "00".
     03  WS-Id-Status       pic xx value "00".
*
 01  WS-Switches.
     03  WS-Eof-Master      pic x value "N".
         88  Eof-Master              value "Y".
     03  WS-Eof-Sort        pic x value "N".
         88  Eof-Sort                value "Y".
*
 01  WS-Run-Totals.
     03  WS-Master-Total     binary-long unsigned value zero.
     03  WS-Groups-Seen      binary-long unsigned value zero.
     03  WS-Dup-Groups       binary-long unsigned value zero.
     03  WS-Total-Deleted    binary-long unsigned value zero.
     03  WS-Keep-Count       binary-long unsigned value zero.
*
 01  WS-Group-Work.
     03  WS-Grp-Count        binary-long unsigned value zero.
     03  WS-Grp-Ix           binary-long unsigned value zero.
     03  WS-Live-Count       binary-long unsigned value zero.
     03  WS-Pass-Count       binary-long unsigned value zero.
     03  WS-Contains-Cnt     binary-long unsigned value zero.
     03  WS-First-Alive      binary-long unsigned value zero.
*
 01  WS-Max-Group            binary-long unsigned value 500.
*
 01  WS-Max-Amount           pic s9(10)v99 value zero.
 01  WS-Max-Amount-R redefines WS-Max-Amount.
     03  WS-MA-Whole         pic s9(10).
     03  WS-MA-Cents         pic 99.
*
 01  WS-Max-Date             pic x(10) value spaces.
 01  WS-Max-Date-R redefines WS-Max-Date.
     03  WS-MD-Year          pic 9(4).
     03  filler              pic x.
     03  WS-MD-Month         pic 99.
     03  filler              pic x.
     03  WS-MD-Day           pic 99.
*
 01  WS-Prev-Key.
     03  WS-Prev-Title-Key    pic x(60).
     03  WS-Prev-Company-Key  pic x(40).
 01  WS-Prev-Key-R redefines WS-Prev-Key.
     03  filler               pic x(100).
*
 01  WS-Sel-Site              pic x(12) value spaces.
*
 01  WS-Group-Table.
     03  WS-Grp-Entry          occurs 1 to 500 times
                                depending on WS-Grp-Count
                                indexed by WS-Gx.
         05  WG-Job-Id         pic x(40).
         05  WG-Has-Desc       pic x.
         05  WG-Location       pic x(40).
         05  WG-Min-Amount     pic s9(10)v99.
         05  WG-Is-Remote      pic x.
         05  WG-Search-Query   pic x(40).
         05  WG-Date-Posted    pic x(10).
         05  WG-Site           pic x(12).
         05  WG-Survive        pic x value "Y".
             88  WG-Is-Alive   value "Y".
*
 linkage section.
****************
*
 copy "wsjbcall.cob".
*
 procedure division using WS-JB-Calling-Data.
*
 aa000-Main                  section.
*
     move     zero to JB-CD-Return-Code.
     open     input  JB-Master-File.
     if       WS-Mast-Status not = "00"
              display  JB002
              move     2 to JB-CD-Return-Code
              go to aa000-Exit.
     open     output JB-Id-File.
     sort     JB-Sort-Work
              on ascending key SW-Title-Key SW-Company-Key
                                SW-Site-Key
              input procedure aa040-Feed-Sort
              output procedure aa050-Process-Groups.
     close    JB-Id-File.
     subtract WS-Total-Deleted from WS-Master-Total
              giving   WS-Keep-Count.
     if       JB-CD-Mode-Auto
              move     "5" to JB-CD-Rule
              move     "JB030"       to JB-CD-Caller
              call     "jb020" using WS-JB-Calling-Data
              display  "JB030 auto-mode deletes applied: "
                        JB-CD-Deleted
     else
              display  "JB030 groups: "     WS-Dup-Groups
                        " deleted: "         WS-Total-Deleted
                        " kept: "            WS-Keep-Count
     end-if.
*
 aa000-Exit.  exit section.
*
 aa040-Feed-Sort              section.
*
     move     "N" to WS-Eof-Master.
     perform  aa041-Feed-One-Record
              thru aa041-Exit
              until Eof-Master.
     close    JB-Master-File.
*
 aa040-Exit.  exit section.
*
 aa041-Feed-One-Record.
*
     read     JB-Master-File next record
              at end
              set      Eof-Master to true
              go to aa041-Exit.
     if       WS-Mast-Status not = "00" and not = "10"
              set      Eof-Master to true
              go to aa041-Exit.
     add      1 to WS-Master-Total.
     if       JOB-TITLE of JOB-MASTER-RECORD = spaces
          or  JOB-COMPANY of JOB-MASTER-RECORD = spaces
              go to aa041-Exit.
     move     JOB-TITLE of JOB-MASTER-RECORD to SW-Title-Key.
     inspect  SW-Title-Key converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
     move     JOB-COMPANY of JOB-MASTER-RECORD to SW-Company-Key.
     inspect  SW-Company-Key converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
     move     JOB-SITE of JOB-MASTER-RECORD to SW-Site-Key.
     move     JOB-ID of JOB-MASTER-RECORD to SW-Job-Id.
     move     JOB-DESCRIPTION-FLAG of JOB-MASTER-RECORD
                       to SW-Has-Desc.
     move     JOB-LOCATION of JOB-MASTER-RECORD to SW-Location.
     inspect  SW-Location converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
     move     JOB-MIN-AMOUNT of JOB-MASTER-RECORD to SW-Min-Amount.
     move     JOB-IS-REMOTE of JOB-MASTER-RECORD to SW-Is-Remote.
     move     JOB-SEARCH-QUERY of JOB-MASTER-RECORD
                       to SW-Search-Query.
     inspect  SW-Search-Query converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
     move     JOB-DATE-POSTED of JOB-MASTER-RECORD to SW-Date-Posted.
     release  SORT-WORK-RECORD.
*
 aa041-Exit.  exit.
*
 aa050-Process-Groups         section.
*
     move     "N" to WS-Eof-Sort.
     move     zero to WS-Grp-Count.
     perform  aa051-Return-Sort.
     if       not Eof-Sort
              move     SW-Title-Key   to WS-Prev-Title-Key
              move     SW-Company-Key to WS-Prev-Company-Key
              perform  aa052-Add-To-Group
              perform  aa053-Return-Loop
                       thru aa053-Exit
                       until Eof-Sort
              perform  aa059-Close-Group
     end-if.
*
 aa050-Exit.  exit section.
*
 aa051-Return-Sort.
*
     return   JB-Sort-Work
              at end
              set      Eof-Sort to true.
*
 aa051-Exit.  exit.
*
 aa052-Add-To-Group.
*
     if       WS-Grp-Count < WS-Max-Group
              add      1 to WS-Grp-Count
              move     SW-Job-Id       to WG-Job-Id (WS-Grp-Count)
              move     SW-Has-Desc     to WG-Has-Desc (WS-Grp-Count)
              move     SW-Location     to WG-Location (WS-Grp-Count)
              move     SW-Min-Amount   to WG-Min-Amount (WS-Grp-Count)
              move     SW-Is-Remote    to WG-Is-Remote (WS-Grp-Count)
              move     SW-Search-Query to
                       WG-Search-Query (WS-Grp-Count)
              move     SW-Date-Posted  to
                       WG-Date-Posted (WS-Grp-Count)
              move     SW-Site-Key     to WG-Site (WS-Grp-Count)
              move     "Y"             to WG-Survive (WS-Grp-Count)
     end-if.
*
 aa052-Exit.  exit.
*
 aa053-Return-Loop.
*
     perform  aa051-Return-Sort.
     if       Eof-Sort
              go to aa053-Exit.
     if       SW-Title-Key = WS-Prev-Title-Key
          and SW-Company-Key = WS-Prev-Company-Key
              perform  aa052-Add-To-Group
     else
              perform  aa059-Close-Group
              move     SW-Title-Key   to WS-Prev-Title-Key
              move     SW-Company-Key to WS-Prev-Company-Key
              move     zero to WS-Grp-Count
              perform  aa052-Add-To-Group
     end-if.
*
 aa053-Exit.  exit.
*
 aa059-Close-Group            section.
*
     if       WS-Grp-Count > 0
              add      1 to WS-Groups-Seen
              if       WS-Grp-Count > 1
                       add      1 to WS-Dup-Groups
                       perform  zz060-Rank-Group
                       perform  zz090-Write-Losers
              end-if
     end-if.
*
 aa059-Exit.  exit section.
*
 zz060-Rank-Group             section.
*
     perform  zz090-Count-Live.
     perform  zz061-Step1-Desc.
     perform  zz090-Count-Live.
     if       WS-Live-Count > 1
              perform  zz062-Step2-Colorado.
     end-if.
     perform  zz090-Count-Live.
     if       WS-Live-Count > 1
              perform  zz063-Step3-Has-Amount.
     end-if.
     perform  zz090-Count-Live.
     if       WS-Live-Count > 1
              perform  zz064-Step4-Top-Amount.
     end-if.
     perform  zz090-Count-Live.
     if       WS-Live-Count > 1
              perform  zz065-Step5-Remote.
     end-if.
     perform  zz090-Count-Live.
     if       WS-Live-Count > 1
              perform  zz066-Step6-Not-Us.
     end-if.
     perform  zz090-Count-Live.
     if       WS-Live-Count > 1
              perform  zz067-Step7-Site.
     end-if.
     perform  zz090-Count-Live.
     if       WS-Live-Count > 1
              perform  zz068-Step8-Latest.
     end-if.
     perform  zz090-Count-Live.
     if       WS-Live-Count > 1
              perform  zz069-Fallback-First.
     end-if.
*
 zz060-Exit.  exit section.
*
 zz061-Step1-Desc              section.
*
*    Step 1 - keep candidates holding a scraped description.
*
     move     zero to WS-Pass-Count.
     perform  zz061a-Count
              thru zz061a-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
              perform  zz061b-Apply
                       thru zz061b-Exit
                       varying WS-Gx from 1 by 1
                       until WS-Gx > WS-Grp-Count
     end-if.
*
 zz061-Exit.  exit section.
*
 zz061a-Count.
*
     if       WG-Is-Alive (WS-Gx) and WG-Has-Desc (WS-Gx) = "Y"
              add      1 to WS-Pass-Count.
*
 zz061a-Exit.  exit.
*
 zz061b-Apply.
*
     if       WG-Is-Alive (WS-Gx) and WG-Has-Desc (WS-Gx) not = "Y"
              move     "N" to WG-Survive (WS-Gx).
*
 zz061b-Exit.  exit.
*
 zz062-Step2-Colorado          section.
*
*    Step 2 - keep candidates whose location names Colorado.
*
     move     zero to WS-Pass-Count.
     perform  zz062a-Count
              thru zz062a-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
              perform  zz062b-Apply
                       thru zz062b-Exit
                       varying WS-Gx from 1 by 1
                       until WS-Gx > WS-Grp-Count
     end-if.
*
 zz062-Exit.  exit section.
*
 zz062a-Count.
*
     if       WG-Is-Alive (WS-Gx)
              perform  zz062c-Test-Colorado
              if       WS-Contains-Cnt > zero
                       add      1 to WS-Pass-Count
              end-if
     end-if.
*
 zz062a-Exit.  exit.
*
 zz062b-Apply.
*
     if       WG-Is-Alive (WS-Gx)
              perform  zz062c-Test-Colorado
              if       WS-Contains-Cnt = zero
                       move     "N" to WG-Survive (WS-Gx)
              end-if
     end-if.
*
 zz062b-Exit.  exit.
*
 zz062c-Test-Colorado.
*
     move     zero to WS-Contains-Cnt.
     inspect  WG-Location (WS-Gx) tallying WS-Contains-Cnt
              for all ", co".
     if       WS-Contains-Cnt = zero
              inspect  WG-Location (WS-Gx) tallying WS-Contains-Cnt
                       for all "colorado".
*
 zz062c-Exit.  exit.
*
 zz063-Step3-Has-Amount        section.
*
*    Step 3 - keep candidates with a positive minimum salary.
*
     move     zero to WS-Pass-Count.
     perform  zz063a-Count
              thru zz063a-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
              perform  zz063b-Apply
                       thru zz063b-Exit
                       varying WS-Gx from 1 by 1
                       until WS-Gx > WS-Grp-Count
     end-if.
*
 zz063-Exit.  exit section.
*
 zz063a-Count.
*
     if       WG-Is-Alive (WS-Gx) and WG-Min-Amount (WS-Gx) > zero
              add      1 to WS-Pass-Count.
*
 zz063a-Exit.  exit.
*
 zz063b-Apply.
*
     if       WG-Is-Alive (WS-Gx)
          and WG-Min-Amount (WS-Gx) not > zero
              move     "N" to WG-Survive (WS-Gx).
*
 zz063b-Exit.  exit.
*
 zz064-Step4-Top-Amount        section.
*
*    Step 4 - of those with a positive amount, keep the highest.
*
     move     zero to WS-Max-Amount.
     perform  zz064a-Find-Max
              thru zz064a-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
     move     zero to WS-Pass-Count.
     perform  zz064b-Count
              thru zz064b-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
              perform  zz064c-Apply
                       thru zz064c-Exit
                       varying WS-Gx from 1 by 1
                       until WS-Gx > WS-Grp-Count
     end-if.
*
 zz064-Exit.  exit section.
*
 zz064a-Find-Max.
*
     if       WG-Is-Alive (WS-Gx)
          and WG-Min-Amount (WS-Gx) > zero
          and WG-Min-Amount (WS-Gx) > WS-Max-Amount
              move     WG-Min-Amount (WS-Gx) to WS-Max-Amount.
*
 zz064a-Exit.  exit.
*
 zz064b-Count.
*
     if       WG-Is-Alive (WS-Gx)
          and WG-Min-Amount (WS-Gx) > zero
          and WG-Min-Amount (WS-Gx) = WS-Max-Amount
              add      1 to WS-Pass-Count.
*
 zz064b-Exit.  exit.
*
 zz064c-Apply.
*
     if       WG-Is-Alive (WS-Gx)
          and (WG-Min-Amount (WS-Gx) not > zero
          or   WG-Min-Amount (WS-Gx) not = WS-Max-Amount)
              move     "N" to WG-Survive (WS-Gx).
*
 zz064c-Exit.  exit.
*
 zz065-Step5-Remote            section.
*
*    Step 5 - if the set is mixed, prefer remote postings.
*
     move     zero to WS-Pass-Count.
     perform  zz065a-Count
              thru zz065a-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
              perform  zz065b-Apply
                       thru zz065b-Exit
                       varying WS-Gx from 1 by 1
                       until WS-Gx > WS-Grp-Count
     end-if.
*
 zz065-Exit.  exit section.
*
 zz065a-Count.
*
     if       WG-Is-Alive (WS-Gx) and WG-Is-Remote (WS-Gx) = "Y"
              add      1 to WS-Pass-Count.
*
 zz065a-Exit.  exit.
*
 zz065b-Apply.
*
     if       WG-Is-Alive (WS-Gx) and WG-Is-Remote (WS-Gx) not = "Y"
              move     "N" to WG-Survive (WS-Gx).
*
 zz065b-Exit.  exit.
*
 zz066-Step6-Not-Us             section.
*
*    Step 6 - prefer searches not aimed at "united states" as a
*             whole, where at least one candidate so qualifies.
*
     move     zero to WS-Pass-Count.
     perform  zz066a-Count
              thru zz066a-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
              perform  zz066b-Apply
                       thru zz066b-Exit
                       varying WS-Gx from 1 by 1
                       until WS-Gx > WS-Grp-Count
     end-if.
*
 zz066-Exit.  exit section.
*
 zz066a-Count.
*
     if       WG-Is-Alive (WS-Gx)
              move     zero to WS-Contains-Cnt
              inspect  WG-Search-Query (WS-Gx) tallying
                       WS-Contains-Cnt for all "united states"
              if       WS-Contains-Cnt = zero
                       add      1 to WS-Pass-Count
              end-if
     end-if.
*
 zz066a-Exit.  exit.
*
 zz066b-Apply.
*
     if       WG-Is-Alive (WS-Gx)
              move     zero to WS-Contains-Cnt
              inspect  WG-Search-Query (WS-Gx) tallying
                       WS-Contains-Cnt for all "united states"
              if       WS-Contains-Cnt > zero
                       move     "N" to WG-Survive (WS-Gx)
              end-if
     end-if.
*
 zz066b-Exit.  exit.
*
 zz067-Step7-Site               section.
*
*    Step 7 - site preference order linkedin, indeed, google.
*
     move     spaces to WS-Sel-Site.
     move     "linkedin"    to WS-Sel-Site.
     perform  zz067c-Count-Site.
     if       WS-Pass-Count = zero
              move     "indeed" to WS-Sel-Site
              perform  zz067c-Count-Site
     end-if.
     if       WS-Pass-Count = zero
              move     "google" to WS-Sel-Site
              perform  zz067c-Count-Site
     end-if.
     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
              perform  zz067d-Apply
                       thru zz067d-Exit
                       varying WS-Gx from 1 by 1
                       until WS-Gx > WS-Grp-Count
     end-if.
*
 zz067-Exit.  exit section.
*
 zz067c-Count-Site.
*
     move     zero to WS-Pass-Count.
     perform  zz067a-Count
              thru zz067a-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
*
 zz067c-Exit.  exit.
*
 zz067a-Count.
*
     if       WG-Is-Alive (WS-Gx) and WG-Site (WS-Gx) = WS-Sel-Site
              add      1 to WS-Pass-Count.
*
 zz067a-Exit.  exit.
*
 zz067d-Apply.
*
     if       WG-Is-Alive (WS-Gx)
          and WG-Site (WS-Gx) not = WS-Sel-Site
              move     "N" to WG-Survive (WS-Gx).
*
 zz067d-Exit.  exit.
*
 zz068-Step8-Latest             section.
*
*    Step 8 - of those with a date posted, keep the newest.
*
     move     spaces to WS-Max-Date.
     perform  zz068a-Find-Max
              thru zz068a-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
     move     zero to WS-Pass-Count.
     perform  zz068b-Count
              thru zz068b-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
     if       WS-Pass-Count > 0 and WS-Pass-Count < WS-Live-Count
              perform  zz068c-Apply
                       thru zz068c-Exit
                       varying WS-Gx from 1 by 1
                       until WS-Gx > WS-Grp-Count
     end-if.
*
 zz068-Exit.  exit section.
*
 zz068a-Find-Max.
*
     if       WG-Is-Alive (WS-Gx)
          and WG-Date-Posted (WS-Gx) not = spaces
          and WG-Date-Posted (WS-Gx) > WS-Max-Date
              move     WG-Date-Posted (WS-Gx) to WS-Max-Date.
*
 zz068a-Exit.  exit.
*
 zz068b-Count.
*
     if       WG-Is-Alive (WS-Gx)
          and WG-Date-Posted (WS-Gx) = WS-Max-Date
          and WS-Max-Date not = spaces
              add      1 to WS-Pass-Count.
*
 zz068b-Exit.  exit.
*
 zz068c-Apply.
*
     if       WG-Is-Alive (WS-Gx)
          and (WG-Date-Posted (WS-Gx) not = WS-Max-Date
          or   WS-Max-Date = spaces)
              move     "N" to WG-Survive (WS-Gx).
*
 zz068c-Exit.  exit.
*
 zz069-Fallback-First           section.
*
*    Fallback - the lowest surviving index is first in file order.
*
     move     zero to WS-First-Alive.
     set      WS-Gx to 1.
     perform  zz069a-Find-First
              thru zz069a-Exit
              until WS-Gx > WS-Grp-Count
              or    WS-First-Alive not = zero.
     if       WS-First-Alive not = zero
              perform  zz069b-Drop-Rest
                       thru zz069b-Exit
                       varying WS-Gx from 1 by 1
                       until WS-Gx > WS-Grp-Count
     end-if.
*
 zz069-Exit.  exit section.
*
 zz069a-Find-First.
*
     if       WG-Is-Alive (WS-Gx)
              move     WS-Gx to WS-First-Alive
     else
              add      1 to WS-Gx
     end-if.
*
 zz069a-Exit.  exit.
*
 zz069b-Drop-Rest.
*
     if       WS-Gx not = WS-First-Alive
              move     "N" to WG-Survive (WS-Gx).
*
 zz069b-Exit.  exit.
*
 zz090-Count-Live              section.
*
     move     zero to WS-Live-Count.
     perform  zz091-Count-One
              thru zz091-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
*
 zz090-Exit.  exit section.
*
 zz091-Count-One.
*
     if       WG-Is-Alive (WS-Gx)
              add      1 to WS-Live-Count.
*
 zz091-Exit.  exit.
*
 zz090-Write-Losers             section.
*
     perform  zz093-Write-One
              thru zz093-Exit
              varying WS-Gx from 1 by 1
              until WS-Gx > WS-Grp-Count.
*
 zz090-Write-Losers-Exit.  exit section.
*
 zz093-Write-One.
*
     if       not WG-Is-Alive (WS-Gx)
              move     WG-Job-Id (WS-Gx) to DEL-ID of ID-OUT-RECORD
              write    ID-OUT-RECORD
              add      1 to WS-Total-Deleted
     end-if.
*
 zz093-Exit.  exit.
*
