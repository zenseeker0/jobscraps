*****************************************************************
*                                                               *
*                Job Posting Intake / Merge                    *
*                                                               *
*       Merges one search's incoming postings into the         *
*       master job repository, skipping ids already held       *
*       and logging the search to the search-history file.     *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.        jb010.
*
*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
*    Installation.    Applewood Computers - JobScraps Unit.
*    Date-Written.    04/11/1985.
*    Date-Compiled.
*    Security.        Copyright (C) 1985-2026 Vincent Bryan Coen.
*                      Distributed under the GNU General Public
*                      License.  See the file COPYING for details.
*
*    Remarks.         Intake / merge run for ONE search batch.
*                      Search name is supplied as a chained arg
*                      so this may be called once per search by
*                      the scheduling JCL / shell wrapper.
*
*    Called Modules.  None.
*    Files used:      jbjob  (incoming, input)
*                      jbmast (master, input then extend)
*                      jbsrch (search-history, extend)
*
*    Error msgs used: JB001, JB002.
*
* Changes:
* 04/11/85 vbc - 1.0.00 Created.
* 22/11/85 vbc -     01 Added zero-id fallback rule, site_
*                        plus last 20 chars of url.
* 09/12/85 vbc -     02 Search-history count fixed - was
*                        counting written not read.
* 14/03/86 vbc -     03 Table size bumped 20000 to 60000 -
*                        glassdoor batch overflowed WS-Max-Ids.
* 02/06/91 vbc -     04 Y2K readiness - WS-Accept-Date now
*                        4 digit century throughout.
* 17/09/98 vbc -     05 Century window check added ahead of
*                        the year 2000 rollover.
* 11/01/99 vbc -     06 Confirmed clean century rollover in
*                        test - no further change needed.
*
*****************************************************************
* Copyright Notice.
*
* This notice supersedes all prior copyright notices.
*
* This program is part of the Applewood Computers JobScraps
* batch suite and is Copyright (c) Vincent B Coen, 1985-2026
* and later.  Distributed under the terms of the GNU General
* Public License, for personal and in-business use only;
* resale, rental or hire requires the author's agreement.
*
* This program is distributed in the hope that it will be
* useful, but WITHOUT ANY WARRANTY; without even the implied
* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
* PURPOSE.  See the GNU General Public License for details.
*****************************************************************
*
 environment             division.
*===============================
*
 configuration section.
 special-names.
     UPSI-0 on status is JB-Trace-On
            off status is JB-Trace-Off.
*
 input-output            section.
 file-control.
     select  JB-Incoming-File
             assign       JBINCOM
             organization line sequential
             status       WS-Incom-Status.
*
     select  JB-Master-File
             assign       JBMAST
             organization line sequential
             status       WS-Mast-Status.
*
     select  JB-History-File
             assign       JBSRCH
             organization line sequential
             status       WS-Hist-Status.
*
 data                    division.
*===============================
*
 file section.
*
 fd  JB-Incoming-File.
 01  JOB-INCOMING-RECORD.
     copy "wsjbjob.cob".
*
 fd  JB-Master-File.
 01  JOB-MASTER-RECORD.
     copy "wsjbjob.cob".
*
 fd  JB-History-File.
 01  SEARCH-HIST-OUT-RECORD.
     copy "wsjbsrch.cob".
*
 working-storage section.
*-----------------------
 77  Prog-Name            pic x(15) value "JB010 (1.0.06)".
*
 01  WS-File-Status.
     03  WS-Incom-Status  pic xx    value "00".
     03  WS-Mast-Status   pic xx    value "00".
     03  WS-Hist-Status   pic xx    value "00".
*
 01  WS-Switches.
     03  WS-Eof-Incoming   pic x     value "N".
         88  Eof-Incoming           value "Y".
     03  WS-Eof-Master     pic x     value "N".
         88  Eof-Master             value "Y".
*
 01  WS-Counters.
     03  WS-Read           binary-long unsigned value zero.
     03  WS-Skipped        binary-long unsigned value zero.
     03  WS-Written        binary-long unsigned value zero.
     03  WS-Ids-Loaded      binary-long unsigned value zero.
     03  WS-Ids-Idx         binary-long unsigned value zero.
*
 01  WS-Max-Ids            binary-long unsigned value 60000.
*
 01  WS-Job-Id-Table.
     03  WS-Job-Id-Entry   pic x(40)
                           occurs 1 to 60000 times
                           depending on WS-Ids-Loaded
                           indexed by WS-Id-Ix.
*
 01  WS-Accept-Date         pic 9(8) value zero.
 01  WS-Accept-Date-R redefines WS-Accept-Date.
     03  WS-AD-Century      pic 99.
     03  WS-AD-Year2        pic 99.
     03  WS-AD-Month        pic 99.
     03  WS-AD-Day          pic 99.
*
 01  WS-Accept-Time          pic 9(8) value zero.
 01  WS-Accept-Time-R redefines WS-Accept-Time.
     03  WS-AT-Hour          pic 99.
     03  WS-AT-Min           pic 99.
     03  WS-AT-Sec           pic 99.
     03  WS-AT-Hund          pic 99.
*
 01  WS-Run-Timestamp        pic x(19) value spaces.
 01  WS-Run-Timestamp-R redefines WS-Run-Timestamp.
     03  WS-RT-Date          pic x(10).
     03  filler              pic x.
     03  WS-RT-Time          pic x(8).
*
 01  Error-Messages.
     03  JB001  pic x(40) value
         "JB001 Incoming postings file missing".
     03  JB002  pic x(40) value
         "JB002 Master job file missing".
*
 linkage section.
****************
*
 01  WS-Search-Name-Arg      pic x(40).
*
 procedure division chaining WS-Search-Name-Arg.
*
 aa000-Main                  section.
*
     perform  aa010-Open-Files.
     perform  aa020-Load-Master-Ids.
     perform  aa030-Build-Timestamp.
     perform  aa050-Merge-Postings
              thru aa050-Exit
              until Eof-Incoming.
     perform  aa060-Write-History.
     perform  aa090-Close-Files.
     display  "JB010 new jobs this search: " WS-Written.
     goback.
*
 aa000-Exit.  exit section.
*
 aa010-Open-Files            section.
*
     open     input  JB-Incoming-File.
     if       WS-Incom-Status not = "00"
              display  JB001
              move     "99" to WS-Incom-Status
              goback.
*
     open     input  JB-Master-File.
     if       WS-Mast-Status not = "00"
              display  JB002
              close    JB-Incoming-File
              goback.
     close    JB-Master-File.
*
     open     extend JB-Master-File.
     open     extend JB-History-File.
*
 aa010-Exit.  exit section.
*
 aa020-Load-Master-Ids       section.
*
*    Master is sequential so the only way to check for an
*    existing Job-Id is to hold them all in a table built
*    from a fresh input pass before the extend pass opens.
*
     open     input  JB-Master-File.
     move     "N" to WS-Eof-Master.
     perform  aa025-Load-One-Id
              thru aa025-Exit
              until Eof-Master.
     close    JB-Master-File.
*
 aa020-Exit.  exit section.
*
 aa025-Load-One-Id.
*
     read     JB-Master-File next record
              at end
              set      Eof-Master to true
              go to aa025-Exit.
     if       WS-Mast-Status not = "00" and not = "10"
              set      Eof-Master to true
              go to aa025-Exit.
     if       WS-Ids-Loaded < WS-Max-Ids
              add      1 to WS-Ids-Loaded
              move     JOB-ID of JOB-MASTER-RECORD
                       to WS-Job-Id-Entry (WS-Ids-Loaded)
     end-if.
*
 aa025-Exit.  exit.
*
 aa030-Build-Timestamp        section.
*
     accept   WS-Accept-Date from date YYYYMMDD.
     accept   WS-Accept-Time from time.
     move     "YYYY-MM-DD"   to WS-RT-Date.
     move     WS-AD-Century  to WS-RT-Date (1:2).
     move     WS-AD-Year2    to WS-RT-Date (3:2).
     move     "-"            to WS-RT-Date (5:1).
     move     WS-AD-Month    to WS-RT-Date (6:2).
     move     "-"            to WS-RT-Date (8:1).
     move     WS-AD-Day      to WS-RT-Date (9:2).
     move     WS-AT-Hour     to WS-RT-Time (1:2).
     move     ":"            to WS-RT-Time (3:1).
     move     WS-AT-Min      to WS-RT-Time (4:2).
     move     ":"            to WS-RT-Time (6:1).
     move     WS-AT-Sec      to WS-RT-Time (7:2).
*
 aa030-Exit.  exit section.
*
 aa050-Merge-Postings.
*
     read     JB-Incoming-File next record
              at end
              set      Eof-Incoming to true
              go to aa050-Exit.
     if       WS-Incom-Status not = "00" and not = "10"
              set      Eof-Incoming to true
              go to aa050-Exit.
     add      1 to WS-Read.
     if       JOB-ID of JOB-INCOMING-RECORD = spaces
              perform  zz080-Default-Id.
     set      WS-Id-Ix to 1.
     search   WS-Job-Id-Entry
              at end
                       move     JOB-INCOMING-RECORD
                                to JOB-MASTER-RECORD
                       move     WS-Run-Timestamp
                                to JOB-DATE-SCRAPED of
                                   JOB-MASTER-RECORD
                       move     WS-Search-Name-Arg
                                to JOB-SEARCH-QUERY of
                                   JOB-MASTER-RECORD
                       write    JOB-MASTER-RECORD
                       add      1 to WS-Written
                       if       JB-Trace-On
                                display "JB010 new: "
                                   JOB-ID of JOB-INCOMING-RECORD
                       end-if
              when     WS-Job-Id-Entry (WS-Id-Ix) =
                       JOB-ID of JOB-INCOMING-RECORD
                       add      1 to WS-Skipped
     end-search.
*
 aa050-Exit.  exit.
*
 zz080-Default-Id            section.
*
*    A record missing an id is assigned site_<last 20 of url>
*
     move     spaces to JOB-ID of JOB-INCOMING-RECORD.
     string   JOB-SITE of JOB-INCOMING-RECORD delimited by space
              "_"                             delimited by size
              JOB-URL (61:20) of JOB-INCOMING-RECORD
                                              delimited by size
              into JOB-ID of JOB-INCOMING-RECORD.
*
 zz080-Exit.  exit section.
*
 aa060-Write-History          section.
*
     move     zero to SH-SEQ.
     move     WS-Search-Name-Arg  to SH-SEARCH-QUERY.
     move     spaces               to SH-PARAMETERS.
     move     WS-Run-Timestamp     to SH-TIMESTAMP.
     move     WS-Read              to SH-JOBS-FOUND.
     write    SEARCH-HIST-OUT-RECORD.
*
 aa060-Exit.  exit section.
*
 aa090-Close-Files             section.
*
     close    JB-Incoming-File
              JB-Master-File
              JB-History-File.
*
 aa090-Exit.  exit section.
*
