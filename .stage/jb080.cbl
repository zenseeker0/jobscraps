*****************************************************************
*                                                               *
*                    Run-Log Batch Summariser                  *
*                                                               *
*       Reads the scraper's free-text run log into memory,     *
*       finds each scraper run ("batch") by its start/connect/  *
*       init marker lines, pulls out every search within it     *
*       with its parameters and found/new counts, drops runs    *
*       that never got going (under 5 searches) and renumbers   *
*       the survivors before writing the tab separated summary. *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.        jb080.
*
*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
*    Installation.    Applewood Computers - JobScraps Unit.
*    Date-Written.    02/08/1990.
*    Date-Compiled.
*    Security.        Copyright (C) 1990-2026 Vincent Bryan Coen.
*                      Distributed under the GNU General Public
*                      License.  See the file COPYING for details.
*
*    Remarks.         Stand alone utility step - no linkage in or
*                      out, except an optional chained Arg1 which
*                      overrides the renumbering base batch number
*                      (defaults to Jb-Dflt-Base-Batch).  Run after
*                      each scraper session to fold its run log
*                      into the cumulative log-summary file.
*
*    Called Modules.  None.
*
*    Files used:      jbrunlog (scraper run log, input, free text)
*                      jblogsum (log summary, output, tab sep'd)
*
*    Error msgs used: SYS001.
*
* Changes:
* 02/08/90 vbc - 1.0.00 Created.
* 19/03/91 vbc -     01 Max in-memory line table raised 4000 to
*                        8000 - the Saturday full-country run now
*                        overflows the old table before end of log.
* 07/07/93 vbc -     02 Completion scan window corrected to 19
*                        lines after the search-start line (was
*                        wrongly counting from the parameter line,
*                        one line too many).
* 14/01/99 vbc -     03 Century sweep confirmed - log timestamps
*                        already carry a 4 digit year, no change
*                        needed here, entry made for the record.
*
*****************************************************************
* Copyright Notice.
*
* This program is part of the Applewood Computers JobScraps
* batch suite and is Copyright (c) Vincent B Coen, 1990-2026
* and later.  Distributed under the terms of the GNU General
* Public License, for personal and in-business use only.
*
* Distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*****************************************************************
*
 environment             division.
*===============================
*
 configuration section.
 special-names.
     UPSI-0 on status is JB-Trace-On
            off status is JB-Trace-Off.
*
 input-output            section.
 file-control.
     select  JB-Run-Log-File
             assign       JBRUNLOG
             organization line sequential
             status       WS-Log-Status.
*
     select  JB-Summary-File
             assign       JBLOGSUM
             organization line sequential
             status       WS-Sum-Status.
*
 data                    division.
*===============================
*
 file section.
*
 fd  JB-Run-Log-File.
 01  LOG-IN-RECORD               pic x(200).
*
 fd  JB-Summary-File.
 01  SUMMARY-OUT-LINE            pic x(400).
*
 01  SUMMARY-PEEK-R redefines SUMMARY-OUT-LINE.
     03  SUMMARY-PEEK-TEXT        pic x(40).
     03  filler                   pic x(360).
*
 working-storage section.
*-----------------------
 77  Prog-Name              pic x(15) value "JB080 (1.0.03)".
*
 01  Arg1                   pic x(4) value spaces.
*
 copy "wsjbsys.cob".
*
 01  WS-File-Status.
     03  WS-Log-Status       pic xx value "00".
     03  WS-Sum-Status       pic xx value "00".
*
 01  WS-Switches.
     03  WS-Eof-Log          pic x value "N".
         88  Eof-Log                 value "Y".
*
 01  WS-Base-Batch           pic 9(4).
*
 01  WS-Max-Log-Lines        binary-long unsigned value 8000.
*
 01  WS-Log-Table.
     03  WS-Log-Line-Count   binary-long unsigned value zero.
     03  WS-Log-Overflow     pic x value "N".
         88  WS-Log-Is-Full          value "Y".
     03  WS-Log-Entry occurs 1 to 8000 times
             depending on WS-Log-Line-Count.
         05  WS-LL-Text       pic x(200).
         05  WS-LL-Peek-R redefines WS-LL-Text.
             10  WS-LL-TS     pic x(19).
             10  filler       pic x(181).
*
 01  WS-Ll-Ix                 binary-long unsigned.
*
 01  WS-Max-Batches           binary-long unsigned value 200.
*
 01  WS-Batch-Table.
     03  WS-Batch-Count      binary-long unsigned value zero.
     03  WS-Batch-Overflow   pic x value "N".
         88  WS-Batch-Is-Full        value "Y".
     03  WS-Batch-Entry occurs 1 to 200 times
             depending on WS-Batch-Count.
         05  WS-BT-Start-Line    binary-long unsigned.
         05  WS-BT-End-Line      binary-long unsigned.
         05  WS-BT-Search-Cnt    binary-long unsigned.
         05  WS-BT-Found-Sum     binary-long unsigned.
         05  WS-BT-New-Sum       binary-long unsigned.
         05  WS-BT-Kept          pic x value "N".
             88  WS-BT-Is-Kept           value "Y".
         05  WS-BT-New-Number    pic 9(4).
*
 01  WS-Bt-Ix                 binary-long unsigned.
*
* Scanning work fields - the marker-window lookahead state.
*
 01  WS-Look-Ix                binary-long unsigned.
 01  WS-Find-State              pic 9.
     88  WS-Looking-Connect            value 1.
     88  WS-Looking-Init               value 2.
 01  WS-Init-Line                binary-long unsigned.
 01  WS-Scan-Found-Flag          pic x value "N".
     88  WS-Scan-Found                  value "Y".
 01  WS-Tally-Cnt                binary-long unsigned.
*
 01  WS-Comp-Ix                  binary-long unsigned.
 01  WS-Comp-Limit                binary-long unsigned.
*
 01  WS-Kept-So-Far              binary-long unsigned.
*
 01  WS-Tab-Char                 pic x value x"09".
*
* Per-search extraction work fields.
*
 copy "wsjblog.cob".
*
 01  WS-Cur-Site-Names           pic x(60).
 01  WS-Cur-Search-Term          pic x(60).
 01  WS-Cur-Location             pic x(40).
 01  WS-Cur-Is-Remote            pic x.
 01  WS-Cur-Hours-Old            binary-long unsigned.
 01  WS-Cur-Results-Wanted       binary-long unsigned.
 01  WS-Cur-Country              pic x(20).
 01  WS-Cur-Li-Fetch             pic x.
 01  WS-Cur-Google-Term          pic x(80).
*
 01  WS-Param-Line               pic x(250).
 01  WS-Junk                     pic x(250).
 01  WS-Bool-Tail                pic x(40).
*
 01  WS-Srch-Name                pic x(160).
 01  WS-Srch-Name-Len            binary-long unsigned.
 01  WS-Trim-Ix                  binary-long unsigned.
*
 01  WS-Comp-Tail                pic x(160).
 01  WS-Int-Work                 pic x(10).
 01  WS-Int-Len                  binary-long unsigned.
 01  WS-Int-Result                binary-long unsigned.
*
 01  WS-Count-Pair.
     03  WS-Count-Found-Txt      pic x(10).
     03  WS-Count-New-Txt        pic x(10).
 01  WS-Count-Pair-R redefines WS-Count-Pair.
     03  WS-Count-Both           pic x(20).
*
* Per-batch report totals and edited fields for trace/report use.
*
 01  WS-Batch-No-Edit             pic 9(4).
 01  WS-Batch-Cnt-Edit            pic zz9.
 01  WS-Found-Cnt-Edit            pic zz,zz9.
 01  WS-New-Cnt-Edit              pic zz,zz9.
*
 procedure division chaining Arg1.
*
 aa000-Main                  section.
*
     perform  aa010-Open-Files.
     perform  aa020-Load-Log
              thru aa020-Exit
              until Eof-Log.
     close    JB-Run-Log-File.
     perform  aa030-Find-Batches.
     perform  aa040-Compute-Bounds.
     perform  aa045-Count-Searches.
     perform  aa047-Renumber-Batches.
     open     output JB-Summary-File.
     perform  aa050-Write-Header.
     perform  aa055-Extract-Batches.
     close    JB-Summary-File.
     display  "JB080 batches kept " WS-Kept-So-Far.
     goback.
*
 aa000-Exit.  exit section.
*
 aa010-Open-Files            section.
*
     move     "N" to WS-Eof-Log.
     move     JB-Dflt-Base-Batch to WS-Base-Batch.
     if       Arg1 not = spaces and Arg1 numeric
              move     Arg1 to WS-Base-Batch.
     open     input  JB-Run-Log-File.
     if       WS-Log-Status not = "00"
              display  SYS001
              go to aa010-Exit.
*
 aa010-Exit.  exit section.
*
 aa020-Load-Log.
*
     read     JB-Run-Log-File next record
              at end
              set      Eof-Log to true
              go to aa020-Exit.
     if       WS-Log-Status not = "00" and not = "10"
              set      Eof-Log to true
              go to aa020-Exit.
     if       WS-Log-Line-Count >= WS-Max-Log-Lines
              set      WS-Log-Is-Full to true
              if       JB-Trace-On
                       display  "JB080 log line table full, "
                                 "remainder of log not scanned"
              end-if
              set      Eof-Log to true
              go to aa020-Exit.
     add      1 to WS-Log-Line-Count.
     move     LOG-IN-RECORD to WS-LL-Text (WS-Log-Line-Count).
*
 aa020-Exit.  exit.
*
 aa030-Find-Batches          section.
*
     if       WS-Log-Line-Count = zero
              go to aa030-Exit.
     move     1 to WS-Ll-Ix.
     perform  zz031-Scan-For-Start
              until WS-Ll-Ix > WS-Log-Line-Count.
*
 aa030-Exit.  exit section.
*
 zz031-Scan-For-Start.
*
     move     zero to WS-Tally-Cnt.
     inspect  WS-LL-Text (WS-Ll-Ix) tallying WS-Tally-Cnt
              for all "Starting JobSpy Scraper with PostgreSQL".
     if       WS-Tally-Cnt > zero
              perform  zz032-Try-Window.
     add      1 to WS-Ll-Ix.
*
 zz031-Exit.  exit.
*
 zz032-Try-Window section.
*
*    Looks ahead at most 10 lines for "connected" then
*    "initialized", in that order (a simple two-state scan) - both
*    markers must fall inside the same 10 line window.
*
     move     zero to WS-Init-Line.
     set      WS-Looking-Connect to true.
     move     WS-Ll-Ix to WS-Look-Ix.
     add      1 to WS-Look-Ix.
     perform  zz033-Scan-One-Ahead
              until WS-Look-Ix > WS-Ll-Ix + 10
              or    WS-Look-Ix > WS-Log-Line-Count
              or    WS-Init-Line not = zero.
     if       WS-Init-Line = zero
              go to zz032-Exit.
     move     "N" to WS-Scan-Found-Flag.
     move     WS-Init-Line to WS-Look-Ix.
     add      1 to WS-Look-Ix.
     perform  zz034-Scan-For-Search
              until WS-Look-Ix > WS-Init-Line + 5
              or    WS-Look-Ix > WS-Log-Line-Count
              or    WS-Scan-Found.
     if       not WS-Scan-Found
              go to zz032-Exit.
     if       WS-Batch-Count >= WS-Max-Batches
              set      WS-Batch-Is-Full to true
              if       JB-Trace-On
                       display  "JB080 batch table full, dropped "
                                 "batch starting at line "
                                 WS-Init-Line
              end-if
              go to zz032-Exit.
     add      1 to WS-Batch-Count.
     move     WS-Init-Line to WS-BT-Start-Line (WS-Batch-Count).
*
 zz032-Exit.  exit section.
*
 zz033-Scan-One-Ahead.
*
     move     zero to WS-Tally-Cnt.
     if       WS-Looking-Connect
              inspect  WS-LL-Text (WS-Look-Ix) tallying
                       WS-Tally-Cnt for all
                       "Connected to PostgreSQL database "
                       "successfully"
              if       WS-Tally-Cnt > zero
                       set      WS-Looking-Init to true
              end-if
     else
              inspect  WS-LL-Text (WS-Look-Ix) tallying
                       WS-Tally-Cnt for all
                       "PostgreSQL database initialized"
              if       WS-Tally-Cnt > zero
                       move     WS-Look-Ix to WS-Init-Line
              end-if
     end-if.
     add      1 to WS-Look-Ix.
*
 zz033-Exit.  exit.
*
 zz034-Scan-For-Search.
*
     move     zero to WS-Tally-Cnt.
     inspect  WS-LL-Text (WS-Look-Ix) tallying WS-Tally-Cnt
              for all "Starting search for:".
     if       WS-Tally-Cnt > zero
              set      WS-Scan-Found to true.
     add      1 to WS-Look-Ix.
*
 zz034-Exit.  exit.
*
 aa040-Compute-Bounds        section.
*
     if       WS-Batch-Count = zero
              go to aa040-Exit.
     move     1 to WS-Bt-Ix.
     perform  zz041-Bound-One-Batch
              WS-Batch-Count times.
*
 aa040-Exit.  exit section.
*
 zz041-Bound-One-Batch.
*
     if       WS-Bt-Ix < WS-Batch-Count
              compute  WS-BT-End-Line (WS-Bt-Ix) =
                       WS-BT-Start-Line (WS-Bt-Ix + 1) - 1
     else
              move     WS-Log-Line-Count
                        to WS-BT-End-Line (WS-Bt-Ix)
     end-if.
     move     "N" to WS-Scan-Found-Flag.
     move     WS-BT-Start-Line (WS-Bt-Ix) to WS-Look-Ix.
     add      1 to WS-Look-Ix.
     perform  zz042-Scan-For-Finish
              until WS-Look-Ix > WS-BT-End-Line (WS-Bt-Ix)
              or    WS-Scan-Found.
     add      1 to WS-Bt-Ix.
*
 zz041-Exit.  exit.
*
 zz042-Scan-For-Finish.
*
     move     zero to WS-Tally-Cnt.
     inspect  WS-LL-Text (WS-Look-Ix) tallying WS-Tally-Cnt
              for all "JobSpy Scraper finished".
     if       WS-Tally-Cnt > zero
              move     WS-Look-Ix to WS-BT-End-Line (WS-Bt-Ix)
              set      WS-Scan-Found to true
     else
              add      1 to WS-Look-Ix
     end-if.
*
 zz042-Exit.  exit.
*
 aa045-Count-Searches        section.
*
     if       WS-Batch-Count = zero
              go to aa045-Exit.
     move     1 to WS-Bt-Ix.
     perform  zz046-Count-One-Batch
              WS-Batch-Count times.
*
 aa045-Exit.  exit section.
*
 zz046-Count-One-Batch.
*
     move     zero to WS-BT-Search-Cnt (WS-Bt-Ix).
     move     WS-BT-Start-Line (WS-Bt-Ix) to WS-Look-Ix.
     perform  zz047-Tally-Search-Line
              until WS-Look-Ix > WS-BT-End-Line (WS-Bt-Ix).
     if       WS-BT-Search-Cnt (WS-Bt-Ix) >= 5
              set      WS-BT-Is-Kept (WS-Bt-Ix) to true.
     add      1 to WS-Bt-Ix.
*
 zz046-Exit.  exit.
*
 zz047-Tally-Search-Line.
*
     move     zero to WS-Tally-Cnt.
     inspect  WS-LL-Text (WS-Look-Ix) tallying WS-Tally-Cnt
              for all "Starting search for:".
     if       WS-Tally-Cnt > zero
              add      1 to WS-BT-Search-Cnt (WS-Bt-Ix).
     add      1 to WS-Look-Ix.
*
 zz047-Exit.  exit.
*
 aa047-Renumber-Batches      section.
*
     move     zero to WS-Kept-So-Far.
     if       WS-Batch-Count = zero
              go to aa047-Exit.
     move     1 to WS-Bt-Ix.
     perform  zz048-Renumber-One
              WS-Batch-Count times.
*
 aa047-Exit.  exit section.
*
 zz048-Renumber-One.
*
     if       WS-BT-Is-Kept (WS-Bt-Ix)
              compute  WS-BT-New-Number (WS-Bt-Ix) =
                       WS-Base-Batch + WS-Kept-So-Far
              add      1 to WS-Kept-So-Far.
     add      1 to WS-Bt-Ix.
*
 zz048-Exit.  exit.
*
 aa050-Write-Header          section.
*
     move     spaces to SUMMARY-OUT-LINE.
     string   "LS-BATCH"      delimited by size
              WS-Tab-Char     delimited by size
              "LS-START-TS"   delimited by size
              WS-Tab-Char     delimited by size
              "LS-END-TS"     delimited by size
              WS-Tab-Char     delimited by size
              "LS-FOUND-JOBS" delimited by size
              WS-Tab-Char     delimited by size
              "LS-NEW-JOBS"   delimited by size
              WS-Tab-Char     delimited by size
              "LS-NAME"       delimited by size
              WS-Tab-Char     delimited by size
              "LS-ENABLED"    delimited by size
              WS-Tab-Char     delimited by size
              "LS-SITE-NAMES" delimited by size
              WS-Tab-Char     delimited by size
              "LS-SEARCH-TERM" delimited by size
              WS-Tab-Char     delimited by size
              "LS-LOCATION"   delimited by size
              WS-Tab-Char     delimited by size
              "LS-IS-REMOTE"  delimited by size
              WS-Tab-Char     delimited by size
              "LS-HOURS-OLD"  delimited by size
              WS-Tab-Char     delimited by size
              "LS-RESULTS-WANTED" delimited by size
              WS-Tab-Char     delimited by size
              "LS-COUNTRY-INDEED" delimited by size
              WS-Tab-Char     delimited by size
              "LS-LINKEDIN-FETCH-DESC" delimited by size
              WS-Tab-Char     delimited by size
              "LS-GOOGLE-SEARCH-TERM" delimited by size
              into SUMMARY-OUT-LINE.
     write    SUMMARY-OUT-LINE.
*
 aa050-Exit.  exit section.
*
 aa055-Extract-Batches       section.
*
     if       WS-Batch-Count = zero
              go to aa055-Exit.
     move     1 to WS-Bt-Ix.
     perform  zz056-Extract-One-Batch
              WS-Batch-Count times.
*
 aa055-Exit.  exit section.
*
 zz056-Extract-One-Batch.
*
     if       not WS-BT-Is-Kept (WS-Bt-Ix)
              add      1 to WS-Bt-Ix
              go to zz056-Exit.
     move     zero to WS-BT-Found-Sum (WS-Bt-Ix).
     move     zero to WS-BT-New-Sum   (WS-Bt-Ix).
     move     WS-BT-Start-Line (WS-Bt-Ix) to WS-Look-Ix.
     perform  zz057-Extract-If-Search
              until WS-Look-Ix > WS-BT-End-Line (WS-Bt-Ix).
     move     WS-BT-New-Number (WS-Bt-Ix) to WS-Batch-No-Edit.
     move     WS-BT-Search-Cnt (WS-Bt-Ix) to WS-Batch-Cnt-Edit.
     move     WS-BT-Found-Sum  (WS-Bt-Ix) to WS-Found-Cnt-Edit.
     move     WS-BT-New-Sum    (WS-Bt-Ix) to WS-New-Cnt-Edit.
     display  "JB080 batch "   WS-Batch-No-Edit
               " searches "    WS-Batch-Cnt-Edit
               " found "       WS-Found-Cnt-Edit
               " new "         WS-New-Cnt-Edit.
     add      1 to WS-Bt-Ix.
*
 zz056-Exit.  exit.
*
 zz057-Extract-If-Search.
*
     move     zero to WS-Tally-Cnt.
     inspect  WS-LL-Text (WS-Look-Ix) tallying WS-Tally-Cnt
              for all "Starting search for:".
     if       WS-Tally-Cnt > zero
              perform  zz058-Build-Summary-Row.
     add      1 to WS-Look-Ix.
*
 zz057-Exit.  exit.
*
 zz058-Build-Summary-Row     section.
*
     move     spaces to LOG-SUMMARY-RECORD.
     move     WS-BT-New-Number (WS-Bt-Ix) to LS-BATCH.
     move     WS-LL-TS (WS-Look-Ix) to LS-START-TS.
     move     WS-LL-TS (WS-Look-Ix) to LS-END-TS.
     move     zero to LS-FOUND-JOBS LS-NEW-JOBS.
     move     "Y" to LS-ENABLED.
*
     unstring WS-LL-Text (WS-Look-Ix)
              delimited by "Starting search for:"
              into WS-Junk WS-Srch-Name.
     move     WS-Srch-Name to LS-NAME.
*
     move     spaces to WS-Param-Line.
     move     spaces to WS-Cur-Site-Names WS-Cur-Search-Term
              WS-Cur-Location WS-Cur-Is-Remote WS-Cur-Country
              WS-Cur-Li-Fetch WS-Cur-Google-Term.
     move     zero to WS-Cur-Hours-Old WS-Cur-Results-Wanted.
     if       WS-Look-Ix + 1 <= WS-BT-End-Line (WS-Bt-Ix)
              move     zero to WS-Tally-Cnt
              inspect  WS-LL-Text (WS-Look-Ix + 1) tallying
                       WS-Tally-Cnt for all "Parameters:"
              if       WS-Tally-Cnt > zero
                       move     WS-LL-Text (WS-Look-Ix + 1)
                                to WS-Param-Line
                       perform  zz080-Parse-Params
              end-if
     end-if.
     move     WS-Cur-Site-Names    to LS-SITE-NAMES.
     move     WS-Cur-Search-Term   to LS-SEARCH-TERM.
     move     WS-Cur-Location      to LS-LOCATION.
     move     WS-Cur-Is-Remote     to LS-IS-REMOTE.
     move     WS-Cur-Hours-Old     to LS-HOURS-OLD.
     move     WS-Cur-Results-Wanted to LS-RESULTS-WANTED.
     move     WS-Cur-Country       to LS-COUNTRY-INDEED.
     move     WS-Cur-Li-Fetch      to LS-LINKEDIN-FETCH-DESC.
     move     WS-Cur-Google-Term   to LS-GOOGLE-SEARCH-TERM.
*
     perform  zz090-Find-Completion.
*
     add      LS-FOUND-JOBS to WS-BT-Found-Sum (WS-Bt-Ix).
     add      LS-NEW-JOBS   to WS-BT-New-Sum   (WS-Bt-Ix).
     perform  zz095-Write-Summary-Row.
*
 zz058-Exit.  exit section.
*
 zz080-Parse-Params          section.
*
*    Parameters line is a Python dict repr - single quoted string
*    values, bare True/False/numeric values.  Each field is pulled
*    independently so a missing key just leaves the prior blank/
*    zero default in place.
*
     unstring WS-Param-Line delimited by "'site_name': ["
              into WS-Junk WS-Cur-Site-Names.
     unstring WS-Cur-Site-Names delimited by "]"
              into WS-Cur-Site-Names.
     inspect  WS-Cur-Site-Names replacing all "'" by space.
*
     unstring WS-Param-Line delimited by "'search_term': '"
              into WS-Junk WS-Junk.
     unstring WS-Junk delimited by "'"
              into WS-Cur-Search-Term.
*
     unstring WS-Param-Line delimited by "'location': '"
              into WS-Junk WS-Junk.
     unstring WS-Junk delimited by "'"
              into WS-Cur-Location.
*
     unstring WS-Param-Line delimited by "'is_remote': "
              into WS-Junk WS-Bool-Tail.
     perform  zz081-Bool-From-Tail.
     move     WS-Bool-Tail (1:1) to WS-Cur-Is-Remote.
*
     unstring WS-Param-Line delimited by "'hours_old': "
              into WS-Junk WS-Junk.
     unstring WS-Junk delimited by "," or "}"
              into WS-Int-Work.
     perform  zz085-Int-Rule.
     move     WS-Int-Result to WS-Cur-Hours-Old.
*
     unstring WS-Param-Line delimited by "'results_wanted': "
              into WS-Junk WS-Junk.
     unstring WS-Junk delimited by "," or "}"
              into WS-Int-Work.
     perform  zz085-Int-Rule.
     move     WS-Int-Result to WS-Cur-Results-Wanted.
*
     unstring WS-Param-Line delimited by "'country_indeed': '"
              into WS-Junk WS-Junk.
     unstring WS-Junk delimited by "'"
              into WS-Cur-Country.
*
     unstring WS-Param-Line
              delimited by "'linkedin_fetch_description': "
              into WS-Junk WS-Bool-Tail.
     perform  zz081-Bool-From-Tail.
     move     WS-Bool-Tail (1:1) to WS-Cur-Li-Fetch.
*
     unstring WS-Param-Line delimited by "'google_search_term': '"
              into WS-Junk WS-Junk.
     unstring WS-Junk delimited by "'"
              into WS-Cur-Google-Term.
*
 zz080-Exit.  exit section.
*
 zz081-Bool-From-Tail.
*
     move     spaces to WS-Bool-Tail (1:1).
     if       WS-Bool-Tail (1:4) = "True"
              move     "Y" to WS-Bool-Tail (1:1)
     else
       if     WS-Bool-Tail (1:5) = "False"
              move     "N" to WS-Bool-Tail (1:1)
       end-if
     end-if.
*
 zz081-Exit.  exit.
*
 zz085-Int-Rule               section.
*
*    Same trailing-space-safe numeric test used by jb070 - the
*    Unstring result is left justified and space padded, and a
*    Numeric test against the raw padded field fails on the
*    trailing spaces, so the real text length is found first.
*
     move     zero to WS-Int-Len.
     move     1 to WS-Trim-Ix.
     perform  zz086-Len-Scan
              until WS-Trim-Ix > 10
              or    WS-Int-Work (WS-Trim-Ix:1) = space.
     if       WS-Int-Len = zero
              move     zero to WS-Int-Result
              go to zz085-Exit.
     if       not WS-Int-Work (1:WS-Int-Len) numeric
              move     zero to WS-Int-Result
              go to zz085-Exit.
     move     WS-Int-Work (1:WS-Int-Len) to WS-Int-Result.
*
 zz085-Exit.  exit section.
*
 zz086-Len-Scan.
*
     add      1 to WS-Int-Len.
     add      1 to WS-Trim-Ix.
*
 zz086-Exit.  exit.
*
 zz090-Find-Completion        section.
*
*    Scan up to 19 lines after the search-start line for the
*    completion marker naming this search; defaults (0, 0, end =
*    start) already stand in LOG-SUMMARY-RECORD if none is found.
*    Uses its own cursor (Comp-Ix) so the outer batch scan cursor
*    (Look-Ix) is left undisturbed for the caller.
*
     move     1 to WS-Srch-Name-Len.
     perform  zz091-Name-Len-Scan
              until WS-Srch-Name-Len > 160
              or    WS-Srch-Name (WS-Srch-Name-Len:1) = space.
     compute  WS-Srch-Name-Len = WS-Srch-Name-Len - 1.
     if       WS-Srch-Name-Len < 1
              go to zz090-Exit.
     move     "N" to WS-Scan-Found-Flag.
     compute  WS-Comp-Limit = WS-Look-Ix + 19.
     move     WS-Look-Ix to WS-Comp-Ix.
     add      1 to WS-Comp-Ix.
     perform  zz092-Scan-One-Completion
              until WS-Comp-Ix > WS-Comp-Limit
              or    WS-Comp-Ix > WS-BT-End-Line (WS-Bt-Ix)
              or    WS-Scan-Found.
*
 zz090-Exit.  exit section.
*
 zz091-Name-Len-Scan.
*
     add      1 to WS-Srch-Name-Len.
*
 zz091-Exit.  exit.
*
 zz092-Scan-One-Completion.
*
     move     zero to WS-Tally-Cnt.
     inspect  WS-LL-Text (WS-Comp-Ix) tallying WS-Tally-Cnt
              for all "Search completed for".
     if       WS-Tally-Cnt > zero
              move     zero to WS-Tally-Cnt
              inspect  WS-LL-Text (WS-Comp-Ix) tallying
                       WS-Tally-Cnt for all
                       WS-Srch-Name (1:WS-Srch-Name-Len)
              if       WS-Tally-Cnt > zero
                       perform  zz093-Take-Completion
                       set      WS-Scan-Found to true
              end-if
     end-if.
     add      1 to WS-Comp-Ix.
*
 zz092-Exit.  exit.
*
 zz093-Take-Completion.
*
     move     WS-LL-TS (WS-Comp-Ix) to LS-END-TS.
     unstring WS-LL-Text (WS-Comp-Ix) delimited by "Found "
              into WS-Junk WS-Comp-Tail.
     unstring WS-Comp-Tail delimited by " jobs,"
              into WS-Int-Work.
     perform  zz085-Int-Rule.
     move     WS-Int-Result to LS-FOUND-JOBS.
     move     WS-Int-Work to WS-Count-Found-Txt.
*
     unstring WS-Comp-Tail delimited by " jobs, "
              into WS-Junk WS-Comp-Tail.
     unstring WS-Comp-Tail delimited by " new"
              into WS-Int-Work.
     perform  zz085-Int-Rule.
     move     WS-Int-Result to LS-NEW-JOBS.
     move     WS-Int-Work to WS-Count-New-Txt.
*
     if       JB-Trace-On
              display  "JB080 completion counts "
                        WS-Count-Both
     end-if.
*
 zz093-Exit.  exit.
*
 zz095-Write-Summary-Row     section.
*
     move     spaces to SUMMARY-OUT-LINE.
     string   LS-BATCH        delimited by size
              WS-Tab-Char     delimited by size
              LS-START-TS     delimited by size
              WS-Tab-Char     delimited by size
              LS-END-TS       delimited by size
              WS-Tab-Char     delimited by size
              LS-FOUND-JOBS   delimited by size
              WS-Tab-Char     delimited by size
              LS-NEW-JOBS     delimited by size
              WS-Tab-Char     delimited by size
              LS-NAME         delimited by size
              WS-Tab-Char     delimited by size
              LS-ENABLED      delimited by size
              WS-Tab-Char     delimited by size
              LS-SITE-NAMES   delimited by size
              WS-Tab-Char     delimited by size
              LS-SEARCH-TERM  delimited by size
              WS-Tab-Char     delimited by size
              LS-LOCATION     delimited by size
              WS-Tab-Char     delimited by size
              LS-IS-REMOTE    delimited by size
              WS-Tab-Char     delimited by size
              LS-HOURS-OLD    delimited by size
              WS-Tab-Char     delimited by size
              LS-RESULTS-WANTED delimited by size
              WS-Tab-Char     delimited by size
              LS-COUNTRY-INDEED delimited by size
              WS-Tab-Char     delimited by size
              LS-LINKEDIN-FETCH-DESC delimited by size
              WS-Tab-Char     delimited by size
              LS-GOOGLE-SEARCH-TERM delimited by size
              into SUMMARY-OUT-LINE.
     if       JB-Trace-On
              display  "JB080 wrote " SUMMARY-PEEK-TEXT
     end-if.
     write    SUMMARY-OUT-LINE.
*
 zz095-Exit.  exit section.
*
