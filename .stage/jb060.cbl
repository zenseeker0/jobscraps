*****************************************************************
*                                                               *
*                   Repository Statistics Report                *
*                                                               *
*       Single pass over the master job file accumulating      *
*       total/remote/on-site counts, yearly salary stats,       *
*       control totals by site/query/type and description      *
*       coverage by site, then prints the analytics report.     *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.        jb060.
*
*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
*    Installation.    Applewood Computers - JobScraps Unit.
*    Date-Written.    09/06/1988.
*    Date-Compiled.
*    Security.        Copyright (C) 1988-2026 Vincent Bryan Coen.
*                      Distributed under the GNU General Public
*                      License.  See the file COPYING for details.
*
*    Remarks.         Stand alone report step - no linkage in and
*                      no linkage out.  Run at the end of any batch
*                      that wants a fresh analytics report.
*
*    Called Modules.  None.
*
*    Files used:      jbmast (master, input)
*                      jbstrpt (statistics report, output, 132 cols)
*
*    Error msgs used: JB002.
*
* Changes:
* 09/06/88 vbc - 1.0.00 Created.
* 14/02/89 vbc -     01 Site table was overflowing silently past
*                        40 entries - bumped to 60 and added a
*                        trace-only overflow message.
* 03/07/91 vbc -     02 Yearly salary average was dividing by the
*                        count of records actually carrying a non
*                        zero representative salary instead of all
*                        yearly records, as specced - fixed.
* 21/10/94 vbc -     03 Description coverage table now sorts into
*                        descending order by a repeated max scan
*                        instead of relying on site load order.
* 11/01/99 vbc -     04 Century sweep - no stored dates involved
*                        in any accumulator, no change required.
*
*****************************************************************
* Copyright Notice.
*
* This program is part of the Applewood Computers JobScraps
* batch suite and is Copyright (c) Vincent B Coen, 1988-2026
* and later.  Distributed under the terms of the GNU General
* Public License, for personal and in-business use only.
*
* Distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*****************************************************************
*
 environment             division.
*===============================
*
 configuration section.
 special-names.
     UPSI-0 on status is JB-Trace-On
            off status is JB-Trace-Off.
*
 input-output            section.
 file-control.
     select  JB-Master-File
             assign       JBMAST
             organization line sequential
             status       WS-Mast-Status.
*
     select  JB-Report-File
             assign       JBSTRPT
             organization line sequential
             status       WS-Rpt-Status.
*
 data                    division.
*===============================
*
 file section.
*
 fd  JB-Master-File.
     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-MASTER-RECORD
              JOB-RECORD-DATE-R by JOB-MASTER-DATE-R.
*
 fd  JB-Report-File.
 01  PRINT-LINE                  pic x(132).
*
 working-storage section.
*-----------------------
 77  Prog-Name              pic x(15) value "JB060 (1.0.04)".
*
 copy "wsjbsys.cob".
*
 01  WS-File-Status.
     03  WS-Mast-Status      pic xx value "00".
     03  WS-Rpt-Status       pic xx value "00".
*
 01  WS-Switches.
     03  WS-Eof-Master       pic x value "N".
         88  Eof-Master              value "Y".
*
 01  WS-Max-Site             binary-long unsigned value 60.
 01  WS-Max-Query            binary-long unsigned value 300.
 01  WS-Max-Type             binary-long unsigned value 30.
*
 01  WS-Site-Table.
     03  WS-Site-Count       binary-long unsigned value zero.
     03  WS-Site-Overflow    pic x value "N".
         88  WS-Site-Is-Full         value "Y".
     03  WS-Site-Entry occurs 1 to 60 times
             depending on WS-Site-Count
             indexed by WS-St-Ix.
         05  WS-ST-Name      pic x(12).
         05  WS-ST-Jobs      binary-long unsigned.
         05  WS-ST-Desc-Cnt  binary-long unsigned.
         05  WS-ST-Ranked    pic x value "N".
             88  WS-ST-Is-Ranked      value "Y".
*
 01  WS-Query-Table.
     03  WS-Query-Count      binary-long unsigned value zero.
     03  WS-Query-Overflow   pic x value "N".
         88  WS-Qry-Is-Full          value "Y".
     03  WS-Query-Entry occurs 1 to 300 times
             depending on WS-Query-Count
             indexed by WS-Qy-Ix.
         05  WS-QY-Name      pic x(40).
         05  WS-QY-Jobs      binary-long unsigned.
*
 01  WS-Type-Table.
     03  WS-Type-Count       binary-long unsigned value zero.
     03  WS-Type-Overflow    pic x value "N".
         88  WS-Typ-Is-Full          value "Y".
     03  WS-Type-Entry occurs 1 to 30 times
             depending on WS-Type-Count
             indexed by WS-Ty-Ix.
         05  WS-TY-Name      pic x(15).
         05  WS-TY-Jobs      binary-long unsigned.
*
 01  WS-Run-Counts.
     03  WS-Total-Jobs        binary-long unsigned value zero.
     03  WS-Remote-Jobs       binary-long unsigned value zero.
     03  WS-Onsite-Jobs       binary-long unsigned value zero.
     03  WS-Yearly-Count      binary-long unsigned value zero.
     03  WS-Yearly-Min-Count  binary-long unsigned value zero.
*
 01  WS-Yearly-Sal-Sum        pic s9(12)v99 value zero.
 01  WS-Yearly-Max-Sal        pic s9(10)v99 value zero.
 01  WS-Yearly-Min-Sal        pic s9(10)v99 value zero.
 01  WS-Rep-Salary            pic s9(10)v99 value zero.
 01  WS-Avg-Salary            pic s9(10)v99 value zero.
*
 01  WS-Remote-Pct            pic 999v9 value zero.
 01  WS-Onsite-Pct            pic 999v9 value zero.
 01  WS-This-Pct              pic 999v9 value zero.
*
 01  WS-Best-Ix               binary-long unsigned.
 01  WS-Best-Cnt              binary-long unsigned.
 01  WS-Best-Pct              pic 999v99 value zero.
 01  WS-Cov-Pct               pic 999v99 value zero.
*
 01  WS-Sal-Edit               pic $z,zzz,zz9.99.
 01  WS-Cnt-Edit               pic zz,zz9.
 01  WS-Pct-Edit               pic zz9.9.
 01  WS-Cov-Edit               pic zz9.99.
*
 01  WS-Print-Area.
     03  WS-PA-Text            pic x(132).
*
 01  WS-Print-Area-Lbl-R redefines WS-Print-Area.
     03  WS-PAL-Label          pic x(40).
     03  WS-PAL-Value          pic x(16).
     03  filler                pic x(76).
*
 01  WS-Print-Area-Tbl-R redefines WS-Print-Area.
     03  WS-PAT-Name           pic x(40).
     03  filler                pic x(4).
     03  WS-PAT-Count          pic zz,zz9.
     03  filler                pic x(4).
     03  WS-PAT-Pct            pic zz9.9.
     03  WS-PAT-Pct-Sign       pic x.
     03  filler                pic x(75).
*
 01  WS-Print-Area-Cov-R redefines WS-Print-Area.
     03  WS-PAC-Name           pic x(12).
     03  filler                pic x(4).
     03  WS-PAC-Total          pic zz,zz9.
     03  filler                pic x(4).
     03  WS-PAC-With           pic zz,zz9.
     03  filler                pic x(4).
     03  WS-PAC-Cov            pic zz9.99.
     03  WS-PAC-Cov-Sign       pic x.
     03  filler                pic x(93).
*
 procedure division.
*
 aa000-Main                  section.
*
     perform  aa010-Open-Files.
     perform  aa020-Scan-Master
              thru aa020-Exit
              until Eof-Master.
     close    JB-Master-File.
     perform  aa050-Compute-Totals.
     perform  aa060-Print-Report.
     close    JB-Report-File.
     goback.
*
 aa000-Exit.  exit section.
*
 aa010-Open-Files            section.
*
     move     "N" to WS-Eof-Master.
     open     input  JB-Master-File.
     if       WS-Mast-Status not = "00"
              display  JB002
              go to aa010-Exit.
     open     output JB-Report-File.
*
 aa010-Exit.  exit section.
*
 aa020-Scan-Master.
*
     read     JB-Master-File next record
              at end
              set      Eof-Master to true
              go to aa020-Exit.
     if       WS-Mast-Status not = "00" and not = "10"
              set      Eof-Master to true
              go to aa020-Exit.
     add      1 to WS-Total-Jobs.
     if       JOB-REMOTE-YES of JOB-MASTER-RECORD
              add      1 to WS-Remote-Jobs
     else
              add      1 to WS-Onsite-Jobs
     end-if.
     perform  zz030-Tally-Site.
     perform  zz040-Tally-Query.
     perform  zz050-Tally-Type.
     if       JOB-SALARY-INTERVAL of JOB-MASTER-RECORD = "yearly"
              perform  zz060-Tally-Yearly-Salary
     end-if.
*
 aa020-Exit.  exit.
*
 zz030-Tally-Site             section.
*
     set      WS-St-Ix to 1.
     search   WS-Site-Entry
              at end
              perform  zz031-Add-Site
              when     WS-ST-Name (WS-St-Ix) =
                            JOB-SITE of JOB-MASTER-RECORD
                       add      1 to WS-ST-Jobs (WS-St-Ix)
                       if       JOB-HAS-DESCRIPTION of JOB-MASTER-RECORD
                                add      1 to WS-ST-Desc-Cnt (WS-St-Ix)
                       end-if
     end-search.
*
 zz030-Exit.  exit section.
*
 zz031-Add-Site.
*
     if       WS-Site-Count >= WS-Max-Site
              set      WS-Site-Is-Full to true
              if       JB-Trace-On
                       display  "JB060 site table full, dropped "
                                 JOB-SITE of JOB-MASTER-RECORD
              end-if
              go to zz031-Exit.
     add      1 to WS-Site-Count.
     move     JOB-SITE of JOB-MASTER-RECORD
              to WS-ST-Name (WS-Site-Count).
     move     1 to WS-ST-Jobs (WS-Site-Count).
     move     zero to WS-ST-Desc-Cnt (WS-Site-Count).
     if       JOB-HAS-DESCRIPTION of JOB-MASTER-RECORD
              move     1 to WS-ST-Desc-Cnt (WS-Site-Count)
     end-if.
     move     "N" to WS-ST-Ranked (WS-Site-Count).
*
 zz031-Exit.  exit.
*
 zz040-Tally-Query             section.
*
     set      WS-Qy-Ix to 1.
     search   WS-Query-Entry
              at end
              perform  zz041-Add-Query
              when     WS-QY-Name (WS-Qy-Ix) =
                            JOB-SEARCH-QUERY of JOB-MASTER-RECORD
                       add      1 to WS-QY-Jobs (WS-Qy-Ix)
     end-search.
*
 zz040-Exit.  exit section.
*
 zz041-Add-Query.
*
     if       WS-Query-Count >= WS-Max-Query
              set      WS-Qry-Is-Full to true
              if       JB-Trace-On
                       display  "JB060 query table full, dropped "
                                 JOB-SEARCH-QUERY of JOB-MASTER-RECORD
              end-if
              go to zz041-Exit.
     add      1 to WS-Query-Count.
     move     JOB-SEARCH-QUERY of JOB-MASTER-RECORD
              to WS-QY-Name (WS-Query-Count).
     move     1 to WS-QY-Jobs (WS-Query-Count).
*
 zz041-Exit.  exit.
*
 zz050-Tally-Type              section.
*
     if       JOB-TYPE of JOB-MASTER-RECORD = spaces
              go to zz050-Exit.
     set      WS-Ty-Ix to 1.
     search   WS-Type-Entry
              at end
              perform  zz051-Add-Type
              when     WS-TY-Name (WS-Ty-Ix) =
                            JOB-TYPE of JOB-MASTER-RECORD
                       add      1 to WS-TY-Jobs (WS-Ty-Ix)
     end-search.
*
 zz050-Exit.  exit section.
*
 zz051-Add-Type.
*
     if       WS-Type-Count >= WS-Max-Type
              set      WS-Typ-Is-Full to true
              if       JB-Trace-On
                       display  "JB060 type table full, dropped "
                                 JOB-TYPE of JOB-MASTER-RECORD
              end-if
              go to zz051-Exit.
     add      1 to WS-Type-Count.
     move     JOB-TYPE of JOB-MASTER-RECORD
              to WS-TY-Name (WS-Type-Count).
     move     1 to WS-TY-Jobs (WS-Type-Count).
*
 zz051-Exit.  exit.
*
 zz060-Tally-Yearly-Salary     section.
*
     add      1 to WS-Yearly-Count.
     if       JOB-MIN-AMOUNT of JOB-MASTER-RECORD > zero
              and JOB-MAX-AMOUNT of JOB-MASTER-RECORD > zero
              compute  WS-Rep-Salary =
                       (JOB-MIN-AMOUNT of JOB-MASTER-RECORD +
                        JOB-MAX-AMOUNT of JOB-MASTER-RECORD) / 2
     else
       if     JOB-MIN-AMOUNT of JOB-MASTER-RECORD > zero
              move     JOB-MIN-AMOUNT of JOB-MASTER-RECORD
                       to WS-Rep-Salary
       else
         if   JOB-MAX-AMOUNT of JOB-MASTER-RECORD > zero
              move     JOB-MAX-AMOUNT of JOB-MASTER-RECORD
                       to WS-Rep-Salary
         else
              move     zero to WS-Rep-Salary
         end-if
       end-if
     end-if.
     add      WS-Rep-Salary to WS-Yearly-Sal-Sum.
     if       JOB-MAX-AMOUNT of JOB-MASTER-RECORD > WS-Yearly-Max-Sal
              move     JOB-MAX-AMOUNT of JOB-MASTER-RECORD
                       to WS-Yearly-Max-Sal
     end-if.
     if       JOB-MIN-AMOUNT of JOB-MASTER-RECORD > zero
              add      1 to WS-Yearly-Min-Count
              if       WS-Yearly-Min-Sal = zero
                       or JOB-MIN-AMOUNT of JOB-MASTER-RECORD
                             < WS-Yearly-Min-Sal
                       move     JOB-MIN-AMOUNT of JOB-MASTER-RECORD
                                to WS-Yearly-Min-Sal
              end-if
     end-if.
*
 zz060-Exit.  exit section.
*
 aa050-Compute-Totals          section.
*
     if       WS-Total-Jobs = zero
              move     zero to WS-Remote-Pct WS-Onsite-Pct
     else
              compute  WS-Remote-Pct rounded =
                       (WS-Remote-Jobs * 100) / WS-Total-Jobs
              compute  WS-Onsite-Pct rounded =
                       (WS-Onsite-Jobs * 100) / WS-Total-Jobs
     end-if.
     if       WS-Yearly-Count = zero
              move     zero to WS-Avg-Salary
     else
              compute  WS-Avg-Salary rounded =
                       WS-Yearly-Sal-Sum / WS-Yearly-Count
     end-if.
*
 aa050-Exit.  exit section.
*
 aa060-Print-Report             section.
*
     perform  aa061-Print-Header.
     perform  aa065-Print-Salary-Block.
     perform  aa070-Print-Site-Table.
     perform  aa075-Print-Query-Table.
     perform  aa080-Print-Type-Table.
     perform  aa085-Print-Coverage-Table.
*
 aa060-Exit.  exit section.
*
 aa061-Print-Header.
*
     move     spaces to WS-Print-Area.
     move     "JobScraps Repository Statistics Report"
              to WS-PAL-Label.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     move     "Total jobs" to WS-PAL-Label.
     move     WS-Total-Jobs to WS-Cnt-Edit.
     move     WS-Cnt-Edit to WS-PAL-Value.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     move     "Remote jobs" to WS-PAL-Label.
     move     WS-Remote-Jobs to WS-Cnt-Edit.
     move     WS-Remote-Pct to WS-Pct-Edit.
     string   WS-Cnt-Edit delimited by size
              " (" delimited by size
              WS-Pct-Edit delimited by size
              "%)" delimited by size
              into WS-PAL-Value.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     move     "On-site jobs" to WS-PAL-Label.
     move     WS-Onsite-Jobs to WS-Cnt-Edit.
     move     WS-Onsite-Pct to WS-Pct-Edit.
     string   WS-Cnt-Edit delimited by size
              " (" delimited by size
              WS-Pct-Edit delimited by size
              "%)" delimited by size
              into WS-PAL-Value.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     write    PRINT-LINE from WS-Print-Area.
*
 aa062-Exit. exit.
*
 aa065-Print-Salary-Block.
*
     move     spaces to WS-Print-Area.
     move     "Yearly Salary" to WS-PAL-Label.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     move     "  Average" to WS-PAL-Label.
     move     WS-Avg-Salary to WS-Sal-Edit.
     move     WS-Sal-Edit to WS-PAL-Value.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     move     "  Minimum" to WS-PAL-Label.
     move     WS-Yearly-Min-Sal to WS-Sal-Edit.
     move     WS-Sal-Edit to WS-PAL-Value.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     move     "  Maximum" to WS-PAL-Label.
     move     WS-Yearly-Max-Sal to WS-Sal-Edit.
     move     WS-Sal-Edit to WS-PAL-Value.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     write    PRINT-LINE from WS-Print-Area.
*
 aa065-Exit. exit section.
*
 aa070-Print-Site-Table         section.
*
     move     spaces to WS-Print-Area.
     move     "Jobs by Site" to WS-PAL-Label.
     write    PRINT-LINE from WS-Print-Area.
     if       WS-Site-Count = zero
              go to aa070-Exit.
     perform  WS-Site-Count times
              perform  aa071-Print-Best-Site
     end-perform.
*
 aa070-Exit.  exit section.
*
 aa071-Print-Best-Site.
*
     move     zero to WS-Best-Ix WS-Best-Cnt.
     set      WS-St-Ix to 1.
     perform  until WS-St-Ix > WS-Site-Count
              if     not WS-ST-Is-Ranked (WS-St-Ix)
                     and WS-ST-Jobs (WS-St-Ix) > WS-Best-Cnt
                     move     WS-St-Ix to WS-Best-Ix
                     move     WS-ST-Jobs (WS-St-Ix) to WS-Best-Cnt
              end-if
              set      WS-St-Ix up by 1
     end-perform.
     if       WS-Best-Ix = zero
              go to aa071-Exit.
     set      WS-ST-Is-Ranked (WS-Best-Ix) to true.
     move     spaces to WS-Print-Area.
     move     WS-ST-Name (WS-Best-Ix) to WS-PAT-Name.
     move     WS-ST-Jobs (WS-Best-Ix) to WS-PAT-Count.
     if       WS-Total-Jobs = zero
              move     zero to WS-This-Pct
     else
              compute  WS-This-Pct rounded =
                       (WS-ST-Jobs (WS-Best-Ix) * 100) / WS-Total-Jobs
     end-if.
     move     WS-This-Pct to WS-PAT-Pct.
     move     "%" to WS-PAT-Pct-Sign.
     write    PRINT-LINE from WS-Print-Area.
*
 aa071-Exit.  exit.
*
 aa075-Print-Query-Table        section.
*
     move     spaces to WS-Print-Area.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     move     "Jobs by Search Query" to WS-PAL-Label.
     write    PRINT-LINE from WS-Print-Area.
     if       WS-Query-Count = zero
              go to aa075-Exit.
     perform  WS-Query-Count times
              perform  aa076-Print-Best-Query
     end-perform.
*
 aa075-Exit.  exit section.
*
 aa076-Print-Best-Query.
*
     move     zero to WS-Best-Ix WS-Best-Cnt.
     set      WS-Qy-Ix to 1.
     perform  until WS-Qy-Ix > WS-Query-Count
              if     WS-QY-Jobs (WS-Qy-Ix) > WS-Best-Cnt
                     move     WS-Qy-Ix to WS-Best-Ix
                     move     WS-QY-Jobs (WS-Qy-Ix) to WS-Best-Cnt
              end-if
              set      WS-Qy-Ix up by 1
     end-perform.
     if       WS-Best-Ix = zero
              go to aa076-Exit.
     move     spaces to WS-Print-Area.
     move     WS-QY-Name (WS-Best-Ix) to WS-PAT-Name.
     move     WS-QY-Jobs (WS-Best-Ix) to WS-PAT-Count.
     if       WS-Total-Jobs = zero
              move     zero to WS-This-Pct
     else
              compute  WS-This-Pct rounded =
                       (WS-QY-Jobs (WS-Best-Ix) * 100) / WS-Total-Jobs
     end-if.
     move     WS-This-Pct to WS-PAT-Pct.
     move     "%" to WS-PAT-Pct-Sign.
     write    PRINT-LINE from WS-Print-Area.
     move     zero to WS-QY-Jobs (WS-Best-Ix).
*
 aa076-Exit.  exit.
*
 aa080-Print-Type-Table         section.
*
     move     spaces to WS-Print-Area.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     move     "Jobs by Type" to WS-PAL-Label.
     write    PRINT-LINE from WS-Print-Area.
     if       WS-Type-Count = zero
              go to aa080-Exit.
     perform  WS-Type-Count times
              perform  aa081-Print-Best-Type
     end-perform.
*
 aa080-Exit.  exit section.
*
 aa081-Print-Best-Type.
*
     move     zero to WS-Best-Ix WS-Best-Cnt.
     set      WS-Ty-Ix to 1.
     perform  until WS-Ty-Ix > WS-Type-Count
              if     WS-TY-Jobs (WS-Ty-Ix) > WS-Best-Cnt
                     move     WS-Ty-Ix to WS-Best-Ix
                     move     WS-TY-Jobs (WS-Ty-Ix) to WS-Best-Cnt
              end-if
              set      WS-Ty-Ix up by 1
     end-perform.
     if       WS-Best-Ix = zero
              go to aa081-Exit.
     move     spaces to WS-Print-Area.
     move     WS-TY-Name (WS-Best-Ix) to WS-PAT-Name.
     move     WS-TY-Jobs (WS-Best-Ix) to WS-PAT-Count.
     if       WS-Total-Jobs = zero
              move     zero to WS-This-Pct
     else
              compute  WS-This-Pct rounded =
                       (WS-TY-Jobs (WS-Best-Ix) * 100) / WS-Total-Jobs
     end-if.
     move     WS-This-Pct to WS-PAT-Pct.
     move     "%" to WS-PAT-Pct-Sign.
     write    PRINT-LINE from WS-Print-Area.
     move     zero to WS-TY-Jobs (WS-Best-Ix).
*
 aa081-Exit.  exit.
*
 aa085-Print-Coverage-Table     section.
*
     move     spaces to WS-Print-Area.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to WS-Print-Area.
     move     "Description Coverage by Site" to WS-PAL-Label.
     write    PRINT-LINE from WS-Print-Area.
     if       WS-Site-Count = zero
              go to aa085-Exit.
     set      WS-St-Ix to 1.
     perform  until WS-St-Ix > WS-Site-Count
              move     "N" to WS-ST-Ranked (WS-St-Ix)
              set      WS-St-Ix up by 1
     end-perform.
     perform  WS-Site-Count times
              perform  aa086-Print-Best-Coverage
     end-perform.
*
 aa085-Exit.  exit section.
*
 aa086-Print-Best-Coverage.
*
     move     zero to WS-Best-Ix.
     move     zero to WS-Best-Pct.
     set      WS-St-Ix to 1.
     perform  until WS-St-Ix > WS-Site-Count
              if     not WS-ST-Is-Ranked (WS-St-Ix)
                     if     WS-ST-Jobs (WS-St-Ix) = zero
                            move     zero to WS-Cov-Pct
                     else
                            compute  WS-Cov-Pct rounded =
                                 (WS-ST-Desc-Cnt (WS-St-Ix) * 100) /
                                  WS-ST-Jobs (WS-St-Ix)
                     end-if
                     if     WS-Best-Ix = zero
                            or WS-Cov-Pct > WS-Best-Pct
                            move     WS-St-Ix to WS-Best-Ix
                            move     WS-Cov-Pct to WS-Best-Pct
                     end-if
              end-if
              set      WS-St-Ix up by 1
     end-perform.
     if       WS-Best-Ix = zero
              go to aa086-Exit.
     set      WS-ST-Is-Ranked (WS-Best-Ix) to true.
     move     spaces to WS-Print-Area.
     move     WS-ST-Name (WS-Best-Ix) to WS-PAC-Name.
     move     WS-ST-Jobs (WS-Best-Ix) to WS-PAC-Total.
     move     WS-ST-Desc-Cnt (WS-Best-Ix) to WS-PAC-With.
     move     WS-Best-Pct to WS-PAC-Cov.
     move     "%" to WS-PAC-Cov-Sign.
     write    PRINT-LINE from WS-Print-Area.
*
 aa086-Exit.  exit.
*
