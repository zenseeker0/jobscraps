*****************************************************************
*                                                               *
*                   Auto-Clean Pipeline Driver                  *
*                                                               *
*       Runs the fixed cleaning sequence - salary, company,     *
*       title, duplicates - over a working copy of the master   *
*       file, promoting each new generation in turn.             *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.        jb040.
*
*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
*    Installation.    Applewood Computers - JobScraps Unit.
*    Date-Written.    02/12/1986.
*    Date-Compiled.
*    Security.        Copyright (C) 1986-2026 Vincent Bryan Coen.
*                      Distributed under the GNU General Public
*                      License.  See the file COPYING for details.
*
*    Remarks.         Stand alone driver - no linkage in.  Run as
*                      a single batch step; never call this one.
*
*    Called Modules.  jb020 (salary, company, title purges).
*                      jb030 (duplicate resolution, auto mode).
*
*    Files used:      jbmast/jbmast2 (generation pair shared
*                      with jb020/jb030 by convention).
*
*    Error msgs used: SYS002.
*
* Changes:
* 02/12/86 vbc - 1.0.00 Created.
* 11/03/87 vbc -     01 Promotion copy loop was leaving the old
*                        jbmast2 open on a status 10 eof - added
*                        explicit close before the next purge.
* 30/09/91 vbc -     02 Default salary thresholds now read from
*                        wsjbsys rather than being hard coded.
* 14/01/99 vbc -     03 Century sweep - percentage compute is
*                        pure binary arithmetic, no date fields,
*                        no change required.
*
*****************************************************************
* Copyright Notice.
*
* This program is part of the Applewood Computers JobScraps
* batch suite and is Copyright (c) Vincent B Coen, 1986-2026
* and later.  Distributed under the terms of the GNU General
* Public License, for personal and in-business use only.
*
* Distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*****************************************************************
*
 environment             division.
*===============================
*
 configuration section.
 special-names.
     UPSI-0 on status is JB-Trace-On
            off status is JB-Trace-Off.
*
 input-output            section.
 file-control.
     select  JB-Master-File
             assign       JBMAST
             organization line sequential
             status       WS-Mast-Status.
*
     select  JB-Gener-File
             assign       JBMAST2
             organization line sequential
             status       WS-Gener-Status.
*
 data                    division.
*===============================
*
 file section.
*
 fd  JB-Master-File.
     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-MASTER-RECORD
              JOB-RECORD-DATE-R by JOB-MASTER-DATE-R.
*
 fd  JB-Gener-File.
     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-GENER-RECORD
              JOB-RECORD-DATE-R by JOB-GENER-DATE-R.
*
 working-storage section.
*-----------------------
 77  Prog-Name              pic x(15) value "JB040 (1.0.03)".
*
 copy "wsjbsys.cob".
 copy "wsjbcall.cob".
*
 01  WS-File-Status.
     03  WS-Mast-Status      pic xx value "00".
     03  WS-Gener-Status     pic xx value "00".
*
 01  WS-Switches.
     03  WS-Eof-Count        pic x value "N".
         88  Eof-Count               value "Y".
     03  WS-Eof-Promote      pic x value "N".
         88  Eof-Promote             value "Y".
*
 01  WS-Run-Counts.
     03  WS-Initial-Count    binary-long unsigned value zero.
     03  WS-Step-Count       binary-long unsigned value zero.
     03  WS-Final-Count      binary-long unsigned value zero.
     03  WS-Removed-Count    binary-long unsigned value zero.
*
 01  WS-Removed-Pct          pic 999v9 value zero.
 01  WS-Removed-Pct-R redefines WS-Removed-Pct.
     03  WS-RP-Whole         pic 999.
     03  WS-RP-Tenth         pic 9.
*
 01  WS-Step-Name             pic x(20) value spaces.
 01  WS-Step-Name-R redefines WS-Step-Name.
     03  filler               pic x(8).
     03  WS-SN-Tail           pic x(12).
*
 01  WS-Mast-Status-R redefines WS-Mast-Status.
     03  WS-MS-Byte1          pic x.
     03  WS-MS-Byte2          pic x.
*
 01  WS-Print-Line.
     03  WS-PR-Count          pic z,zzz,zz9.
     03  WS-PR-Pct            pic zz9.9.
     03  filler               pic x(20).
*
 procedure division.
*
 aa000-Main                  section.
*
     initialize WS-JB-Calling-Data.
     perform  aa010-Count-Records.
     move     WS-Step-Count to WS-Initial-Count.
     move     WS-Initial-Count to WS-PR-Count.
     display  "JB040 initial master count " WS-PR-Count.
*
     move     "Salary purge" to WS-Step-Name.
     move     "1" to JB-CD-Rule.
     move     JB-Dflt-Min-Salary to JB-CD-Min-Sal.
     move     JB-Dflt-Max-Salary to JB-CD-Max-Sal.
     perform  aa050-Run-Purge-Step.
*
     move     "Company purge" to WS-Step-Name.
     move     "2" to JB-CD-Rule.
     perform  aa050-Run-Purge-Step.
*
     move     "Title purge" to WS-Step-Name.
     move     "3" to JB-CD-Rule.
     perform  aa050-Run-Purge-Step.
*
     move     "Duplicates" to WS-Step-Name.
     move     "JB040" to JB-CD-Caller.
     move     "A" to JB-CD-Mode.
     call     "jb030" using WS-JB-Calling-Data.
     perform  aa060-Promote-Generation.
     perform  aa010-Count-Records.
     move     WS-Step-Count to WS-Final-Count.
     move     WS-Final-Count to WS-PR-Count.
     display  "JB040 after " WS-Step-Name " remaining "
               WS-PR-Count.
*
     perform  aa080-Report-Totals.
     goback.
*
 aa000-Exit.  exit section.
*
 aa010-Count-Records          section.
*
     move     zero to WS-Step-Count.
     move     "N" to WS-Eof-Count.
     open     input  JB-Master-File.
     if       WS-Mast-Status not = "00"
              display  SYS002
              go to aa010-Exit.
     perform  aa011-Count-One
              thru aa011-Exit
              until Eof-Count.
     close    JB-Master-File.
     if       JB-Trace-On
              display  "JB040 mast status b1=" WS-MS-Byte1
                        " b2=" WS-MS-Byte2
     end-if.
*
 aa010-Exit.  exit section.
*
 aa011-Count-One.
*
     read     JB-Master-File next record
              at end
              set      Eof-Count to true
              go to aa011-Exit.
     if       WS-Mast-Status not = "00" and not = "10"
              set      Eof-Count to true
              go to aa011-Exit.
     add      1 to WS-Step-Count.
*
 aa011-Exit.  exit.
*
 aa050-Run-Purge-Step          section.
*
     move     "JB040" to JB-CD-Caller.
     call     "jb020" using WS-JB-Calling-Data.
     move     JB-CD-Remaining to WS-Step-Count.
     move     WS-Step-Count to WS-PR-Count.
     display  "JB040 after " WS-Step-Name " remaining "
               WS-PR-Count.
     if       JB-Trace-On
              display  "JB040 step tail=" WS-SN-Tail
     end-if.
     perform  aa060-Promote-Generation.
*
 aa050-Exit.  exit section.
*
 aa060-Promote-Generation      section.
*
     move     "N" to WS-Eof-Promote.
     open     input  JB-Gener-File.
     if       WS-Gener-Status not = "00"
              display  SYS002
              go to aa060-Exit.
     open     output JB-Master-File.
     perform  aa061-Copy-One
              thru aa061-Exit
              until Eof-Promote.
     close    JB-Gener-File JB-Master-File.
*
 aa060-Exit.  exit section.
*
 aa061-Copy-One.
*
     read     JB-Gener-File next record
              at end
              set      Eof-Promote to true
              go to aa061-Exit.
     if       WS-Gener-Status not = "00" and not = "10"
              set      Eof-Promote to true
              go to aa061-Exit.
     move     JOB-GENER-RECORD to JOB-MASTER-RECORD.
     write    JOB-MASTER-RECORD.
*
 aa061-Exit.  exit.
*
 aa080-Report-Totals           section.
*
     subtract WS-Final-Count from WS-Initial-Count
              giving   WS-Removed-Count.
     if       WS-Initial-Count = zero
              move     zero to WS-Removed-Pct
     else
              compute  WS-Removed-Pct rounded =
                       (WS-Removed-Count * 100) / WS-Initial-Count
     end-if.
     move     WS-Initial-Count to WS-PR-Count.
     display  "JB040 initial " WS-PR-Count.
     move     WS-Removed-Count to WS-PR-Count.
     move     WS-Removed-Pct   to WS-PR-Pct.
     display  "JB040 removed "  WS-PR-Count
               " pct "           WS-PR-Pct "%".
     move     WS-Final-Count to WS-PR-Count.
     display  "JB040 final "   WS-PR-Count.
*
 aa080-Exit.  exit section.
*
