*****************************************************************
*                                                               *
*                    Purge Rule Engine                          *
*                                                               *
*       Rewrites the master job file without the records       *
*       that match the selected deletion rule - salary,         *
*       company pattern, title pattern, scrape-date cutoff      *
*       or an explicit id list.  Rule is chosen by the          *
*       caller via Jb-Cd-Rule in the calling block.              *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.        jb020.
*
*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
*    Installation.    Applewood Computers - JobScraps Unit.
*    Date-Written.    11/11/1985.
*    Date-Compiled.
*    Security.        Copyright (C) 1985-2026 Vincent Bryan Coen.
*                      Distributed under the GNU General Public
*                      License.  See the file COPYING for details.
*
*    Remarks.         May be CALLed from jb040 (auto-clean) or
*                      run as a standalone step - either way the
*                      caller must set up Ws-Jb-Calling-Data
*                      before entry.
*
*    Called Modules.  jb090 (like pattern match).
*    Files used:      jbmast (master, input)
*                      jbmast2 (rewritten master, output)
*                      jbcopat (company pattern, input)
*                      jbtipat (title pattern, input)
*                      jbdelid (explicit delete ids, input)
*
*    Error msgs used: JB002, JB003, JB004, JB005.
*
* Changes:
* 11/11/85 vbc - 1.0.00 Created.
* 02/12/85 vbc -     01 Fixed salary rule - branch (b) was also
*                        firing when Min-Amount was zero.
* 19/02/86 vbc -     02 Date rule - invalid cutoff now reports
*                        Jb004 and deletes nothing, as specced.
* 04/05/92 vbc -     03 Pattern compares forced to lower case
*                        both sides - mixed case title beat us.
* 23/09/98 vbc -     04 Y2K readiness review - date rule cutoff
*                        already 4 digit year, no change needed.
* 15/01/99 vbc -     05 Century rollover retest passed clean.
*
*****************************************************************
* Copyright Notice.
*
* This program is part of the Applewood Computers JobScraps
* batch suite and is Copyright (c) Vincent B Coen, 1985-2026
* and later.  Distributed under the terms of the GNU General
* Public License, for personal and in-business use only.
*
* Distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*****************************************************************
*
 environment             division.
*===============================
*
 configuration section.
 special-names.
     UPSI-0 on status is JB-Trace-On
            off status is JB-Trace-Off.
*
 input-output            section.
 file-control.
     select  JB-Master-In
             assign       JBMAST
             organization line sequential
             status       WS-Mast-Status.
*
     select  JB-Master-Out
             assign       JBMAST2
             organization line sequential
             status       WS-Out-Status.
*
     select  JB-Pattern-File
             assign       WS-Pattern-Assign
             organization line sequential
             status       WS-Pat-Status.
*
     select  JB-Id-File
             assign       JBDELID
             organization line sequential
             status       WS-Id-Status.
*
 data                    division.
*===============================
*
 file section.
*
 fd  JB-Master-In.
     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-IN-RECORD
              JOB-RECORD-DATE-R by JOB-IN-DATE-R.
*
 fd  JB-Master-Out.
     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-OUT-RECORD
              JOB-RECORD-DATE-R by JOB-OUT-DATE-R.
*
 fd  JB-Pattern-File.
     copy "wsjbpat.cob" replacing PATTERN-RECORD by PATTERN-IN-RECORD.
*
 fd  JB-Id-File.
     copy "wsjbid.cob" replacing ID-RECORD by ID-IN-RECORD.
*
 working-storage section.
*-----------------------
 77  Prog-Name              pic x(15) value "JB020 (1.0.05)".
*
 copy "wsjbsys.cob".
*
 01  WS-File-Status.
     03  WS-Mast-Status     pic xx value "00".
     03  WS-Out-Status      pic xx value "00".
     03  WS-Pat-Status      pic xx value "00".
     03  WS-Id-Status       pic xx value "00".
*
 01  WS-Switches.
     03  WS-Eof-Master      pic x value "N".
         88  Eof-Master              value "Y".
     03  WS-Eof-Pattern     pic x value "N".
         88  Eof-Pattern             value "Y".
     03  WS-Eof-Ids         pic x value "N".
         88  Eof-Ids                 value "Y".
     03  WS-Cutoff-Valid    pic x value "Y".
         88  Cutoff-Is-Valid          value "Y".
     03  WS-Delete-This     pic x value "N".
*
 01  WS-Pattern-Assign       pic x(8).
 01  WS-Pattern-Assign-R redefines WS-Pattern-Assign.
     03  WS-PA-Prefix        pic x(4).
     03  WS-PA-Suffix        pic x(4).
*
 01  WS-Counters.
     03  WS-Read             binary-long unsigned value zero.
     03  WS-Deleted           binary-long unsigned value zero.
     03  WS-Remaining          binary-long unsigned value zero.
     03  WS-Pat-Count           binary-long unsigned value zero.
     03  WS-Pat-Idx              binary-long unsigned value zero.
*
 01  WS-Max-Patterns         binary-long unsigned value 500.
 01  WS-Max-Ids              binary-long unsigned value 60000.
*
 01  WS-Pattern-Table.
     03  WS-Pattern-Entry    pic x(60)
                             occurs 1 to 500 times
                             depending on WS-Pat-Count
                             indexed by WS-Pat-Ix.
*
 01  WS-Pattern-Delete-Table.
     03  WS-Pattern-Del-Cnt  binary-long unsigned
                             occurs 1 to 500 times
                             depending on WS-Pat-Count
                             indexed by WS-Pd-Ix.
*
 01  WS-Delete-Id-Table.
     03  WS-Delete-Id-Entry  pic x(40)
                             occurs 1 to 60000 times
                             depending on WS-Ids-Loaded
                             indexed by WS-Did-Ix.
 01  WS-Ids-Loaded            binary-long unsigned value zero.
*
 01  WS-LM-Field              pic x(60).
 01  WS-LM-Result             pic x.
     88  WS-LM-Matched        value "Y".
*
 01  WS-Lower-Field           pic x(60).
*
 01  WS-Cutoff-Date            pic x(10).
 01  WS-Cutoff-Date-R redefines WS-Cutoff-Date.
     03  WS-CO-Year            pic 9(4).
     03  filler                pic x.
     03  WS-CO-Month           pic 99.
     03  filler                pic x.
     03  WS-CO-Day             pic 99.
*
 01  WS-Scrape-Date            pic x(10).
 01  WS-Scrape-Date-R redefines WS-Scrape-Date.
     03  WS-SD-Year            pic 9(4).
     03  filler                pic x.
     03  WS-SD-Month           pic 99.
     03  filler                pic x.
     03  WS-SD-Day             pic 99.
*
 linkage section.
****************
*
 copy "wsjbcall.cob".
*
 procedure division using WS-JB-Calling-Data.
*
 aa000-Main                  section.
*
     move     spaces to WS-Pattern-Assign.
     evaluate true
         when JB-CD-Rule-Company   move "JBCOPAT" to WS-Pattern-Assign
         when JB-CD-Rule-Title     move "JBTIPAT" to WS-Pattern-Assign
         when other                continue
     end-evaluate.
     if       JB-CD-Pattern-File not = spaces
              move     JB-CD-Pattern-File (1:8) to WS-Pattern-Assign.
     move     zero to JB-CD-Return-Code.
     perform  aa010-Open-Files.
     if       JB-CD-Return-Code not = zero
              goback.
     evaluate true
         when JB-CD-Rule-Salary    perform aa050-Load-None
         when JB-CD-Rule-Company   perform aa055-Load-Patterns
         when JB-CD-Rule-Title     perform aa055-Load-Patterns
         when JB-CD-Rule-Date      perform aa060-Check-Cutoff
         when JB-CD-Rule-Ids       perform aa065-Load-Ids
     end-evaluate.
     perform  aa070-Filter-Master
              thru aa070-Exit
              until Eof-Master.
     move     WS-Deleted    to JB-CD-Deleted.
     move     WS-Remaining  to JB-CD-Remaining.
     if       JB-CD-Rule-Company or JB-CD-Rule-Title
              perform  aa075-Print-Pattern-Report.
     perform  aa090-Close-Files.
     display  "JB020 rule " JB-CD-Rule " deleted " WS-Deleted
               " remaining " WS-Remaining.
     goback.
*
 aa000-Exit.  exit section.
*
 aa010-Open-Files             section.
*
     open     input  JB-Master-In.
     if       WS-Mast-Status not = "00"
              display  JB002
              move     2 to JB-CD-Return-Code
              go to aa010-Exit.
     open     output JB-Master-Out.
*
 aa010-Exit.  exit section.
*
 aa050-Load-None.
*
     continue.
*
 aa055-Load-Patterns          section.
*
     open     input  JB-Pattern-File.
     if       WS-Pat-Status not = "00"
              display  JB003
              move     "N" to WS-Eof-Pattern
              go to aa055-Exit.
     move     "N" to WS-Eof-Pattern.
     perform  aa056-Load-One-Pattern
              thru aa056-Exit
              until Eof-Pattern.
     close    JB-Pattern-File.
*
 aa055-Exit.  exit section.
*
 aa056-Load-One-Pattern.
*
     read     JB-Pattern-File next record
              at end
              set      Eof-Pattern to true
              go to aa056-Exit.
     if       WS-Pat-Status not = "00" and not = "10"
              set      Eof-Pattern to true
              go to aa056-Exit.
     if       PAT-TEXT = spaces
              go to aa056-Exit.
     if       PAT-TEXT (1:1) = JB-Comment-Char
              go to aa056-Exit.
     if       WS-Pat-Count < WS-Max-Patterns
              add      1 to WS-Pat-Count
              move     PAT-TEXT to WS-Pattern-Entry (WS-Pat-Count)
              move     zero to WS-Pattern-Del-Cnt (WS-Pat-Count)
              inspect  WS-Pattern-Entry (WS-Pat-Count)
                       converting
                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                       to "abcdefghijklmnopqrstuvwxyz"
     end-if.
*
 aa056-Exit.  exit.
*
 aa060-Check-Cutoff            section.
*
     move     JB-CD-Cutoff to WS-Cutoff-Date.
     move     "Y" to WS-Cutoff-Valid.
     if       WS-CO-Year = zero
        or    WS-CO-Month < 1 or WS-CO-Month > 12
        or    WS-CO-Day   < 1 or WS-CO-Day   > 31
        or    WS-Cutoff-Date (5:1) not = "-"
        or    WS-Cutoff-Date (8:1) not = "-"
              move     "N" to WS-Cutoff-Valid
              display  JB004.
*
 aa060-Exit.  exit section.
*
 aa065-Load-Ids                section.
*
     open     input  JB-Id-File.
     if       WS-Id-Status not = "00"
              display  JB005
              go to aa065-Exit.
     move     "N" to WS-Eof-Ids.
     perform  aa066-Load-One-Id
              thru aa066-Exit
              until Eof-Ids.
     close    JB-Id-File.
*
 aa065-Exit.  exit section.
*
 aa066-Load-One-Id.
*
     read     JB-Id-File next record
              at end
              set      Eof-Ids to true
              go to aa066-Exit.
     if       WS-Id-Status not = "00" and not = "10"
              set      Eof-Ids to true
              go to aa066-Exit.
     if       WS-Ids-Loaded < WS-Max-Ids
              add      1 to WS-Ids-Loaded
              move     DEL-ID to WS-Delete-Id-Entry (WS-Ids-Loaded)
     end-if.
*
 aa066-Exit.  exit.
*
 aa070-Filter-Master.
*
     read     JB-Master-In next record
              at end
              set      Eof-Master to true
              go to aa070-Exit.
     if       WS-Mast-Status not = "00" and not = "10"
              set      Eof-Master to true
              go to aa070-Exit.
     add      1 to WS-Read.
     move     "N" to WS-Delete-This.
     evaluate true
         when JB-CD-Rule-Salary
              perform  zz075-Salary-Rule
         when JB-CD-Rule-Company
              move     JOB-COMPANY of JOB-IN-RECORD to WS-LM-Field
              perform  zz080-Pattern-Rule
         when JB-CD-Rule-Title
              move     JOB-TITLE of JOB-IN-RECORD to WS-LM-Field
              perform  zz080-Pattern-Rule
         when JB-CD-Rule-Date
              perform  zz085-Date-Rule
         when JB-CD-Rule-Ids
              perform  zz086-Id-Rule
     end-evaluate.
     if       WS-Delete-This = "Y"
              add      1 to WS-Deleted
     else
              write    JOB-OUT-RECORD from JOB-IN-RECORD
              add      1 to WS-Remaining
     end-if.
*
 aa070-Exit.  exit.
*
 zz075-Salary-Rule             section.
*
*    Delete when (a) Min <> 0 and Min < Min-Thresh and
*                    Max < Max-Thresh
*             or (b) Min >= Min-Thresh and Max < Max-Thresh.
*
     if       JOB-MIN-AMOUNT of JOB-IN-RECORD not = zero
          and JOB-MIN-AMOUNT of JOB-IN-RECORD < JB-CD-Min-Sal
          and JOB-MAX-AMOUNT of JOB-IN-RECORD < JB-CD-Max-Sal
              move     "Y" to WS-Delete-This
              go to zz075-Exit.
     if       JOB-MIN-AMOUNT of JOB-IN-RECORD >= JB-CD-Min-Sal
          and JOB-MAX-AMOUNT of JOB-IN-RECORD < JB-CD-Max-Sal
              move     "Y" to WS-Delete-This.
*
 zz075-Exit.  exit section.
*
 zz080-Pattern-Rule            section.
*
     move     WS-LM-Field to WS-Lower-Field.
     inspect  WS-Lower-Field
              converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
     move     1 to WS-Pat-Idx.
     perform  zz081-Try-One-Pattern
              thru zz081-Exit
              until WS-Pat-Idx > WS-Pat-Count
              or    WS-Delete-This = "Y".
*
 zz080-Exit.  exit section.
*
 aa075-Print-Pattern-Report   section.
*
     perform  aa076-Print-One-Pattern
              thru aa076-Exit
              varying WS-Pat-Ix from 1 by 1
              until WS-Pat-Ix > WS-Pat-Count.
*
 aa075-Exit.  exit section.
*
 aa076-Print-One-Pattern.
*
     display  "JB020 pattern " WS-Pattern-Entry (WS-Pat-Ix)
               " deleted " WS-Pattern-Del-Cnt (WS-Pat-Ix).
*
 aa076-Exit.  exit.
*
 zz081-Try-One-Pattern.
*
     call     "jb090" using WS-Lower-Field
                             WS-Pattern-Entry (WS-Pat-Idx)
                             WS-LM-Result.
     if       WS-LM-Matched
              move     "Y" to WS-Delete-This
              add      1 to WS-Pattern-Del-Cnt (WS-Pat-Idx).
     add      1 to WS-Pat-Idx.
*
 zz081-Exit.  exit.
*
 zz085-Date-Rule                section.
*
     if       Cutoff-Is-Valid
              move     JOB-DATE-SCRAPED of JOB-IN-RECORD (1:10)
                       to WS-Scrape-Date
              if       WS-Scrape-Date < WS-Cutoff-Date
                       move     "Y" to WS-Delete-This
              end-if
     end-if.
*
 zz085-Exit.  exit section.
*
 zz086-Id-Rule                  section.
*
     set      WS-Did-Ix to 1.
     search   WS-Delete-Id-Entry
              when     WS-Delete-Id-Entry (WS-Did-Ix) =
                       JOB-ID of JOB-IN-RECORD
                       move     "Y" to WS-Delete-This
     end-search.
*
 zz086-Exit.  exit section.
*
 aa090-Close-Files                section.
*
     close    JB-Master-In  JB-Master-Out.
*
 aa090-Exit.  exit section.
*
