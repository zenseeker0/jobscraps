*****************************************************
*                                                   *
*  Record Definition For The Title-Deletion        *
*     Preview Detail File (jb050 output)           *
*****************************************************
*  Line sequential.  One record per pattern/job match.
*  Sorted by title, then company, then pattern before
*  being handed to the printed reports.
*
* 19/03/93 vbc - Created.
*
01  PREVIEW-LINE.
    03  PV-Pattern             pic x(60).
    03  PV-Job-Id              pic x(40).
    03  PV-Title               pic x(60).
    03  PV-Company             pic x(40).
    03  PV-Query               pic x(40).
    03  PV-Url                 pic x(80).
    03  filler                 pic x(4).
*
