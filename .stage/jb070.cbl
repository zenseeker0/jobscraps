*****************************************************************
*                                                               *
*                 Search-Query Config Builder                  *
*                                                               *
*       Converts the search-scheduling clerk's CSV of search    *
*       definitions into the canonical SEARCH-CONFIG-RECORD     *
*       file used to drive the scraper, applying the typed      *
*       parsing rules for booleans and integers and appending   *
*       the fixed global defaults as a trailer row.             *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.        jb070.
*
*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
*    Installation.    Applewood Computers - JobScraps Unit.
*    Date-Written.    14/05/1989.
*    Date-Compiled.
*    Security.        Copyright (C) 1989-2026 Vincent Bryan Coen.
*                      Distributed under the GNU General Public
*                      License.  See the file COPYING for details.
*
*    Remarks.         Stand alone utility step - no linkage in or
*                      out.  Run whenever the clerk hands over a
*                      revised search-definition spreadsheet saved
*                      out as CSV.
*
*    Called Modules.  None.
*
*    Files used:      jbsrccsv (search-definition CSV, input)
*                      jbconfig (search config, output)
*
*    Error msgs used: SYS001.
*
* Changes:
* 14/05/89 vbc - 1.0.00 Created.
* 01/02/90 vbc -     01 Google needs its own search term column -
*                        added Sc-Google-Search-Term parse.
*                        (see also wsjbcfg change of same date).
*                        Field count in the CSV row went up by one -
*                        WS-Field-Count compare points adjusted.
*                        (see aa035-Parse-One-Row).
* 09/02/91 vbc -     02 Sc-Linkedin-Fetch-Desc column added.
* 27/11/96 vbc -     03 Enabled column missing entirely (short
*                        row) was being parsed as false instead
*                        of true as specced - now keyed off the
*                        actual comma count, not just blank test.
* 13/01/99 vbc -     04 Century sweep - timestamp suffix on the
*                        renamed-away config file now carries a
*                        4 digit year (was 2 digit) to avoid two
*                        different centuries colliding on the same
*                        file name.
*
*****************************************************************
* Copyright Notice.
*
* This program is part of the Applewood Computers JobScraps
* batch suite and is Copyright (c) Vincent B Coen, 1989-2026
* and later.  Distributed under the terms of the GNU General
* Public License, for personal and in-business use only.
*
* Distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*****************************************************************
*
 environment             division.
*===============================
*
 configuration section.
 special-names.
     UPSI-0 on status is JB-Trace-On
            off status is JB-Trace-Off.
*
 input-output            section.
 file-control.
     select  JB-Csv-File
             assign       JBSRCCSV
             organization line sequential
             status       WS-Csv-Status.
*
     select  JB-Config-File
             assign       JBCONFIG
             organization line sequential
             status       WS-Cfg-Status.
*
 data                    division.
*===============================
*
 file section.
*
 fd  JB-Csv-File.
 01  CSV-IN-RECORD               pic x(250).
*
 01  CSV-Peek-R redefines CSV-IN-RECORD.
     03  CSV-Peek-Char            pic x.
     03  filler                   pic x(249).
*
 fd  JB-Config-File.
     copy "wsjbcfg.cob" replacing SEARCH-CONFIG-RECORD
              by CONFIG-OUT-RECORD.
*
 working-storage section.
*-----------------------
 77  Prog-Name              pic x(15) value "JB070 (1.0.04)".
*
 copy "wsjbsys.cob".
*
 01  WS-File-Status.
     03  WS-Csv-Status       pic xx value "00".
     03  WS-Cfg-Status       pic xx value "00".
*
 01  WS-Switches.
     03  WS-Eof-Csv          pic x value "N".
         88  Eof-Csv                 value "Y".
     03  WS-First-Line       pic x value "Y".
         88  WS-Is-Header            value "Y".
*
 01  WS-Run-Counts.
     03  WS-Search-Count     binary-long unsigned value zero.
     03  WS-Comma-Count      binary-long unsigned value zero.
     03  WS-Field-Count      binary-long unsigned value zero.
*
 01  WS-Raw-Row.
     03  WS-Raw-Name          pic x(40).
     03  WS-Raw-Enabled       pic x(10).
     03  WS-Raw-Sites         pic x(60).
     03  WS-Raw-Term          pic x(60).
     03  WS-Raw-Location      pic x(40).
     03  WS-Raw-Remote        pic x(10).
     03  WS-Raw-Hours         pic x(10).
     03  WS-Raw-Results       pic x(10).
     03  WS-Raw-Country       pic x(20).
     03  WS-Raw-Li-Desc       pic x(10).
     03  WS-Raw-Google-Term   pic x(80).
*
 01  WS-Unstr-Ptr             binary-long unsigned.
 01  WS-Trim-Ix               binary-long unsigned.
 01  WS-Bool-Work             pic x(10).
 01  WS-Bool-Result           pic x value "N".
     88  WS-Bool-Is-True              value "Y".
*
 01  WS-Int-Raw               pic x(10).
 01  WS-Int-Len               binary-long unsigned.
 01  WS-Int-Result            binary-long unsigned.
*
 01  WS-Config-Fn             pic x(16) value "JBCONFIG".
 01  WS-Config-Renamed        pic x(40) value spaces.
 01  WS-Ts-Stamp.
     03  WS-Ts-Date           pic 9(8).
     03  WS-Ts-Time           pic 9(6).
*
 01  WS-Ts-Stamp-R redefines WS-Ts-Stamp.
     03  WS-Ts-Full            pic x(14).
*
 01  File-Info                value zero.
     03  FI-File-Size         pic 9(18) comp.
     03  FI-Mod-DD            pic 9(2)  comp.
     03  FI-Mod-MO            pic 9(2)  comp.
     03  FI-Mod-YYYY          pic 9(4)  comp.
     03  FI-Mod-HH            pic 9(2)  comp.
     03  FI-Mod-MM            pic 9(2)  comp.
     03  FI-Mod-SS            pic 9(2)  comp.
     03  filler               pic 9(2)  comp.
*
 01  WS-Cnt-Edit               pic z,zzz,zz9.
*
* Trailer row re-uses the live config record shape so the config
* file stays a single flat record length throughout - the last
* row is flagged by Sc-Name = "GLOBAL-DEFAULTS" and the spare
* columns carry the four fixed defaults instead of a real search.
*
 01  WS-Global-Trailer-R redefines CONFIG-OUT-RECORD.
     03  GD-Name              pic x(40).
     03  GD-Desc-Format       pic x(8).
     03  filler               pic x(2).
     03  GD-Enforce-Ann       pic x.
     03  filler               pic x(59).
     03  GD-Verbosity         pic 9.
     03  filler               pic x(39).
     03  GD-Distance          pic 99.
     03  filler               pic x(166).
*
 procedure division.
*
 aa000-Main                  section.
*
     perform  aa010-Open-Files.
     perform  aa015-Rename-Old-Config.
     open     output JB-Config-File.
     perform  aa020-Scan-Csv
              thru aa020-Exit
              until Eof-Csv.
     perform  aa040-Write-Trailer.
     close    JB-Csv-File JB-Config-File.
     move     WS-Search-Count to WS-Cnt-Edit.
     display  "JB070 searches converted " WS-Cnt-Edit.
     goback.
*
 aa000-Exit.  exit section.
*
 aa010-Open-Files            section.
*
     move     "N" to WS-Eof-Csv.
     open     input  JB-Csv-File.
     if       WS-Csv-Status not = "00"
              display  SYS001
              go to aa010-Exit.
*
 aa010-Exit.  exit section.
*
 aa015-Rename-Old-Config     section.
*
     call     "CBL_CHECK_FILE_EXIST" using WS-Config-Fn File-Info.
     if       Return-Code = zero
              accept    WS-Ts-Date from date yyyymmdd
              accept    WS-Ts-Time from time
              move      spaces to WS-Config-Renamed
              string    WS-Config-Fn delimited by space
                        "." delimited by size
                        WS-Ts-Date delimited by size
                        WS-Ts-Time delimited by size
                        into WS-Config-Renamed
              call      "CBL_RENAME_FILE" using WS-Config-Fn
                                                 WS-Config-Renamed
              if        JB-Trace-On
                        display  "JB070 renamed old config to "
                                  WS-Config-Renamed
                                  " stamp " WS-Ts-Full
              end-if
     end-if.
*
 aa015-Exit.  exit section.
*
 aa020-Scan-Csv.
*
     read     JB-Csv-File next record
              at end
              set      Eof-Csv to true
              go to aa020-Exit.
     if       WS-Csv-Status not = "00" and not = "10"
              set      Eof-Csv to true
              go to aa020-Exit.
     if       WS-Is-Header
              move     "N" to WS-First-Line
              go to aa020-Exit.
     if       CSV-IN-RECORD = spaces
              go to aa020-Exit.
     if       CSV-Peek-Char = JB-Comment-Char
              go to aa020-Exit.
     perform  aa030-Count-Commas.
     perform  aa035-Parse-One-Row.
     add      1 to WS-Search-Count.
     write    CONFIG-OUT-RECORD.
*
 aa020-Exit.  exit.
*
 aa030-Count-Commas           section.
*
     move     zero to WS-Comma-Count.
     inspect  CSV-IN-RECORD tallying WS-Comma-Count
              for all ",".
     add      1 WS-Comma-Count giving WS-Field-Count.
*
 aa030-Exit.  exit section.
*
 aa035-Parse-One-Row          section.
*
     move     spaces to WS-Raw-Row.
     move     1 to WS-Unstr-Ptr.
     unstring CSV-IN-RECORD delimited by ","
              into WS-Raw-Name
                   WS-Raw-Enabled
                   WS-Raw-Sites
                   WS-Raw-Term
                   WS-Raw-Location
                   WS-Raw-Remote
                   WS-Raw-Hours
                   WS-Raw-Results
                   WS-Raw-Country
                   WS-Raw-Li-Desc
                   WS-Raw-Google-Term
              pointer WS-Unstr-Ptr.
     move     spaces to CONFIG-OUT-RECORD.
     move     WS-Raw-Name to SC-NAME.
*
     if       WS-Field-Count < 2
              move     "Y" to SC-ENABLED
     else
              move     WS-Raw-Enabled to WS-Bool-Work
              perform  zz070-Bool-Rule
              move     WS-Bool-Result to SC-ENABLED
     end-if.
*
     move     WS-Raw-Sites to SC-SITE-NAMES.
     move     WS-Raw-Term  to SC-SEARCH-TERM.
     move     WS-Raw-Location to SC-LOCATION.
*
     move     WS-Raw-Remote to WS-Bool-Work.
     perform  zz070-Bool-Rule.
     move     WS-Bool-Result to SC-IS-REMOTE.
*
     move     WS-Raw-Hours to WS-Int-Raw.
     perform  zz075-Int-Rule.
     move     WS-Int-Result to SC-HOURS-OLD.
*
     move     WS-Raw-Results to WS-Int-Raw.
     perform  zz075-Int-Rule.
     move     WS-Int-Result to SC-RESULTS-WANTED.
*
     move     WS-Raw-Country to SC-COUNTRY-INDEED.
*
     move     WS-Raw-Li-Desc to WS-Bool-Work.
     perform  zz070-Bool-Rule.
     move     WS-Bool-Result to SC-LINKEDIN-FETCH-DESC.
*
     move     WS-Raw-Google-Term to SC-GOOGLE-SEARCH-TERM.
*
 aa035-Exit.  exit section.
*
 zz070-Bool-Rule              section.
*
     inspect  WS-Bool-Work converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
     move     1 to WS-Trim-Ix.
     perform  until WS-Trim-Ix > 10
              or WS-Bool-Work (WS-Trim-Ix:1) not = space
              add      1 to WS-Trim-Ix
     end-perform.
     move     "N" to WS-Bool-Result.
     if       WS-Trim-Ix <= 7
              if     WS-Bool-Work (WS-Trim-Ix:4) = "true"
                     if     WS-Trim-Ix + 4 > 10
                            move     "Y" to WS-Bool-Result
                     else
                            if     WS-Bool-Work (WS-Trim-Ix + 4:) =
                                        spaces
                                   move     "Y" to WS-Bool-Result
                            end-if
                     end-if
              end-if
     end-if.
*
 zz070-Exit.  exit section.
*
 zz075-Int-Rule                section.
*
*  Works on the non-blank-padded prefix only - testing the raw
*  space padded field with Numeric would fail on trailing spaces,
*  so the actual text length is found first via Trim-Ix.
*
     move     zero to WS-Int-Len.
     move     1 to WS-Trim-Ix.
     perform  until WS-Trim-Ix > 10
              or WS-Int-Raw (WS-Trim-Ix:1) = space
              add      1 to WS-Int-Len
              add      1 to WS-Trim-Ix
     end-perform.
     if       WS-Int-Len = zero
              move     zero to WS-Int-Result
     else
              if       WS-Int-Raw (1:WS-Int-Len) numeric
                       move     WS-Int-Raw (1:WS-Int-Len)
                                to WS-Int-Result
              else
                       move     zero to WS-Int-Result
              end-if
     end-if.
*
 zz075-Exit.  exit section.
*
 aa040-Write-Trailer           section.
*
     move     spaces to CONFIG-OUT-RECORD.
     move     "GLOBAL-DEFAULTS" to GD-Name.
     move     JB-GD-Desc-Format to GD-Desc-Format.
     move     JB-GD-Enforce-Ann to GD-Enforce-Ann.
     move     JB-GD-Verbosity to GD-Verbosity.
     move     JB-GD-Distance to GD-Distance.
     write    CONFIG-OUT-RECORD.
*
 aa040-Exit.  exit section.
*
