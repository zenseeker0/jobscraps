*****************************************************************
*                                                               *
*              Pattern Match Subroutine (Like Rule)             *
*                                                               *
*       Shared by jb020 (purge) and jb050 (preview) so the      *
*       wildcard matching logic is coded once, not copied.      *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.        jb090.
*
*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
*    Installation.    Applewood Computers - JobScraps Unit.
*    Date-Written.    08/11/1985.
*    Date-Compiled.
*    Security.        Copyright (C) 1985-2026 Vincent Bryan Coen.
*                      Distributed under the GNU General Public
*                      License.  See the file COPYING for details.
*
*    Remarks.         SQL LIKE style match, "%" only wildcard.
*                      Caller must already have lower-cased both
*                      the field and the pattern - this routine
*                      does a literal compare only.
*
*    Called Modules.  None.
*    Files used.      None.
*
* Changes:
* 08/11/85 vbc - 1.0.00 Created.
* 19/11/85 vbc -     01 Fixed trailing wildcard not matching an
*                        empty remainder (zero length run).
* 14/06/92 vbc -     02 Field / pattern widened x(40) to x(60)
*                        to cover the longest job title.
* 21/08/98 vbc -     03 Y2K n/a - no date fields in this module,
*                        confirmed during the century sweep.
* 04/02/99 vbc -     04 Added raw byte redefines on the length
*                        and pointer counters for the trace dump.
*
*****************************************************************
* Copyright Notice.
*
* This program is part of the Applewood Computers JobScraps
* batch suite and is Copyright (c) Vincent B Coen, 1985-2026
* and later.  Distributed under the terms of the GNU General
* Public License, for personal and in-business use only.
*
* Distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*****************************************************************
*
 environment             division.
*===============================
*
 configuration section.
 special-names.
     UPSI-0 on status is JB-Trace-On
            off status is JB-Trace-Off.
*
 data                    division.
*===============================
*
 working-storage section.
*-----------------------
 77  Prog-Name             pic x(15) value "JB090 (1.0.04)".
*
 01  WS-Like-Wild           pic x value "%".
*
 01  WS-LM-Field-Len         binary-long unsigned.
 01  WS-LM-Field-Len-R redefines WS-LM-Field-Len pic x(4).
 01  WS-LM-Patt-Len          binary-long unsigned.
 01  WS-LM-Patt-Len-R redefines WS-LM-Patt-Len pic x(4).
 01  WS-LM-Si                binary-long unsigned.
 01  WS-LM-Si-R redefines WS-LM-Si pic x(4).
 01  WS-LM-Pi                binary-long unsigned.
 01  WS-LM-Star-Si           binary-long unsigned.
 01  WS-LM-Star-Pi           binary-long unsigned.
 01  WS-LM-Done              pic x value "N".
     88  WS-LM-Is-Done       value "Y".
*
 linkage section.
****************
*
 01  LK-LM-Field              pic x(60).
 01  LK-LM-Pattern            pic x(60).
 01  LK-LM-Result             pic x.
     88  LK-LM-Matched        value "Y".
*
 procedure division using LK-LM-Field LK-LM-Pattern LK-LM-Result.
*
 aa000-Main                  section.
*
     move     "N" to LK-LM-Result.
     move     "N" to WS-LM-Done.
     move     1   to WS-LM-Si.
     move     1   to WS-LM-Pi.
     move     zero to WS-LM-Star-Si.
     move     zero to WS-LM-Star-Pi.
     perform  zz080-Len-Of-Field.
     perform  zz085-Len-Of-Pattern.
     perform  zz081-Match-Loop
              thru zz081-Exit
              until WS-LM-Is-Done.
     if       JB-Trace-On
              display  "JB090 match " LK-LM-Result
                        " field=" LK-LM-Field (1:20)
                        " pattern=" LK-LM-Pattern (1:20)
              display  "JB090 lens fld=" WS-LM-Field-Len-R
                        " patt=" WS-LM-Patt-Len-R
                        " si=" WS-LM-Si-R
     end-if.
     goback.
*
 aa000-Exit.  exit section.
*
 zz080-Len-Of-Field           section.
*
     move     60 to WS-LM-Field-Len.
     perform  zz082-Trim-Field
              thru zz082-Exit
              until WS-LM-Field-Len = zero
              or LK-LM-Field (WS-LM-Field-Len:1) not = space.
*
 zz080-Exit.  exit section.
*
 zz082-Trim-Field.
*
     subtract 1 from WS-LM-Field-Len.
*
 zz082-Exit.  exit.
*
 zz085-Len-Of-Pattern          section.
*
     move     60 to WS-LM-Patt-Len.
     perform  zz086-Trim-Pattern
              thru zz086-Exit
              until WS-LM-Patt-Len = zero
              or LK-LM-Pattern (WS-LM-Patt-Len:1) not = space.
*
 zz085-Exit.  exit section.
*
 zz086-Trim-Pattern.
*
     subtract 1 from WS-LM-Patt-Len.
*
 zz086-Exit.  exit.
*
 zz081-Match-Loop.
*
     if       WS-LM-Pi > WS-LM-Patt-Len
          and WS-LM-Si > WS-LM-Field-Len
              move     "Y" to LK-LM-Result
              move     "Y" to WS-LM-Done
              go to zz081-Exit.
     if       WS-LM-Pi > WS-LM-Patt-Len
              if       WS-LM-Star-Pi > 0
                       add      1 to WS-LM-Star-Si
                       move     WS-LM-Star-Pi to WS-LM-Pi
                       add      1 to WS-LM-Pi
                       move     WS-LM-Star-Si to WS-LM-Si
              else
                       move     "N" to LK-LM-Result
                       move     "Y" to WS-LM-Done
              end-if
              go to zz081-Exit.
     if       LK-LM-Pattern (WS-LM-Pi:1) = WS-Like-Wild
              move     WS-LM-Pi to WS-LM-Star-Pi
              move     WS-LM-Si to WS-LM-Star-Si
              add      1 to WS-LM-Pi
              go to zz081-Exit.
     if       WS-LM-Si <= WS-LM-Field-Len
              if       LK-LM-Pattern (WS-LM-Pi:1) =
                       LK-LM-Field (WS-LM-Si:1)
                       add      1 to WS-LM-Pi
                       add      1 to WS-LM-Si
                       go to zz081-Exit
              end-if
     end-if.
     if       WS-LM-Star-Pi > 0
              add      1 to WS-LM-Star-Si
              move     WS-LM-Star-Pi to WS-LM-Pi
              add      1 to WS-LM-Pi
              move     WS-LM-Star-Si to WS-LM-Si
     else
              move     "N" to LK-LM-Result
              move     "Y" to WS-LM-Done
     end-if.
*
 zz081-Exit.  exit.
*
