*****************************************************************
*                                                               *
*                Title-Deletion Preview Reporter                *
*                                                               *
*       Runs the title purge patterns against the master       *
*       file WITHOUT deleting anything, so the user can see    *
*       what a real purge would catch before running jb020.    *
*       An optional simulation pre-step applies the company    *
*       patterns first so their catch is not double counted.    *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.        jb050.
*
*    Author.          Vincent B Coen FBCS, FIDM, FIDPM.
*    Installation.    Applewood Computers - JobScraps Unit.
*    Date-Written.    19/03/1993.
*    Date-Compiled.
*    Security.        Copyright (C) 1993-2026 Vincent Bryan Coen.
*                      Distributed under the GNU General Public
*                      License.  See the file COPYING for details.
*
*    Remarks.         Stand alone - run as a one off before a
*                      title purge to see what it would catch.
*                      UPSI-1 on turns on the company-pattern
*                      simulation pre-step (see changes below).
*
*    Called Modules.  jb090 (like-pattern match, title and,
*                      when simulating, company patterns too).
*
*    Files used:      jbmast (in), jbtipat (in), jbcopat (in,
*                      simulation only), jbprevw/jbprevs (out,
*                      unsorted/sorted detail), jbpvrpt (out,
*                      printed report).
*
*    Error msgs used: JB002, JB003.
*
* Changes:
* 19/03/93 vbc - 1.0.00 Created.
* 02/06/93 vbc -     01 Per-pattern company table was only 40
*                        slots - raised to 60 after the remote
*                        site search patterns overflowed it.
* 14/11/94 vbc -     02 Overlap pattern-1/pattern-2 ordering was
*                        backwards - P1 must be the pattern with
*                        the greater total match count.
* 08/07/96 vbc -     03 Blank company/query now excluded from
*                        the rankings per the user's request but
*                        still shown as an excluded count.
* 19/01/99 vbc -     04 Century sweep - date fields here are
*                        carried as text only, no comparison is
*                        done on them, no change required.
*
*****************************************************************
* Copyright Notice.
*
* This program is part of the Applewood Computers JobScraps
* batch suite and is Copyright (c) Vincent B Coen, 1993-2026
* and later.  Distributed under the terms of the GNU General
* Public License, for personal and in-business use only.
*
* Distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*****************************************************************
*
 environment             division.
*===============================
*
 configuration section.
 special-names.
     UPSI-0 on status is JB-Trace-On
            off status is JB-Trace-Off.
     UPSI-1 on status is WS-Simulate-On
            off status is WS-Simulate-Off.
*
 input-output            section.
 file-control.
     select  JB-Master-File
             assign       JBMAST
             organization line sequential
             status       WS-Mast-Status.
*
     select  JB-Title-Pattern-File
             assign       JBTIPAT
             organization line sequential
             status       WS-Tpat-Status.
*
     select  JB-Company-Pattern-File
             assign       JBCOPAT
             organization line sequential
             status       WS-Cpat-Status.
*
     select  JB-Preview-File
             assign       JBPREVW
             organization line sequential
             status       WS-Prvw-Status.
*
     select  JB-Preview-Sorted-File
             assign       JBPREVS
             organization line sequential
             status       WS-Prvs-Status.
*
     select  JB-Sort-Work
             assign       JBPSWORK.
*
     select  JB-Report-File
             assign       JBPVRPT
             organization line sequential
             status       WS-Rept-Status.
*
 data                    division.
*===============================
*
 file section.
*
 fd  JB-Master-File.
     copy "wsjbjob.cob" replacing JOB-RECORD by JOB-MASTER-RECORD
              JOB-RECORD-DATE-R by JOB-MASTER-DATE-R.
*
 fd  JB-Title-Pattern-File.
     copy "wsjbpat.cob" replacing PATTERN-RECORD by
              TITLE-PATTERN-RECORD.
*
 fd  JB-Company-Pattern-File.
     copy "wsjbpat.cob" replacing PATTERN-RECORD by
              COMPANY-PATTERN-RECORD.
*
 fd  JB-Preview-File.
     copy "wsjbprv.cob" replacing PREVIEW-LINE by
              PREVIEW-OUT-LINE.
*
 fd  JB-Preview-Sorted-File.
     copy "wsjbprv.cob" replacing PREVIEW-LINE by
              PREVIEW-SORTED-LINE.
*
 sd  JB-Sort-Work.
 01  SORT-PREVIEW-RECORD.
     03  SR-Title               pic x(60).
     03  SR-Company             pic x(40).
     03  SR-Pattern             pic x(60).
     03  SR-Job-Id              pic x(40).
     03  SR-Query               pic x(40).
     03  SR-Url                 pic x(80).
*
 fd  JB-Report-File.
 01  PRINT-LINE                  pic x(132).
*
 working-storage section.
*-----------------------
 77  Prog-Name               pic x(15) value "JB050 (1.0.04)".
*
 copy "wsjbsys.cob".
*
 01  WS-File-Status.
     03  WS-Mast-Status      pic xx value "00".
     03  WS-Tpat-Status      pic xx value "00".
     03  WS-Cpat-Status      pic xx value "00".
     03  WS-Prvw-Status      pic xx value "00".
     03  WS-Prvs-Status      pic xx value "00".
     03  WS-Rept-Status      pic xx value "00".
*
 01  WS-Switches.
     03  WS-Eof-Master       pic x value "N".
         88  Eof-Master              value "Y".
     03  WS-Eof-Tpat         pic x value "N".
         88  Eof-Tpat                value "Y".
     03  WS-Eof-Cpat         pic x value "N".
         88  Eof-Cpat                value "Y".
*
*--------------------------------------------------------------*
*  Loaded title / company pattern tables - same shape, each   *
*  carries its own running match count for the reports.       *
*--------------------------------------------------------------*
 01  WS-Max-Title-Patt       binary-long unsigned value 300.
 01  WS-Title-Patt-Count     binary-long unsigned value zero.
 01  WS-Title-Pattern-Table.
     03  WS-TP-Entry occurs 1 to 300 times
                 depending on WS-Title-Patt-Count
                 indexed by WS-Tp-Ix.
         05  WS-TP-Text          pic x(60).
         05  WS-TP-Match-Cnt     binary-long unsigned.
         05  WS-TP-Excl-Cnt      binary-long unsigned.
*
 01  WS-Max-Co-Patt          binary-long unsigned value 200.
 01  WS-Co-Patt-Count        binary-long unsigned value zero.
 01  WS-Co-Pattern-Table.
     03  WS-CP-Entry occurs 1 to 200 times
                 depending on WS-Co-Patt-Count
                 indexed by WS-Cp-Ix.
         05  WS-CP-Text          pic x(60).
         05  WS-CP-Matched       pic x value "N".
             88  WS-CP-Has-Matched   value "Y".
*
 01  WS-Tp-Overflow          pic x value "N".
     88  WS-Tp-Full                  value "Y".
 01  WS-Cp-Overflow          pic x value "N".
     88  WS-Cp-Full                  value "Y".
*
*--------------------------------------------------------------*
*  Per-pattern company sub-table - top-5-by-pattern ranking.  *
*  Fixed 60 slots per pattern (not depending-on - the count   *
*  of slots actually used is tracked alongside it).           *
*--------------------------------------------------------------*
 01  WS-Max-Co-Per-Patt      binary-long unsigned value 60.
 01  WS-Patt-Company-Table.
     03  WS-PCT-Entry occurs 1 to 300 times
                 depending on WS-Title-Patt-Count
                 indexed by WS-Pt-Ix.
         05  WS-PC-Used          binary-long unsigned.
         05  WS-PC-Overflow      pic x value "N".
             88  WS-PC-Is-Full       value "Y".
         05  WS-PC-Slot occurs 60 times indexed by WS-Pc-Ix.
             07  WS-PC-Company       pic x(40).
             07  WS-PC-Count         binary-long unsigned.
             07  WS-PC-Ranked        pic x value "N".
                 88  WS-PC-Is-Ranked     value "Y".
*
*--------------------------------------------------------------*
*  Overall distinct-company / distinct-query accumulators.    *
*--------------------------------------------------------------*
 01  WS-Max-Co-Overall       binary-long unsigned value 3000.
 01  WS-Co-Overall-Count     binary-long unsigned value zero.
 01  WS-Co-Overall-Table.
     03  WS-CO-Entry occurs 1 to 3000 times
                 depending on WS-Co-Overall-Count
                 indexed by WS-Co-Ix.
         05  WS-CO-Name          pic x(40).
         05  WS-CO-Count         binary-long unsigned.
         05  WS-CO-Ranked        pic x value "N".
             88  WS-CO-Is-Ranked     value "Y".
 01  WS-Co-Blank-Count       binary-long unsigned value zero.
*
 01  WS-Max-Qry-Overall      binary-long unsigned value 300.
 01  WS-Qry-Overall-Count    binary-long unsigned value zero.
 01  WS-Qry-Overall-Table.
     03  WS-QO-Entry occurs 1 to 300 times
                 depending on WS-Qry-Overall-Count
                 indexed by WS-Qry-Ix.
         05  WS-QO-Name          pic x(40).
         05  WS-QO-Count         binary-long unsigned.
         05  WS-QO-Ranked        pic x value "N".
             88  WS-QO-Is-Ranked     value "Y".
*
*--------------------------------------------------------------*
*  Pattern overlap matrix - fixed size, upper triangle only   *
*  (row < col) is ever filled or read.  Plain numeric         *
*  subscripts throughout - not index-names, since the same    *
*  work fields also address the unrelated job-pattern list.   *
*--------------------------------------------------------------*
 01  WS-Overlap-Matrix.
     03  WS-OV-Row occurs 300 times.
         05  WS-OV-Col occurs 300 times.
             07  WS-OV-Count         binary-long unsigned.
*
*--------------------------------------------------------------*
*  Per-job working list of which patterns it matched - reset  *
*  for every master record read, used to post the overlap     *
*  matrix once the record's full pattern list is known.       *
*--------------------------------------------------------------*
 01  WS-Max-Job-Patt         binary-long unsigned value 50.
 01  WS-Job-Patt-Count       binary-long unsigned value zero.
 01  WS-Job-Patt-List.
     03  WS-JP-Entry occurs 1 to 50 times
                 depending on WS-Job-Patt-Count
                 indexed by WS-Jp-Ix.
         05  WS-JP-Index         binary-long unsigned.
*
*--------------------------------------------------------------*
*  Run counters and working fields.                           *
*--------------------------------------------------------------*
 01  WS-Run-Counts.
     03  WS-Orig-Count        binary-long unsigned value zero.
     03  WS-Co-Sim-Deleted    binary-long unsigned value zero.
     03  WS-Remain-Count      binary-long unsigned value zero.
     03  WS-Co-Patt-Matched   binary-long unsigned value zero.
     03  WS-Total-Matches     binary-long unsigned value zero.
     03  WS-Jobs-Affected     binary-long unsigned value zero.
     03  WS-Patt-With         binary-long unsigned value zero.
     03  WS-Patt-Without      binary-long unsigned value zero.
*
 01  WS-Lower-Title           pic x(60).
 01  WS-Lower-Company         pic x(60).
*
 01  WS-LM-Result             pic x.
     88  WS-LM-Matched            value "Y".
*
 01  WS-Rank                  binary-long unsigned.
 01  WS-Best-Ix                binary-long unsigned.
 01  WS-Best-Count             binary-long unsigned.
 01  WS-Excl-This-Co           pic x value "N".
     88  WS-Excl-This-Co-Yes       value "Y".
*
*--------------------------------------------------------------*
*  Overlap-report work fields.  WS-Ov-I/WS-Ov-J are plain      *
*  counters, not index-names, since zz080/zz081 also use them  *
*  to address the job-pattern list while posting the matrix.   *
*--------------------------------------------------------------*
 01  WS-Ov-I                   binary-long unsigned.
 01  WS-Ov-J                   binary-long unsigned.
 01  WS-Ov-P1                 binary-long unsigned.
 01  WS-Ov-P2                 binary-long unsigned.
 01  WS-Ov-Best-I              binary-long unsigned.
 01  WS-Ov-Best-J              binary-long unsigned.
 01  WS-Ov-Best-Count          binary-long unsigned.
 01  WS-Ov-Pct-1               pic 999v9.
 01  WS-Ov-Pct-1-R redefines WS-Ov-Pct-1.
     03  WS-OP1-Whole           pic 999.
     03  WS-OP1-Tenth           pic 9.
 01  WS-Ov-Pct-2               pic 999v9.
 01  WS-Ov-Pct-2-R redefines WS-Ov-Pct-2.
     03  WS-OP2-Whole           pic 999.
     03  WS-OP2-Tenth           pic 9.
 01  WS-Ov-Done                pic x value "N".
     88  WS-Ov-Is-Done              value "Y".
 01  WS-Ov-Ranked-Count        binary-long unsigned value zero.
 01  WS-Rank-Edit              pic zz9.
*
*--------------------------------------------------------------*
*  Print-line work areas - one redefine per detail layout so  *
*  the same 132 byte print record carries every report style. *
*--------------------------------------------------------------*
 01  WS-Print-Area.
     03  WS-PA-Text             pic x(132).
 01  WS-Print-Area-Num-R redefines WS-Print-Area.
     03  WS-PAN-Label            pic x(50).
     03  WS-PAN-Count            pic z,zzz,zz9.
     03  filler                  pic x(73).
*
 01  WS-Print-Area-Ovl-R redefines WS-Print-Area.
     03  WS-OVR-P1               pic x(30).
     03  WS-OVR-P2               pic x(25).
     03  filler                  pic x(2).
     03  WS-OVR-Count            pic z,zzz,zz9.
     03  filler                  pic x(2).
     03  WS-OVR-Pct1             pic zz9.9.
     03  filler                  pic x(2).
     03  WS-OVR-Pct2             pic zz9.9.
     03  filler                  pic x(52).
*
 01  WS-Cnt-Edit               pic z,zzz,zz9.
*
 procedure division.
*
 aa000-Main                  section.
*
     perform  aa010-Open-Files.
     if       WS-Mast-Status not = "00"
              go to aa000-Exit.
     perform  aa020-Load-Title-Patterns.
     if       WS-Title-Patt-Count = zero
              go to aa000-Exit.
     if       WS-Simulate-On
              perform  aa025-Load-Company-Patterns.
     end-if.
     perform  aa030-Scan-Master
              thru aa030-Exit
              until Eof-Master.
     close    JB-Master-File JB-Preview-File.
     perform  aa035-Sort-Preview.
     perform  aa040-Count-Pattern-Hits.
     open     output JB-Report-File.
     if       WS-Simulate-On
              perform  aa045-Report-Simulation.
     end-if.
     perform  aa050-Report-Summary.
     perform  aa060-Report-Top-Patterns.
     perform  aa070-Report-Top-Companies.
     perform  aa080-Report-Top-Queries.
     perform  aa090-Report-Overlap.
     perform  aa095-Report-Zero-Match.
     close    JB-Report-File.
     display  "JB050 preview complete - matches "
               WS-Total-Matches " jobs affected "
               WS-Jobs-Affected.
     goback.
*
 aa000-Exit.  exit section.
*
 aa010-Open-Files             section.
*
     open     input  JB-Master-File.
     if       WS-Mast-Status not = "00"
              display  JB002
              go to aa010-Exit.
     open     output JB-Preview-File.
*
 aa010-Exit.  exit section.
*
 aa020-Load-Title-Patterns    section.
*
     move     zero to WS-Title-Patt-Count.
     open     input  JB-Title-Pattern-File.
     if       WS-Tpat-Status not = "00"
              display  JB003
              move     "N" to WS-Eof-Tpat
              go to aa020-Exit.
     move     "N" to WS-Eof-Tpat.
     perform  aa021-Load-One-Title
              thru aa021-Exit
              until Eof-Tpat.
     close    JB-Title-Pattern-File.
*
 aa020-Exit.  exit section.
*
 aa021-Load-One-Title.
*
     read     JB-Title-Pattern-File next record
              at end
              set      Eof-Tpat to true
              go to aa021-Exit.
     if       WS-Tpat-Status not = "00" and not = "10"
              set      Eof-Tpat to true
              go to aa021-Exit.
     if       TITLE-PATTERN-RECORD = spaces
              go to aa021-Exit.
     if       PAT-TEXT of TITLE-PATTERN-RECORD (1:1) =
              JB-Comment-Char
              go to aa021-Exit.
     if       WS-Title-Patt-Count >= WS-Max-Title-Patt
              move     "Y" to WS-Tp-Overflow
              go to aa021-Exit.
     add      1 to WS-Title-Patt-Count.
     move     PAT-TEXT of TITLE-PATTERN-RECORD
              to WS-TP-Text (WS-Title-Patt-Count).
     move     zero to WS-TP-Match-Cnt (WS-Title-Patt-Count).
     move     zero to WS-TP-Excl-Cnt (WS-Title-Patt-Count).
     move     zero to WS-PC-Used (WS-Title-Patt-Count).
     move     "N" to WS-PC-Overflow (WS-Title-Patt-Count).
     inspect  WS-TP-Text (WS-Title-Patt-Count)
              converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
*
 aa021-Exit.  exit.
*
 aa025-Load-Company-Patterns  section.
*
     move     zero to WS-Co-Patt-Count.
     open     input  JB-Company-Pattern-File.
     if       WS-Cpat-Status not = "00"
              display  JB003
              move     "N" to WS-Eof-Cpat
              go to aa025-Exit.
     move     "N" to WS-Eof-Cpat.
     perform  aa026-Load-One-Company
              thru aa026-Exit
              until Eof-Cpat.
     close    JB-Company-Pattern-File.
*
 aa025-Exit.  exit section.
*
 aa026-Load-One-Company.
*
     read     JB-Company-Pattern-File next record
              at end
              set      Eof-Cpat to true
              go to aa026-Exit.
     if       WS-Cpat-Status not = "00" and not = "10"
              set      Eof-Cpat to true
              go to aa026-Exit.
     if       COMPANY-PATTERN-RECORD = spaces
              go to aa026-Exit.
     if       PAT-TEXT of COMPANY-PATTERN-RECORD (1:1) =
              JB-Comment-Char
              go to aa026-Exit.
     if       WS-Co-Patt-Count >= WS-Max-Co-Patt
              move     "Y" to WS-Cp-Overflow
              go to aa026-Exit.
     add      1 to WS-Co-Patt-Count.
     move     PAT-TEXT of COMPANY-PATTERN-RECORD
              to WS-CP-Text (WS-Co-Patt-Count).
     move     "N" to WS-CP-Matched (WS-Co-Patt-Count).
     inspect  WS-CP-Text (WS-Co-Patt-Count)
              converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
*
 aa026-Exit.  exit.
*
 aa030-Scan-Master             section.
*
     read     JB-Master-File next record
              at end
              set      Eof-Master to true
              go to aa030-Exit.
     if       WS-Mast-Status not = "00" and not = "10"
              set      Eof-Master to true
              go to aa030-Exit.
     add      1 to WS-Orig-Count.
     move     "N" to WS-Excl-This-Co.
     if       WS-Simulate-On
              perform  zz040-Sim-Company
              if       WS-Excl-This-Co-Yes
                       add 1 to WS-Co-Sim-Deleted
                       go to aa030-Exit
              end-if
     end-if.
     add      1 to WS-Remain-Count.
     move     zero to WS-Job-Patt-Count.
     move     JOB-TITLE of JOB-MASTER-RECORD to WS-Lower-Title.
     inspect  WS-Lower-Title
              converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
     perform  zz045-Try-Title-Pattern
              thru zz045-Exit
              varying WS-Tp-Ix from 1 by 1
              until WS-Tp-Ix > WS-Title-Patt-Count.
     if       WS-Job-Patt-Count > zero
              add      1 to WS-Jobs-Affected
              perform  zz070-Tally-Overall-Company
              perform  zz075-Tally-Overall-Query
              perform  zz080-Post-Overlap
                       thru zz080-Exit
                       varying WS-Jp-Ix from 1 by 1
                       until WS-Jp-Ix > WS-Job-Patt-Count
     end-if.
*
 aa030-Exit.  exit section.
*
 zz040-Sim-Company.
*
     move     JOB-COMPANY of JOB-MASTER-RECORD
              to WS-Lower-Company.
     inspect  WS-Lower-Company
              converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              to "abcdefghijklmnopqrstuvwxyz".
     perform  zz041-Try-Company-Pattern
              thru zz041-Exit
              varying WS-Cp-Ix from 1 by 1
              until WS-Cp-Ix > WS-Co-Patt-Count
              or    WS-Excl-This-Co-Yes.
*
 zz040-Exit.  exit.
*
 zz041-Try-Company-Pattern.
*
     call     "jb090" using WS-Lower-Company
                             WS-CP-Text (WS-Cp-Ix)
                             WS-LM-Result.
     if       WS-LM-Matched
              move     "Y" to WS-Excl-This-Co
              set      WS-CP-Has-Matched (WS-Cp-Ix) to true.
*
 zz041-Exit.  exit.
*
 zz045-Try-Title-Pattern.
*
     call     "jb090" using WS-Lower-Title
                             WS-TP-Text (WS-Tp-Ix)
                             WS-LM-Result.
     if       not WS-LM-Matched
              go to zz045-Exit.
     add      1 to WS-TP-Match-Cnt (WS-Tp-Ix).
     add      1 to WS-Total-Matches.
     move     WS-TP-Text (WS-Tp-Ix) to PV-Pattern
                                        of PREVIEW-OUT-LINE.
     move     JOB-ID of JOB-MASTER-RECORD to PV-Job-Id
                                        of PREVIEW-OUT-LINE.
     move     JOB-TITLE of JOB-MASTER-RECORD to PV-Title
                                        of PREVIEW-OUT-LINE.
     move     JOB-COMPANY of JOB-MASTER-RECORD to PV-Company
                                        of PREVIEW-OUT-LINE.
     move     JOB-SEARCH-QUERY of JOB-MASTER-RECORD to PV-Query
                                        of PREVIEW-OUT-LINE.
     move     JOB-URL of JOB-MASTER-RECORD to PV-Url
                                        of PREVIEW-OUT-LINE.
     write    PREVIEW-OUT-LINE.
     perform  zz050-Tally-Patt-Company.
     if       WS-Job-Patt-Count < WS-Max-Job-Patt
              add      1 to WS-Job-Patt-Count
              move     WS-Tp-Ix to WS-JP-Index (WS-Job-Patt-Count)
     end-if.
*
 zz045-Exit.  exit.
*
 zz050-Tally-Patt-Company       section.
*
     if       JOB-COMPANY of JOB-MASTER-RECORD = spaces
              add      1 to WS-TP-Excl-Cnt (WS-Tp-Ix)
              go to zz050-Exit.
     move     zero to WS-Best-Ix.
     perform  zz051-Find-Company
              thru zz051-Exit
              varying WS-Pc-Ix from 1 by 1
              until WS-Pc-Ix > WS-PC-Used (WS-Tp-Ix)
              or    WS-Best-Ix not = zero.
     if       WS-Best-Ix not = zero
              add      1 to WS-PC-Count (WS-Tp-Ix WS-Best-Ix)
              go to zz050-Exit.
     if       WS-PC-Used (WS-Tp-Ix) >= WS-Max-Co-Per-Patt
              set      WS-PC-Is-Full (WS-Tp-Ix) to true
              go to zz050-Exit.
     add      1 to WS-PC-Used (WS-Tp-Ix).
     move     WS-PC-Used (WS-Tp-Ix) to WS-Pc-Ix.
     move     JOB-COMPANY of JOB-MASTER-RECORD
              to WS-PC-Company (WS-Tp-Ix WS-Pc-Ix).
     move     1 to WS-PC-Count (WS-Tp-Ix WS-Pc-Ix).
     move     "N" to WS-PC-Ranked (WS-Tp-Ix WS-Pc-Ix).
*
 zz050-Exit.  exit section.
*
 zz051-Find-Company.
*
     if       WS-PC-Company (WS-Tp-Ix WS-Pc-Ix) =
              JOB-COMPANY of JOB-MASTER-RECORD
              move     WS-Pc-Ix to WS-Best-Ix.
*
 zz051-Exit.  exit.
*
 zz070-Tally-Overall-Company    section.
*
     if       JOB-COMPANY of JOB-MASTER-RECORD = spaces
              add      1 to WS-Co-Blank-Count
              go to zz070-Exit.
     move     zero to WS-Best-Ix.
     perform  zz071-Find-Overall-Co
              thru zz071-Exit
              varying WS-Co-Ix from 1 by 1
              until WS-Co-Ix > WS-Co-Overall-Count
              or    WS-Best-Ix not = zero.
     if       WS-Best-Ix not = zero
              add      1 to WS-CO-Count (WS-Best-Ix)
              go to zz070-Exit.
     if       WS-Co-Overall-Count >= WS-Max-Co-Overall
              go to zz070-Exit.
     add      1 to WS-Co-Overall-Count.
     move     JOB-COMPANY of JOB-MASTER-RECORD
              to WS-CO-Name (WS-Co-Overall-Count).
     move     1 to WS-CO-Count (WS-Co-Overall-Count).
     move     "N" to WS-CO-Ranked (WS-Co-Overall-Count).
*
 zz070-Exit.  exit section.
*
 zz071-Find-Overall-Co.
*
     if       WS-CO-Name (WS-Co-Ix) =
              JOB-COMPANY of JOB-MASTER-RECORD
              move     WS-Co-Ix to WS-Best-Ix.
*
 zz071-Exit.  exit.
*
 zz075-Tally-Overall-Query      section.
*
     move     zero to WS-Best-Ix.
     perform  zz076-Find-Overall-Qry
              thru zz076-Exit
              varying WS-Qry-Ix from 1 by 1
              until WS-Qry-Ix > WS-Qry-Overall-Count
              or    WS-Best-Ix not = zero.
     if       WS-Best-Ix not = zero
              add      1 to WS-QO-Count (WS-Best-Ix)
              go to zz075-Exit.
     if       WS-Qry-Overall-Count >= WS-Max-Qry-Overall
              go to zz075-Exit.
     add      1 to WS-Qry-Overall-Count.
     move     JOB-SEARCH-QUERY of JOB-MASTER-RECORD
              to WS-QO-Name (WS-Qry-Overall-Count).
     move     1 to WS-QO-Count (WS-Qry-Overall-Count).
     move     "N" to WS-QO-Ranked (WS-Qry-Overall-Count).
*
 zz075-Exit.  exit section.
*
 zz076-Find-Overall-Qry.
*
     if       WS-QO-Name (WS-Qry-Ix) =
              JOB-SEARCH-QUERY of JOB-MASTER-RECORD
              move     WS-Qry-Ix to WS-Best-Ix.
*
 zz076-Exit.  exit.
*
 zz080-Post-Overlap.
*
     perform  zz081-Post-Overlap-Pair
              thru zz081-Exit
              varying WS-Ov-J from WS-Jp-Ix by 1
              until WS-Ov-J > WS-Job-Patt-Count.
*
 zz080-Exit.  exit.
*
 zz081-Post-Overlap-Pair.
*
     if       WS-Ov-J = WS-Jp-Ix
              go to zz081-Exit.
     move     WS-JP-Index (WS-Jp-Ix) to WS-Ov-I.
     move     WS-JP-Index (WS-Ov-J) to WS-Ov-P2.
     if       WS-Ov-I < WS-Ov-P2
              add 1 to WS-OV-Count (WS-Ov-I WS-Ov-P2)
     else
              add 1 to WS-OV-Count (WS-Ov-P2 WS-Ov-I)
     end-if.
*
 zz081-Exit.  exit.
*
 aa035-Sort-Preview            section.
*
     sort     JB-Sort-Work
              on ascending key SR-Title SR-Company SR-Pattern
              using    JB-Preview-File
              giving   JB-Preview-Sorted-File.
*
 aa035-Exit.  exit section.
*
 aa040-Count-Pattern-Hits      section.
*
     perform  aa041-Count-One-Pattern
              thru aa041-Exit
              varying WS-Tp-Ix from 1 by 1
              until WS-Tp-Ix > WS-Title-Patt-Count.
*
 aa040-Exit.  exit section.
*
 aa041-Count-One-Pattern.
*
     if       WS-TP-Match-Cnt (WS-Tp-Ix) = zero
              add      1 to WS-Patt-Without
     else
              add      1 to WS-Patt-With
     end-if.
*
 aa041-Exit.  exit.
*
 aa045-Report-Simulation        section.
*
     move     spaces to PRINT-LINE.
     move     "JB050 SIMULATION - COMPANY PATTERN" to PRINT-LINE.
     write    PRINT-LINE.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
     move     WS-Orig-Count to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "Original master count ........." to WS-PAN-Label.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     move     WS-Co-Sim-Deleted to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "Deleted by company patterns ..." to WS-PAN-Label.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     move     WS-Remain-Count to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "Remaining for title scan ....." to WS-PAN-Label.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     perform  zz046-Count-Co-Matched.
     move     WS-Co-Patt-Matched to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "Company patterns that matched ." to WS-PAN-Label.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
*
 aa045-Exit.  exit section.
*
 zz046-Count-Co-Matched.
*
     move     zero to WS-Co-Patt-Matched.
     perform  zz047-Count-One-Co-Matched
              thru zz047-Exit
              varying WS-Cp-Ix from 1 by 1
              until WS-Cp-Ix > WS-Co-Patt-Count.
*
 zz046-Exit.  exit.
*
 zz047-Count-One-Co-Matched.
*
     if       WS-CP-Has-Matched (WS-Cp-Ix)
              add      1 to WS-Co-Patt-Matched.
*
 zz047-Exit.  exit.
*
 aa050-Report-Summary           section.
*
     move     spaces to PRINT-LINE.
     move     "JB050 TITLE-DELETION PREVIEW SUMMARY" to PRINT-LINE.
     write    PRINT-LINE.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
     move     WS-Total-Matches to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "Total pattern matches ........." to WS-PAN-Label.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     move     WS-Jobs-Affected to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "Unique job ids affected ......." to WS-PAN-Label.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     move     WS-Patt-With to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "Patterns with matches ........." to WS-PAN-Label.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     move     WS-Patt-Without to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "Patterns with no matches ......" to WS-PAN-Label.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
*
 aa050-Exit.  exit section.
*
 aa060-Report-Top-Patterns      section.
*
     move     spaces to PRINT-LINE.
     move     "JB050 TOP PATTERNS BY MATCH COUNT" to PRINT-LINE.
     write    PRINT-LINE.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
     perform  aa061-Reset-Patt-Ranked
              thru aa061-Exit
              varying WS-Tp-Ix from 1 by 1
              until WS-Tp-Ix > WS-Title-Patt-Count.
     perform  aa062-Print-One-Top-Patt
              thru aa062-Exit
              varying WS-Rank from 1 by 1
              until WS-Rank > JB-Dflt-Top-Patt.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
*
 aa060-Exit.  exit section.
*
 aa061-Reset-Patt-Ranked.
*
     move     "N" to WS-TP-Ranked (WS-Tp-Ix).
*
 aa061-Exit.  exit.
*
 aa062-Print-One-Top-Patt.
*
     move     zero to WS-Best-Ix WS-Best-Count.
     perform  aa063-Find-Best-Patt
              thru aa063-Exit
              varying WS-Tp-Ix from 1 by 1
              until WS-Tp-Ix > WS-Title-Patt-Count.
     if       WS-Best-Ix = zero
              go to aa062-Exit.
     set      WS-TP-Ranked (WS-Best-Ix) to true.
     move     WS-Best-Count to WS-Cnt-Edit.
     move     WS-Rank to WS-Rank-Edit.
     move     spaces to WS-Print-Area.
     move     WS-Rank-Edit to WS-PAN-Label (1:3).
     move     ". " to WS-PAN-Label (4:2).
     move     WS-TP-Text (WS-Best-Ix) to WS-PAN-Label (6:45).
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     if       WS-TP-Excl-Cnt (WS-Best-Ix) not = zero
              move     WS-TP-Excl-Cnt (WS-Best-Ix) to WS-Cnt-Edit
              move     spaces to WS-Print-Area
              move     "      (blank company excluded) ."
                       to WS-PAN-Label
              move     WS-Cnt-Edit to WS-PAN-Count
              write    PRINT-LINE from WS-Print-Area
     end-if.
     move     WS-Best-Ix to WS-Tp-Ix.
     perform  aa064-Print-Top-5-Co.
*
 aa062-Exit.  exit.
*
 aa063-Find-Best-Patt.
*
     if       WS-TP-Ranked (WS-Tp-Ix)
              go to aa063-Exit.
     if       WS-TP-Match-Cnt (WS-Tp-Ix) = zero
              go to aa063-Exit.
     if       WS-TP-Match-Cnt (WS-Tp-Ix) > WS-Best-Count
              move     WS-Tp-Ix to WS-Best-Ix
              move     WS-TP-Match-Cnt (WS-Tp-Ix) to WS-Best-Count.
*
 aa063-Exit.  exit.
*
 aa064-Print-Top-5-Co           section.
*
     perform  aa065-Reset-Co-Ranked
              thru aa065-Exit
              varying WS-Pc-Ix from 1 by 1
              until WS-Pc-Ix > WS-PC-Used (WS-Tp-Ix).
     perform  aa066-Print-One-Co
              thru aa066-Exit
              varying WS-Rank from 1 by 1
              until WS-Rank > 5.
*
 aa064-Exit.  exit section.
*
 aa065-Reset-Co-Ranked.
*
     move     "N" to WS-PC-Ranked (WS-Tp-Ix WS-Pc-Ix).
*
 aa065-Exit.  exit.
*
 aa066-Print-One-Co.
*
     move     zero to WS-Best-Ix WS-Best-Count.
     perform  aa067-Find-Best-Co
              thru aa067-Exit
              varying WS-Pc-Ix from 1 by 1
              until WS-Pc-Ix > WS-PC-Used (WS-Tp-Ix).
     if       WS-Best-Ix = zero
              go to aa066-Exit.
     set      WS-PC-Ranked (WS-Tp-Ix WS-Best-Ix) to true.
     move     WS-Best-Count to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "          " to WS-PAN-Label (1:10).
     move     WS-PC-Company (WS-Tp-Ix WS-Best-Ix)
              to WS-PAN-Label (11:40).
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
*
 aa066-Exit.  exit.
*
 aa067-Find-Best-Co.
*
     if       WS-PC-Ranked (WS-Tp-Ix WS-Pc-Ix)
              go to aa067-Exit.
     if       WS-PC-Count (WS-Tp-Ix WS-Pc-Ix) > WS-Best-Count
              move     WS-Pc-Ix to WS-Best-Ix
              move     WS-PC-Count (WS-Tp-Ix WS-Pc-Ix)
                       to WS-Best-Count.
*
 aa067-Exit.  exit.
*
 aa070-Report-Top-Companies     section.
*
     move     spaces to PRINT-LINE.
     move     "JB050 TOP COMPANIES BY UNIQUE JOBS AFFECTED"
              to PRINT-LINE.
     write    PRINT-LINE.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
     perform  aa071-Print-One-Co
              thru aa071-Exit
              varying WS-Rank from 1 by 1
              until WS-Rank > JB-Dflt-Top-Co.
     move     WS-Co-Blank-Count to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     "(blank company, excluded from ranking) ."
              to WS-PAN-Label.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
*
 aa070-Exit.  exit section.
*
 aa071-Print-One-Co.
*
     move     zero to WS-Best-Ix WS-Best-Count.
     perform  aa072-Find-Best-Overall-Co
              thru aa072-Exit
              varying WS-Co-Ix from 1 by 1
              until WS-Co-Ix > WS-Co-Overall-Count.
     if       WS-Best-Ix = zero
              go to aa071-Exit.
     set      WS-CO-Ranked (WS-Best-Ix) to true.
     move     WS-Best-Count to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     move     WS-CO-Name (WS-Best-Ix) to WS-PAN-Label (1:50).
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
*
 aa071-Exit.  exit.
*
 aa072-Find-Best-Overall-Co.
*
     if       WS-CO-Ranked (WS-Co-Ix)
              go to aa072-Exit.
     if       WS-CO-Count (WS-Co-Ix) > WS-Best-Count
              move     WS-Co-Ix to WS-Best-Ix
              move     WS-CO-Count (WS-Co-Ix) to WS-Best-Count.
*
 aa072-Exit.  exit.
*
 aa080-Report-Top-Queries       section.
*
     move     spaces to PRINT-LINE.
     move     "JB050 TOP SEARCH QUERIES BY UNIQUE JOBS AFFECTED"
              to PRINT-LINE.
     write    PRINT-LINE.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
     perform  aa081-Print-One-Qry
              thru aa081-Exit
              varying WS-Rank from 1 by 1
              until WS-Rank > JB-Dflt-Top-Qry.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
*
 aa080-Exit.  exit section.
*
 aa081-Print-One-Qry.
*
     move     zero to WS-Best-Ix WS-Best-Count.
     perform  aa082-Find-Best-Qry
              thru aa082-Exit
              varying WS-Qry-Ix from 1 by 1
              until WS-Qry-Ix > WS-Qry-Overall-Count.
     if       WS-Best-Ix = zero
              go to aa081-Exit.
     set      WS-QO-Ranked (WS-Best-Ix) to true.
     move     WS-Best-Count to WS-Cnt-Edit.
     move     spaces to WS-Print-Area.
     if       WS-QO-Name (WS-Best-Ix) = spaces
              move     "no search query" to WS-PAN-Label (1:40)
     else
              move     WS-QO-Name (WS-Best-Ix)
                       to WS-PAN-Label (1:40)
     end-if.
     move     WS-Cnt-Edit to WS-PAN-Count.
     write    PRINT-LINE from WS-Print-Area.
*
 aa081-Exit.  exit.
*
 aa082-Find-Best-Qry.
*
     if       WS-QO-Ranked (WS-Qry-Ix)
              go to aa082-Exit.
     if       WS-QO-Count (WS-Qry-Ix) > WS-Best-Count
              move     WS-Qry-Ix to WS-Best-Ix
              move     WS-QO-Count (WS-Qry-Ix) to WS-Best-Count.
*
 aa082-Exit.  exit.
*
 aa090-Report-Overlap           section.
*
     move     spaces to PRINT-LINE.
     move     "JB050 PATTERN OVERLAP" to PRINT-LINE.
     write    PRINT-LINE.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
     move     zero to WS-Ov-Ranked-Count.
     move     "N" to WS-Ov-Done.
     perform  aa091-Print-One-Pair
              thru aa091-Exit
              until WS-Ov-Is-Done
              or    WS-Ov-Ranked-Count >= JB-Dflt-Top-Ovl.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
*
 aa090-Exit.  exit section.
*
 aa091-Print-One-Pair.
*
     move     zero to WS-Ov-Best-I WS-Ov-Best-J WS-Ov-Best-Count.
     perform  aa092-Scan-Row
              thru aa092-Exit
              varying WS-Ov-I from 1 by 1
              until WS-Ov-I > WS-Title-Patt-Count.
     if       WS-Ov-Best-Count = zero
              set      WS-Ov-Is-Done to true
              go to aa091-Exit.
     move     zero to WS-OV-Count (WS-Ov-Best-I WS-Ov-Best-J).
     add      1 to WS-Ov-Ranked-Count.
     if       WS-TP-Match-Cnt (WS-Ov-Best-I) >=
              WS-TP-Match-Cnt (WS-Ov-Best-J)
              move     WS-Ov-Best-I to WS-Ov-P1
              move     WS-Ov-Best-J to WS-Ov-P2
     else
              move     WS-Ov-Best-J to WS-Ov-P1
              move     WS-Ov-Best-I to WS-Ov-P2
     end-if.
     if       WS-TP-Match-Cnt (WS-Ov-P1) = zero
              move     zero to WS-Ov-Pct-1
     else
              compute  WS-Ov-Pct-1 rounded =
                       (WS-Ov-Best-Count * 100) /
                       WS-TP-Match-Cnt (WS-Ov-P1)
     end-if.
     if       WS-TP-Match-Cnt (WS-Ov-P2) = zero
              move     zero to WS-Ov-Pct-2
     else
              compute  WS-Ov-Pct-2 rounded =
                       (WS-Ov-Best-Count * 100) /
                       WS-TP-Match-Cnt (WS-Ov-P2)
     end-if.
     move     spaces to WS-Print-Area.
     move     WS-TP-Text (WS-Ov-P1) to WS-OVR-P1.
     move     WS-TP-Text (WS-Ov-P2) to WS-OVR-P2.
     move     WS-Ov-Best-Count to WS-OVR-Count.
     move     WS-Ov-Pct-1 to WS-OVR-Pct1.
     move     WS-Ov-Pct-2 to WS-OVR-Pct2.
     write    PRINT-LINE from WS-Print-Area.
     if       JB-Trace-On
              display  "JB050 overlap pct1=" WS-OP1-Whole "."
                        WS-OP1-Tenth " pct2=" WS-OP2-Whole "."
                        WS-OP2-Tenth
     end-if.
*
 aa091-Exit.  exit.
*
 aa092-Scan-Row.
*
     perform  aa093-Scan-Col
              thru aa093-Exit
              varying WS-Ov-J from WS-Ov-I by 1
              until WS-Ov-J > WS-Title-Patt-Count.
*
 aa092-Exit.  exit.
*
 aa093-Scan-Col.
*
     if       WS-OV-Count (WS-Ov-I WS-Ov-J) > WS-Ov-Best-Count
              move     WS-Ov-I to WS-Ov-Best-I
              move     WS-Ov-J to WS-Ov-Best-J
              move     WS-OV-Count (WS-Ov-I WS-Ov-J)
                       to WS-Ov-Best-Count.
*
 aa093-Exit.  exit.
*
 aa095-Report-Zero-Match        section.
*
     move     spaces to PRINT-LINE.
     move     "JB050 PATTERNS WITH NO MATCHES" to PRINT-LINE.
     write    PRINT-LINE.
     move     spaces to PRINT-LINE.
     write    PRINT-LINE.
     perform  aa096-Print-If-Zero
              thru aa096-Exit
              varying WS-Tp-Ix from 1 by 1
              until WS-Tp-Ix > WS-Title-Patt-Count.
*
 aa095-Exit.  exit section.
*
 aa096-Print-If-Zero.
*
     if       WS-TP-Match-Cnt (WS-Tp-Ix) = zero
              move     spaces to PRINT-LINE
              write    PRINT-LINE from WS-TP-Text (WS-Tp-Ix).
*
 aa096-Exit.  exit.
*
